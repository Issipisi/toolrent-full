000100*****************************************************************         
000200* CUSTTAB  --  CUSTOMER IN-MEMORY TABLE                                   
000300*              TOOLRENT RENTAL OPERATIONS SYSTEM                          
000400*                                                                         
000500* CUSTOMER-FILE LOADED HERE AT START OF RUN, SEARCHED BY ID AND           
000600* BY E-MAIL (SEE 900-FIND-CUSTOMER, 910-FIND-CUST-BY-EMAIL IN             
000700* TRNDRV), UPDATED IN PLACE, REWRITTEN AT END OF RUN.  NO                 
000800* INDEXED FILE -- THIS TABLE *IS* THE INDEX FOR THE RUN.                  
000900*****************************************************************         
001000 01  CUST-TABLE.                                                          
001100     05  CUST-COUNT                  PIC 9(04) COMP.                      
001200     05  CUST-ENTRY OCCURS 300 TIMES INDEXED BY CUST-IX.                  
001300         10  CUST-ID                     PIC 9(06).                       
001400         10  CUST-NAME                   PIC X(30).                       
001500         10  CUST-RUT                    PIC X(12).                       
001600         10  CUST-PHONE                  PIC X(12).                       
001700         10  CUST-EMAIL                  PIC X(30).                       
001800         10  CUST-STATUS                 PIC X(10).                       
001900             88  CUST-STAT-ACTIVE            VALUE 'ACTIVE    '.          
002000             88  CUST-STAT-RESTRICTED        VALUE 'RESTRICTED'.          
