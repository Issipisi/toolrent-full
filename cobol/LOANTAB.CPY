000100*****************************************************************         
000200* LOANTAB  --  LOAN IN-MEMORY TABLE                                       
000300*              TOOLRENT RENTAL OPERATIONS SYSTEM                          
000400*                                                                         
000500* LOAN-FILE LOADED HERE AT START OF RUN.  NEW LOANS ARE ADDED AT          
000600* LOAN-COUNT + 1 (SEE 6000-REGISTER-LOAN-TRAN IN TRNDRV);                 
000700* EXISTING ENTRIES ARE UPDATED IN PLACE ON RETURN, DAMAGE AND             
000800* PAY-DEBTS TRANSACTIONS.  REWRITTEN WHOLE AT END OF RUN.                 
000900*****************************************************************         
001000 01  LOAN-TABLE.                                                          
001100     05  LOAN-COUNT                  PIC 9(04) COMP.                      
001200     05  LOAN-ENTRY OCCURS 2000 TIMES INDEXED BY LOAN-IX.                 
001300         10  LN-ID                       PIC 9(06).                       
001400         10  LN-CUST-ID                  PIC 9(06).                       
001500         10  LN-UNIT-ID                  PIC 9(06).                       
001600         10  LN-LOAN-DATE                PIC 9(14).                       
001700         10  LN-LOAN-DATE-R REDEFINES LN-LOAN-DATE.                       
001800             15  LN-LOAN-DATE-YMD            PIC 9(08).                   
001900             15  LN-LOAN-DATE-HMS            PIC 9(06).                   
002000         10  LN-DUE-DATE                 PIC 9(14).                       
002100         10  LN-DUE-DATE-R REDEFINES LN-DUE-DATE.                         
002200             15  LN-DUE-DATE-YMD             PIC 9(08).                   
002300             15  LN-DUE-DATE-HMS             PIC 9(06).                   
002400         10  LN-RETURN-DATE              PIC 9(14).                       
002500         10  LN-RETURN-DATE-R REDEFINES LN-RETURN-DATE.                   
002600             15  LN-RETURN-DATE-YMD          PIC 9(08).                   
002700             15  LN-RETURN-DATE-HMS          PIC 9(06).                   
002800         10  LN-TOTAL-COST               PIC S9(9)V99.                    
002900         10  LN-FINE-AMOUNT              PIC S9(9)V99.                    
003000         10  LN-DAMAGE-CHARGE            PIC S9(9)V99.                    
