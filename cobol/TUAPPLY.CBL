000100*****************************************************************         
000200* LICENSED MATERIALS - PROPERTY OF ACME TOOL RENTAL CORP                  
000300* ALL RIGHTS RESERVED                                                     
000400*****************************************************************         
000500 IDENTIFICATION DIVISION.                                                 
000600 PROGRAM-ID.     TUAPPLY.                                                 
000700 AUTHOR.         L HARGROVE.                                              
000800 INSTALLATION.   ACME TOOL RENTAL CORP - DATA PROCESSING.                 
000900 DATE-WRITTEN.   10/22/1990.                                              
001000 DATE-COMPILED.                                                           
001100 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                
001200*                                                                         
001300*****************************************************************         
001400*    T U A P P L Y   --  TOOL UNIT BUSINESS RULES SUBPROGRAM              
001500*                                                                         
001600*    CALLED BY TRNDRV FOR THE TWO NON-LOAN TOOL-UNIT                      
001700*    TRANSACTIONS: CHANGE-UNIT-STATUS AND RETIRE-FROM-REPAIR.             
001800*    OWNS RULE U1 (A STATUS CHANGE IS REJECTED ONLY WHEN THE NEW          
001900*    STATUS EQUALS THE CURRENT STATUS OR THE UNIT IS CURRENTLY            
002000*    RETIRED), U2 (THE KARDEX MOVEMENT TYPE THE NEW STATUS MAPS           
002100*    TO -- LOANED WRITES NO MOVEMENT HERE) AND U3 (RETIRE-FROM-           
002200*    REPAIR MAY ONLY BE APPLIED TO A UNIT CURRENTLY IN_REPAIR,            
002300*    AND CHARGES THE UNIT'S TOOL GROUP REPLACEMENT VALUE TO THE           
002400*    UNIT'S MOST RECENTLY RETURNED LOAN -- A RETURNED LOAN MUST           
002500*    EXIST OR THE TRANSACTION IS REJECTED).                               
002600*****************************************************************         
002700*                                                                         
002800*    C H A N G E   L O G                                                  
002900*                                                                         
003000*    DATE       BY   REQ NO   DESCRIPTION                                 
003100*    ---------- ---  -------  --------------------------------            
003200*    10/22/1990 LMH  IR-0074  ORIGINAL PROGRAM.                           
003300*    03/11/1993 RCK  IR-0103  FIX: 100-CHANGE-STATUS ALLOWED A            
003400*                             LOANED UNIT TO BE SET AVAILABLE             
003500*                             BY A DIRECT STATUS TRANSACTION.             
003600*    08/19/1996 JT   IR-0140  ADDED 200-RETIRE-FROM-REPAIR (U3).          
003700*    12/01/1998 RCK  IR-0155  Y2K -- CONFIRMED KM-DATE STAMP IN           
003800*                             110-MAP-KARDEX-TYPE USES THE FULL           
003900*                             14-DIGIT RUN TIMESTAMP FROM THE             
004000*                             RUNPARM TRANSACTION, NOT A 2-DIGIT          
004100*                             YEAR OF ITS OWN.                            
004200*    04/14/1999 RCK  IR-0161  Y2K -- REGRESSION RUN OF STATUS             
004300*                             CHANGE AND RETIRE-FROM-REPAIR               
004400*                             ACROSS THE 1999/2000 BOUNDARY, NO           
004500*                             FAULTS.                                     
004600*    02/27/2004 JT   IR-0190  ADDED LK-RUN-USER STAMP TO KARDEX           
004700*                             DETAILS ON BOTH TRANSACTIONS.               
004800*    03/18/2009 RCK  IR-0215  AUDIT FINDING -- 105-CHECK-                 
004900*                             TRANSITION WAS BLOCKING EVERY               
005000*                             TRANSITION OFF OF OR ONTO LOANED            
005100*                             AND MISSING THE NO-OP CASE (SAME            
005200*                             STATUS IN AND OUT), WHICH THEN FELL         
005300*                             THROUGH 110-MAP-KARDEX-TYPE'S               
005400*                             DEFAULT AND WROTE A BOGUS RETIRE            
005500*                             MOVEMENT.  REWROTE U1 TO ITS TWO            
005600*                             DOCUMENTED CONDITIONS (NEW = CURRENT        
005700*                             OR CURRENT = RETIRED) AND REWROTE U2        
005800*                             TO KEY OFF THE NEW STATUS ALONE WITH        
005900*                             NO DEFAULT-TO-RETIRE BRANCH.                
006000*    06/02/2009 RCK  IR-0219  AUDIT FINDING -- 200-RETIRE-FROM-           
006100*                             REPAIR NEVER POSTED THE U3 DAMAGE           
006200*                             CHARGE.  IT FLIPPED TU-STATUS AND           
006300*                             WROTE THE KARDEX ROW BUT NEVER              
006400*                             TOUCHED LOAN-TABLE OR TGRP-TABLE,           
006500*                             EVEN THOUGH BOTH WERE ALREADY ON THE        
006600*                             CALL INTERFACE.  ADDED 210-FIND-            
006700*                             LATEST-RETURNED-LOAN AND 910-FIND-          
006800*                             TOOL-GROUP SO THE GROUP'S REPLACE-          
006900*                             MENT VALUE IS NOW MOVED TO LN-              
007000*                             DAMAGE-CHARGE ON THE UNIT'S MOST            
007100*                             RECENTLY RETURNED LOAN, AND THE             
007200*                             TRANSACTION IS REJECTED WHEN NO             
007300*                             RETURNED LOAN EXISTS.                       
007400*****************************************************************         
007500 ENVIRONMENT DIVISION.                                                    
007600 CONFIGURATION SECTION.                                                   
007700 SOURCE-COMPUTER.  IBM-4381.                                              
007800 OBJECT-COMPUTER.  IBM-4381.                                              
007900 SPECIAL-NAMES.                                                           
008000     C01 IS TOP-OF-FORM.                                                  
008100*****************************************************************         
008200 DATA DIVISION.                                                           
008300 WORKING-STORAGE SECTION.                                                 
008400*                                                                         
008500 01  WS-WORK-AREA.                                                        
008600     05  WS-TUNT-IX2                 PIC S9(4) COMP.                      
008700     05  WS-UNIT-FOUND-SW            PIC X(01) VALUE 'N'.                 
008800         88  WS-UNIT-FOUND               VALUE 'Y'.                       
008900     05  WS-TGRP-FOUND-SW            PIC X(01) VALUE 'N'.                 
009000         88  WS-TGRP-FOUND               VALUE 'Y'.                       
009100     05  WS-SRCH-UNIT-ID             PIC 9(06).                           
009200     05  WS-SRCH-TGRP-ID             PIC 9(06).                           
009300     05  WS-LOAN-IX2                 PIC S9(4) COMP.                      
009400     05  WS-LOAN-FOUND-SW            PIC X(01) VALUE 'N'.                 
009500         88  WS-LOAN-FOUND               VALUE 'Y'.                       
009600     05  WS-BEST-LOAN-IX             PIC S9(4) COMP VALUE ZERO.           
009700     05  WS-BEST-RETURN-DATE         PIC 9(14) VALUE ZEROES.              
009800*                                                                         
009900* THIS SWITCH REDEFINES A SINGLE-CHARACTER TRANSITION CODE INTO           
010000* A LEGAL/ILLEGAL FLAG SO 100-CHANGE-STATUS CAN TEST U1 WITH ONE          
010100* CONDITION NAME REGARDLESS OF WHICH OF THE FOUR TU-STATUS                
010200* VALUES IS REQUESTED.                                                    
010300 01  WS-TRANSITION-AREA.                                                  
010400     05  WS-TRANSITION-OK-SW         PIC X(01) VALUE 'N'.                 
010500         88  WS-TRANSITION-OK            VALUE 'Y'.                       
010600     05  WS-TRANSITION-OK-R REDEFINES WS-TRANSITION-OK-SW.                
010700         10  WS-TRANSITION-OK-NUM        PIC 9(01).                       
010800*                                                                         
010900*****************************************************************         
011000 LINKAGE SECTION.                                                         
011100*****************************************************************         
011200 01  LK-FUNCTION-CODE                PIC X(20).                           
011300 01  LK-SRCH-UNIT-ID                 PIC 9(06).                           
011400 01  LK-NEW-STATUS                   PIC X(10).                           
011500 COPY TGRPTAB.                                                            
011600 COPY TUNTTAB.                                                            
011700 COPY LOANTAB.                                                            
011800 COPY CUSTTAB.                                                            
011900 01  LK-RUN-TIMESTAMP                PIC 9(14).                           
012000 01  LK-RUN-USER                     PIC X(08).                           
012100 01  LK-KARDEX-NEXT-ID               PIC 9(06).                           
012200 COPY KDXREC.                                                             
012300 01  LK-REJECT-SW                    PIC X(01).                           
012400 01  LK-REJECT-MSG                   PIC X(60).                           
012500*                                                                         
012600*****************************************************************         
012700 PROCEDURE DIVISION USING LK-FUNCTION-CODE,                               
012800                           LK-SRCH-UNIT-ID,                               
012900                           LK-NEW-STATUS,                                 
013000                           TGRP-TABLE,                                    
013100                           TUNT-TABLE,                                    
013200                           LOAN-TABLE,                                    
013300                           CUST-TABLE,                                    
013400                           LK-RUN-TIMESTAMP,                              
013500                           LK-RUN-USER,                                   
013600                           LK-KARDEX-NEXT-ID,                             
013700                           KARDEX-RECORD,                                 
013800                           LK-REJECT-SW,                                  
013900                           LK-REJECT-MSG.                                 
014000*****************************************************************         
014100*                                                                         
014200 000-MAIN-LINE.                                                           
014300     MOVE 'N'    TO LK-REJECT-SW.                                         
014400     MOVE SPACES TO LK-REJECT-MSG.                                        
014500     MOVE ZEROES TO KM-ID.                                                
014600     MOVE LK-SRCH-UNIT-ID TO WS-SRCH-UNIT-ID.                             
014700     PERFORM 900-FIND-UNIT THRU 900-EXIT.                                 
014800     IF NOT WS-UNIT-FOUND                                                 
014900         MOVE 'Y' TO LK-REJECT-SW                                         
015000         MOVE 'TOOL UNIT NOT FOUND' TO LK-REJECT-MSG                      
015100         GO TO 000-EXIT                                                   
015200     END-IF.                                                              
015300     EVALUATE LK-FUNCTION-CODE                                            
015400         WHEN '100-CHANGE-STATUS'                                         
015500             PERFORM 100-CHANGE-STATUS      THRU 100-EXIT                 
015600         WHEN '200-RETIRE-FROM-REPAIR'                                    
015700             PERFORM 200-RETIRE-FROM-REPAIR THRU 200-EXIT                 
015800         WHEN OTHER                                                       
015900             MOVE 'Y' TO LK-REJECT-SW                                     
016000             MOVE 'TUAPPLY - UNKNOWN FUNCTION CODE'                       
016100                     TO LK-REJECT-MSG                                     
016200     END-EVALUATE.                                                        
016300 000-EXIT.                                                                
016400     GOBACK.                                                              
016500*                                                                         
016600*****************************************************************         
016700*    CHANGE-UNIT-STATUS  --  RULE U1, THEN U2                             
016800*****************************************************************         
016900 100-CHANGE-STATUS.                                                       
017000     PERFORM 105-CHECK-TRANSITION THRU 105-EXIT.                          
017100     IF NOT WS-TRANSITION-OK                                              
017200         MOVE 'Y' TO LK-REJECT-SW                                         
017300         MOVE 'ILLEGAL TOOL UNIT STATUS TRANSITION'                       
017400                 TO LK-REJECT-MSG                                         
017500         GO TO 100-EXIT                                                   
017600     END-IF.                                                              
017700     MOVE LK-NEW-STATUS       TO TU-STATUS (TUNT-IX).                     
017800     PERFORM 110-MAP-KARDEX-TYPE THRU 110-EXIT.                           
017900 100-EXIT.                                                                
018000     EXIT.                                                                
018100*                                                                         
018200* U1 -- A STATUS CHANGE IS REJECTED WHEN THE REQUESTED STATUS IS          
018300* THE SAME AS THE UNIT'S CURRENT STATUS (A NO-OP), OR WHEN THE            
018400* UNIT IS CURRENTLY RETIRED (A RETIRED UNIT NEVER TRANSITIONS             
018500* AGAIN).  NO OTHER TRANSITION IS RESTRICTED -- IN PARTICULAR             
018600* AVAILABLE-TO-LOANED IS A LEGAL DIRECT TRANSITION.                       
018700 105-CHECK-TRANSITION.                                                    
018800     MOVE 'Y' TO WS-TRANSITION-OK-SW.                                     
018900     IF LK-NEW-STATUS = TU-STATUS (TUNT-IX)                               
019000         MOVE 'N' TO WS-TRANSITION-OK-SW                                  
019100         GO TO 105-EXIT                                                   
019200     END-IF.                                                              
019300     IF TU-STAT-RETIRED (TUNT-IX)                                         
019400         MOVE 'N' TO WS-TRANSITION-OK-SW                                  
019500     END-IF.                                                              
019600 105-EXIT.                                                                
019700     EXIT.                                                                
019800*                                                                         
019900* U2 -- KARDEX MOVEMENT TYPE FOR A DIRECT STATUS CHANGE, KEYED            
020000* OFF THE NEW STATUS ALONE: AVAILABLE MAPS TO RE_ENTRY, IN_REPAIR         
020100* MAPS TO REPAIR, RETIRED MAPS TO RETIRE.  A CHANGE TO LOANED             
020200* WRITES NO KARDEX MOVEMENT HERE -- REGISTER-LOAN (LNAPPLY) OWNS          
020300* THE LOAN MOVEMENT FOR THAT CASE.                                        
020400 110-MAP-KARDEX-TYPE.                                                     
020500     EVALUATE LK-NEW-STATUS                                               
020600         WHEN 'AVAILABLE '                                                
020700             MOVE 'RE_ENTRY  ' TO KM-TYPE                                 
020800         WHEN 'IN_REPAIR '                                                
020900             MOVE 'REPAIR    ' TO KM-TYPE                                 
021000         WHEN 'RETIRED   '                                                
021100             MOVE 'RETIRE    ' TO KM-TYPE                                 
021200         WHEN OTHER                                                       
021300             GO TO 110-EXIT                                               
021400     END-EVALUATE.                                                        
021500     ADD 1 TO LK-KARDEX-NEXT-ID.                                          
021600     MOVE LK-KARDEX-NEXT-ID  TO KM-ID.                                    
021700     MOVE TU-ID (TUNT-IX)    TO KM-UNIT-ID.                               
021800     PERFORM 905-GET-SYSTEM-CUST THRU 905-EXIT.                           
021900     MOVE LK-RUN-TIMESTAMP   TO KM-DATE.                                  
022000     STRING 'STATUS CHANGED BY USER ' DELIMITED BY SIZE                   
022100            LK-RUN-USER                DELIMITED BY SIZE                  
022200            INTO KM-DETAILS.                                              
022300 110-EXIT.                                                                
022400     EXIT.                                                                
022500*                                                                         
022600*****************************************************************         
022700*    RETIRE-FROM-REPAIR  --  RULE U3                                      
022800*****************************************************************         
022900 200-RETIRE-FROM-REPAIR.                                                  
023000     IF NOT TU-STAT-IN-REPAIR (TUNT-IX)                                   
023100         MOVE 'Y' TO LK-REJECT-SW                                         
023200         MOVE 'UNIT NOT IN REPAIR' TO LK-REJECT-MSG                       
023300         GO TO 200-EXIT                                                   
023400     END-IF.                                                              
023500     PERFORM 210-FIND-LATEST-RETURNED-LOAN THRU 210-EXIT.                 
023600     IF NOT WS-LOAN-FOUND                                                 
023700         MOVE 'Y' TO LK-REJECT-SW                                         
023800         MOVE 'UNIT HAS NO RETURNED LOAN' TO LK-REJECT-MSG                
023900         GO TO 200-EXIT                                                   
024000     END-IF.                                                              
024100     MOVE TU-GROUP-ID (TUNT-IX) TO WS-SRCH-TGRP-ID.                       
024200     PERFORM 910-FIND-TOOL-GROUP THRU 910-EXIT.                           
024300     IF NOT WS-TGRP-FOUND                                                 
024400         MOVE 'Y' TO LK-REJECT-SW                                         
024500         MOVE 'TOOL GROUP NOT FOUND' TO LK-REJECT-MSG                     
024600         GO TO 200-EXIT                                                   
024700     END-IF.                                                              
024800     SET LOAN-IX TO WS-BEST-LOAN-IX.                                      
024900     MOVE TG-REPL-VALUE (TGRP-IX) TO LN-DAMAGE-CHARGE (LOAN-IX).          
025000     MOVE 'RETIRED   '        TO TU-STATUS (TUNT-IX).                     
025100     ADD 1 TO LK-KARDEX-NEXT-ID.                                          
025200     MOVE LK-KARDEX-NEXT-ID  TO KM-ID.                                    
025300     MOVE TU-ID (TUNT-IX)    TO KM-UNIT-ID.                               
025400     PERFORM 905-GET-SYSTEM-CUST THRU 905-EXIT.                           
025500     MOVE LK-RUN-TIMESTAMP   TO KM-DATE.                                  
025600     MOVE 'RETIRE    '       TO KM-TYPE.                                  
025700     STRING 'RETIRED FROM REPAIR BY USER ' DELIMITED BY SIZE              
025800            LK-RUN-USER                     DELIMITED BY SIZE             
025900            INTO KM-DETAILS.                                              
026000 200-EXIT.                                                                
026100     EXIT.                                                                
026200*                                                                         
026300* U3 -- SCANS LOAN-TABLE FOR THE UNIT'S RETURNED LOANS AND KEEPS          
026400* THE ONE WITH THE LATEST RETURN DATE.  THAT IS THE LOAN THE              
026500* REPLACEMENT-VALUE DAMAGE CHARGE GETS POSTED AGAINST.                    
026600 210-FIND-LATEST-RETURNED-LOAN.                                           
026700     MOVE 'N'    TO WS-LOAN-FOUND-SW.                                     
026800     MOVE ZEROES TO WS-BEST-RETURN-DATE.                                  
026900     MOVE ZERO   TO WS-BEST-LOAN-IX.                                      
027000     PERFORM 211-CHECK-ONE-LOAN THRU 211-EXIT                             
027100             VARYING WS-LOAN-IX2 FROM 1 BY 1                              
027200             UNTIL WS-LOAN-IX2 > LOAN-COUNT.                              
027300 210-EXIT.                                                                
027400     EXIT.                                                                
027500*                                                                         
027600 211-CHECK-ONE-LOAN.                                                      
027700     IF LN-UNIT-ID (WS-LOAN-IX2) NOT = TU-ID (TUNT-IX)                    
027800         GO TO 211-EXIT                                                   
027900     END-IF.                                                              
028000     IF LN-RETURN-DATE (WS-LOAN-IX2) = ZEROES                             
028100         GO TO 211-EXIT                                                   
028200     END-IF.                                                              
028300     IF LN-RETURN-DATE (WS-LOAN-IX2) > WS-BEST-RETURN-DATE                
028400         MOVE LN-RETURN-DATE (WS-LOAN-IX2) TO WS-BEST-RETURN-DATE         
028500         MOVE WS-LOAN-IX2                  TO WS-BEST-LOAN-IX             
028600         MOVE 'Y'                          TO WS-LOAN-FOUND-SW            
028700     END-IF.                                                              
028800 211-EXIT.                                                                
028900     EXIT.                                                                
029000*                                                                         
029100*****************************************************************         
029200*    SHARED SEARCH PARAGRAPHS                                             
029300*****************************************************************         
029400 900-FIND-UNIT.                                                           
029500     MOVE 'N' TO WS-UNIT-FOUND-SW.                                        
029600     SET TUNT-IX TO 1.                                                    
029700     SEARCH TUNT-ENTRY                                                    
029800         AT END                                                           
029900             MOVE 'N' TO WS-UNIT-FOUND-SW                                 
030000         WHEN TU-ID (TUNT-IX) = WS-SRCH-UNIT-ID                           
030100             MOVE 'Y' TO WS-UNIT-FOUND-SW                                 
030200     END-SEARCH.                                                          
030300 900-EXIT.                                                                
030400     EXIT.                                                                
030500*                                                                         
030600* KARDEX MOVEMENTS NOT TIED TO A BORROWER ARE JOURNALED UNDER             
030700* THE RESERVED SYSTEM CUSTOMER, ID 999999 (SEE CUSTREC AND                
030800* TRNDRV'S 905-GET-SYSTEM-CUSTOMER, WHICH CREATES IT THE FIRST            
030900* TIME IT IS NEEDED).                                                     
031000 905-GET-SYSTEM-CUST.                                                     
031100     SET CUST-IX TO 1.                                                    
031200     SEARCH CUST-ENTRY                                                    
031300         AT END                                                           
031400             MOVE ZEROES TO KM-CUST-ID                                    
031500         WHEN CUST-ID (CUST-IX) = 999999                                  
031600             MOVE CUST-ID (CUST-IX) TO KM-CUST-ID                         
031700     END-SEARCH.                                                          
031800 905-EXIT.                                                                
031900     EXIT.                                                                
032000*                                                                         
032100 910-FIND-TOOL-GROUP.                                                     
032200     MOVE 'N' TO WS-TGRP-FOUND-SW.                                        
032300     SET TGRP-IX TO 1.                                                    
032400     SEARCH TGRP-ENTRY                                                    
032500         AT END                                                           
032600             MOVE 'N' TO WS-TGRP-FOUND-SW                                 
032700         WHEN TG-ID (TGRP-IX) = WS-SRCH-TGRP-ID                           
032800             MOVE 'Y' TO WS-TGRP-FOUND-SW                                 
032900     END-SEARCH.                                                          
033000 910-EXIT.                                                                
033100     EXIT.                                                                
