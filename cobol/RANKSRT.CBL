000100*****************************************************************         
000200* LICENSED MATERIALS - PROPERTY OF ACME TOOL RENTAL CORP                  
000300* ALL RIGHTS RESERVED                                                     
000400*****************************************************************         
000500 IDENTIFICATION DIVISION.                                                 
000600 PROGRAM-ID.     RANKSRT.                                                 
000700 AUTHOR.         D STOUT.                                                 
000800 INSTALLATION.   ACME TOOL RENTAL CORP - DATA PROCESSING.                 
000900 DATE-WRITTEN.   05/06/1991.                                              
001000 DATE-COMPILED.                                                           
001100 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                
001200*                                                                         
001300*****************************************************************         
001400*    R A N K S R T   --  GENERAL-PURPOSE RANKING SUBROUTINE               
001500*                                                                         
001600*    CALLED BY RPTDRV ONCE PER REPORT TO PUT A LINKAGE-SECTION            
001700*    ARRAY OF (KEY, ORIGINAL-SUBSCRIPT) PAIRS INTO ASCENDING              
001800*    KEY ORDER BY STRAIGHT INSERTION.  RPTDRV THEN WALKS THE              
001900*    SORTED ARRAY AND USES LK-SORT-SUBSCR TO PRINT THE                    
002000*    CORRESPONDING ROW OF ITS OWN REPORT TABLE.  A REPORT THAT            
002100*    NEEDS DESCENDING ORDER (TOP TOOLS BY COUNT, CUSTOMERS BY             
002200*    DEBT, KARDEX BY DATE) LOADS LK-SORT-KEY WITH THE NEGATED             
002300*    OR COMPLEMENTED VALUE BEFORE CALLING -- THIS ROUTINE ONLY            
002400*    EVER SORTS ASCENDING.                                                
002500*****************************************************************         
002600*                                                                         
002700*    C H A N G E   L O G                                                  
002800*                                                                         
002900*    DATE       BY   REQ NO   DESCRIPTION                                 
003000*    ---------- ---  -------  --------------------------------            
003100*    05/06/1991 DS   IR-0081  ORIGINAL PROGRAM, ADAPTED FROM THE          
003200*                             SHOP'S STANDARD ARRAY-INSERTION             
003300*                             SORT ROUTINE, EXTENDED TO CARRY A           
003400*                             SUBSCRIPT ALONGSIDE THE KEY.                
003500*    06/14/1994 RCK  IR-0119  FIX: BACKWARD SCAN COMPARED                 
003600*                             INSERT-TO TO ZERO AFTER IT HAD              
003700*                             ALREADY GONE NEGATIVE ON A ONE-             
003800*                             ROW TABLE.                                  
003900*    12/01/1998 RCK  IR-0155  Y2K -- NOT DATE SENSITIVE, REVIEWED         
004000*                             AND SIGNED OFF WITH NO CHANGES.             
004100*    07/30/2002 JT   IR-0184  RAISED THE OCCURS LIMIT TO COVER            
004200*                             THE LARGEST TABLE RPTDRV BUILDS             
004300*                             (THE ACTIVE LOANS REPORT).                  
004400*    03/18/2009 RCK  IR-0215  AUDIT FINDING -- IR-0184 NEVER              
004500*                             ACTUALLY RAISED LK-SORT-TABLE PAST          
004600*                             2000 ENTRIES, WHILE RPTDRV'S KARDEX         
004700*                             JOURNAL SORT PASSES A 5000-ENTRY            
004800*                             TABLE.  RAISED LK-SORT-ENTRY TO             
004900*                             0 TO 5000 TIMES TO MATCH.                   
005000*****************************************************************         
005100 ENVIRONMENT DIVISION.                                                    
005200 CONFIGURATION SECTION.                                                   
005300 SOURCE-COMPUTER.  IBM-4381.                                              
005400 OBJECT-COMPUTER.  IBM-4381.                                              
005500 SPECIAL-NAMES.                                                           
005600     C01 IS TOP-OF-FORM.                                                  
005700*****************************************************************         
005800 DATA DIVISION.                                                           
005900 WORKING-STORAGE SECTION.                                                 
006000*                                                                         
006100 01  WS-WORK-AREA.                                                        
006200     05  WS-MOVE-FROM                PIC S9(08) COMP.                     
006300     05  WS-INSERT-TO                PIC S9(08) COMP.                     
006400     05  WS-INSERT-KEY               PIC S9(09)V99 COMP-3.                
006500     05  WS-INSERT-SUBSCR            PIC S9(08) COMP.                     
006600*                                                                         
006700*****************************************************************         
006800 LINKAGE SECTION.                                                         
006900*****************************************************************         
007000 01  LK-ARRAY-SIZE                   PIC S9(08) COMP.                     
007100 01  LK-SORT-TABLE.                                                       
007200     05  LK-SORT-ENTRY OCCURS 0 TO 5000 TIMES                             
007300                 DEPENDING ON LK-ARRAY-SIZE.                              
007400         10  LK-SORT-KEY                 PIC S9(09)V99 COMP-3.            
007500         10  LK-SORT-SUBSCR              PIC S9(08) COMP.                 
007600*                                                                         
007700*****************************************************************         
007800 PROCEDURE DIVISION USING LK-ARRAY-SIZE, LK-SORT-TABLE.                   
007900*****************************************************************         
008000*                                                                         
008100 000-MAIN-LINE.                                                           
008200     IF LK-ARRAY-SIZE < 2                                                 
008300         GO TO 000-EXIT                                                   
008400     END-IF.                                                              
008500     PERFORM 100-INSERT-ONE-ENTRY THRU 100-EXIT                           
008600             VARYING WS-MOVE-FROM FROM 2 BY 1                             
008700             UNTIL WS-MOVE-FROM > LK-ARRAY-SIZE.                          
008800 000-EXIT.                                                                
008900     GOBACK.                                                              
009000*                                                                         
009100* PICKS UP THE ENTRY AT WS-MOVE-FROM AND WALKS BACKWARD THROUGH           
009200* THE ALREADY-SORTED PORTION OF THE ARRAY, SLIDING EACH LARGER            
009300* ENTRY UP ONE SLOT, UNTIL IT FINDS WHERE THE PICKED-UP ENTRY             
009400* BELONGS.                                                                
009500 100-INSERT-ONE-ENTRY.                                                    
009600     MOVE LK-SORT-KEY    (WS-MOVE-FROM) TO WS-INSERT-KEY.                 
009700     MOVE LK-SORT-SUBSCR (WS-MOVE-FROM) TO WS-INSERT-SUBSCR.              
009800     COMPUTE WS-INSERT-TO = WS-MOVE-FROM - 1.                             
009900     PERFORM 110-SLIDE-UP THRU 110-EXIT                                   
010000             UNTIL WS-INSERT-TO <= 0                                      
010100             OR LK-SORT-KEY (WS-INSERT-TO) <= WS-INSERT-KEY.              
010200     MOVE WS-INSERT-KEY    TO LK-SORT-KEY    (WS-INSERT-TO + 1).          
010300     MOVE WS-INSERT-SUBSCR TO LK-SORT-SUBSCR (WS-INSERT-TO + 1).          
010400 100-EXIT.                                                                
010500     EXIT.                                                                
010600*                                                                         
010700 110-SLIDE-UP.                                                            
010800     MOVE LK-SORT-ENTRY (WS-INSERT-TO)                                    
010900             TO LK-SORT-ENTRY (WS-INSERT-TO + 1).                         
011000     COMPUTE WS-INSERT-TO = WS-INSERT-TO - 1.                             
011100 110-EXIT.                                                                
011200     EXIT.                                                                
