000100*****************************************************************         
000200* TUNTTAB  --  TOOL UNIT IN-MEMORY TABLE                                  
000300*              TOOLRENT RENTAL OPERATIONS SYSTEM                          
000400*                                                                         
000500* TOOLUNIT-FILE LOADED HERE AT START OF RUN, SEARCHED BY UNIT ID          
000600* AND BY GROUP ID/STATUS (SEE 940-FIND-TOOL-UNIT,                         
000700* 950-FIND-AVAILABLE-UNIT IN TRNDRV), UPDATED IN PLACE,                   
000800* REWRITTEN AT END OF RUN.                                                
000900*****************************************************************         
001000 01  TUNT-TABLE.                                                          
001100     05  TUNT-COUNT                  PIC 9(04) COMP.                      
001200     05  TUNT-ENTRY OCCURS 1000 TIMES INDEXED BY TUNT-IX.                 
001300         10  TU-ID                       PIC 9(06).                       
001400         10  TU-GROUP-ID                 PIC 9(06).                       
001500         10  TU-STATUS                   PIC X(10).                       
001600             88  TU-STAT-AVAILABLE           VALUE 'AVAILABLE '.          
001700             88  TU-STAT-LOANED              VALUE 'LOANED    '.          
001800             88  TU-STAT-IN-REPAIR           VALUE 'IN_REPAIR '.          
001900             88  TU-STAT-RETIRED             VALUE 'RETIRED   '.          
