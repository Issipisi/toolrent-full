000100*****************************************************************         
000200* TRFREC  --  TARIFF MASTER RECORD LAYOUT                                 
000300*             TOOLRENT RENTAL OPERATIONS SYSTEM                           
000400*                                                                         
000500* ONE TARIFF PER TOOL GROUP (LOOKED UP BY TG-TARIFF-ID).  A NEW           
000600* GROUP GETS ITS TARIFF ROW AT REGISTRATION TIME WITH THE HOUSE           
000700* DEFAULT DAILY FINE RATE OF 2500.00 -- SEE TRNDRV PARA 3000.             
000800*****************************************************************         
000900 01  TARIFF-RECORD.                                                       
001000     05  TRF-ID                      PIC 9(06).                           
001100     05  TRF-DAILY-RENTAL            PIC S9(9)V99.                        
001200     05  TRF-DAILY-FINE              PIC S9(9)V99.                        
001300     05  FILLER                      PIC X(02).                           
