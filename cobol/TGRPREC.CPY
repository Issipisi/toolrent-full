000100*****************************************************************         
000200* TGRPREC  --  TOOL GROUP MASTER RECORD LAYOUT                            
000300*              TOOLRENT RENTAL OPERATIONS SYSTEM                          
000400*                                                                         
000500* ONE ENTRY PER TOOL GROUP (E.G. "18V DRILL", "CONCRETE MIXER").          
000600* EACH GROUP OWNS ONE TARIFF (TG-TARIFF-ID) AND A SET OF                  
000700* PHYSICAL UNITS CARRIED ON THE TOOL-UNIT MASTER, TUNTREC.                
000800*****************************************************************         
000900 01  TOOL-GROUP-RECORD.                                                   
001000     05  TG-ID                       PIC 9(06).                           
001100     05  TG-NAME                     PIC X(30).                           
001200     05  TG-CATEGORY                 PIC X(20).                           
001300     05  TG-REPL-VALUE               PIC S9(9)V99.                        
001400     05  TG-TARIFF-ID                PIC 9(06).                           
001500     05  FILLER                      PIC X(07).                           
