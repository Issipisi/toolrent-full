000100*****************************************************************         
000200* TUNTREC  --  TOOL UNIT MASTER RECORD LAYOUT                             
000300*              TOOLRENT RENTAL OPERATIONS SYSTEM                          
000400*                                                                         
000500* ONE PHYSICAL UNIT PER ENTRY.  TU-STATUS TRACKS THE UNIT                 
000600* THROUGH ITS LIFE -- AVAILABLE, LOANED, IN_REPAIR, RETIRED --            
000700* SEE TUAPPLY FOR THE ALLOWED TRANSITIONS (RULE U1).                      
000800*****************************************************************         
000900 01  TOOL-UNIT-RECORD.                                                    
001000     05  TU-ID                       PIC 9(06).                           
001100     05  TU-GROUP-ID                 PIC 9(06).                           
001200     05  TU-STATUS                   PIC X(10).                           
001300         88  TU-STAT-AVAILABLE           VALUE 'AVAILABLE '.              
001400         88  TU-STAT-LOANED              VALUE 'LOANED    '.              
001500         88  TU-STAT-IN-REPAIR           VALUE 'IN_REPAIR '.              
001600         88  TU-STAT-RETIRED             VALUE 'RETIRED   '.              
001700     05  FILLER                      PIC X(08).                           
