000100*****************************************************************         
000200* TGRPTAB  --  TOOL GROUP IN-MEMORY TABLE                                 
000300*              TOOLRENT RENTAL OPERATIONS SYSTEM                          
000400*                                                                         
000500* TOOLGROUP-FILE LOADED HERE AT START OF RUN, SEARCHED BY GROUP           
000600* ID (SEE 920-FIND-TOOL-GROUP IN TRNDRV), UPDATED IN PLACE,               
000700* REWRITTEN AT END OF RUN.                                                
000800*****************************************************************         
000900 01  TGRP-TABLE.                                                          
001000     05  TGRP-COUNT                  PIC 9(04) COMP.                      
001100     05  TGRP-ENTRY OCCURS 100 TIMES INDEXED BY TGRP-IX.                  
001200         10  TG-ID                       PIC 9(06).                       
001300         10  TG-NAME                     PIC X(30).                       
001400         10  TG-CATEGORY                 PIC X(20).                       
001500         10  TG-REPL-VALUE               PIC S9(9)V99.                    
001600         10  TG-TARIFF-ID                PIC 9(06).                       
