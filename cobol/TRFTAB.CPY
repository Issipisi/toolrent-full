000100*****************************************************************         
000200* TRFTAB  --  TARIFF IN-MEMORY TABLE                                      
000300*             TOOLRENT RENTAL OPERATIONS SYSTEM                           
000400*                                                                         
000500* TARIFF-FILE LOADED HERE AT START OF RUN, SEARCHED BY TARIFF ID          
000600* (SEE 930-FIND-TARIFF IN TRNDRV), UPDATED IN PLACE, REWRITTEN            
000700* AT END OF RUN.                                                          
000800*****************************************************************         
000900 01  TRF-TABLE.                                                           
001000     05  TRF-COUNT                   PIC 9(04) COMP.                      
001100     05  TRF-ENTRY OCCURS 100 TIMES INDEXED BY TRF-IX.                    
001200         10  TRF-ID                      PIC 9(06).                       
001300         10  TRF-DAILY-RENTAL            PIC S9(9)V99.                    
001400         10  TRF-DAILY-FINE              PIC S9(9)V99.                    
