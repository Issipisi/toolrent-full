000100*****************************************************************         
000200* CUSTREC  --  CUSTOMER MASTER RECORD LAYOUT                              
000300*              TOOLRENT RENTAL OPERATIONS SYSTEM                          
000400*                                                                         
000500* ONE ENTRY PER REGISTERED CUSTOMER, INCLUDING THE RESERVED               
000600* "SYSTEM" CUSTOMER (EMAIL SYSTEM@TOOLRENT.COM) USED TO CARRY             
000700* INVENTORY-ONLY KARDEX MOVEMENTS THAT HAVE NO REAL BORROWER.             
000800*                                                                         
000900* NOTE - THIS RECORD IS EXACTLY 100 BYTES, THE SIX FIELDS BELOW           
001000*        FILL IT COMPLETELY.  THERE IS NO ROOM FOR A TRAILING             
001100*        FILLER -- DO NOT WIDEN A FIELD TO MAKE ONE, THE 100              
001200*        BYTE RECORD LENGTH IS FIXED BY THE FILE INTERFACE                
001300*        CONTROL DOCUMENT.                                        CL01    
001400*****************************************************************         
001500 01  CUST-RECORD.                                                         
001600     05  CUST-ID                     PIC 9(06).                           
001700     05  CUST-NAME                   PIC X(30).                           
001800     05  CUST-RUT                    PIC X(12).                           
001900     05  CUST-PHONE                  PIC X(12).                           
002000     05  CUST-EMAIL                  PIC X(30).                           
002100     05  CUST-STATUS                 PIC X(10).                           
002200         88  CUST-STAT-ACTIVE            VALUE 'ACTIVE    '.              
002300         88  CUST-STAT-RESTRICTED        VALUE 'RESTRICTED'.              
