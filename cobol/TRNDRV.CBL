000100*****************************************************************         
000200* LICENSED MATERIALS - PROPERTY OF ACME TOOL RENTAL CORP                  
000300* ALL RIGHTS RESERVED                                                     
000400*****************************************************************         
000500 IDENTIFICATION DIVISION.                                                 
000600 PROGRAM-ID.     TRNDRV.                                                  
000700 AUTHOR.         D STOUT.                                                 
000800 INSTALLATION.   ACME TOOL RENTAL CORP - DATA PROCESSING.                 
000900 DATE-WRITTEN.   03/14/1989.                                              
001000 DATE-COMPILED.                                                           
001100 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                
001200*                                                                         
001300*****************************************************************         
001400*    T R N D R V   --  TOOLRENT TRANSACTION DRIVER                        
001500*                                                                         
001600*    LOADS THE FIVE MASTER FILES (CUSTOMER, TOOL GROUP, TARIFF,           
001700*    TOOL UNIT, LOAN) INTO WORKING STORAGE TABLES, READS THE              
001800*    DAILY TRANSACTION FILE, APPLIES EACH TRANSACTION TO THE              
001900*    TABLES, WRITES KARDEX MOVEMENTS AS THEY OCCUR, AND AT                
002000*    END OF RUN REWRITES ALL FIVE MASTERS.                                
002100*                                                                         
002200*    THE FIRST TRANSACTION RECORD OF THE RUN MAY BE A RUNPARM             
002300*    RECORD CARRYING THE "CURRENT" TIMESTAMP AND RUN-USER ID.             
002400*    IF PRESENT IT IS NOT COUNTED AS A BUSINESS TRANSACTION.              
002500*    THIS KEEPS RERUNS OF A GIVEN INPUT DECK REPRODUCIBLE --              
002600*    THE PROGRAM NEVER READS THE SYSTEM CLOCK FOR BUSINESS                
002700*    DATES, ONLY FOR THE RUN-HEADER DISPLAY LINES.                        
002800*                                                                         
002900*    REGISTER-LOAN AND RETURN-LOAN/APPLY-DAMAGE/PAY-DEBTS                 
003000*    TRANSACTIONS ARE HANDED TO THE CALLED SUBPROGRAM LNAPPLY,            
003100*    WHICH OWNS THE LOAN ELIGIBILITY AND COST RULES (L1-L7,               
003200*    R1-R3).  CHANGE-UNIT-STATUS AND RETIRE-FROM-REPAIR ARE               
003300*    HANDED TO TUAPPLY, WHICH OWNS RULES U1-U3.                           
003400*****************************************************************         
003500*                                                                         
003600*    C H A N G E   L O G                                                  
003700*                                                                         
003800*    DATE       BY   REQ NO   DESCRIPTION                                 
003900*    ---------- ---  -------  --------------------------------            
004000*    03/14/1989 DS   IR-0001  ORIGINAL PROGRAM.                           
004100*    07/02/1989 DS   IR-0014  ADDED CHANGE-CUSTOMER-STATUS TXN.           
004200*    11/28/1989 RCK  IR-0033  ADDED TOOL GROUP REGISTRATION AND           
004300*                             INITIAL STOCK KARDEX MOVEMENT.              
004400*    02/09/1990 RCK  IR-0041  ADDED CHANGE-UNIT-STATUS, CALLS             
004500*                             TUAPPLY FOR RULE U1/U2.                     
004600*    06/18/1990 DS   IR-0058  ADDED UPDATE-TARIFF TXN.                    
004700*    09/30/1990 LMH  IR-0072  ADDED REGISTER-LOAN, CALLS LNAPPLY.         
004800*    01/15/1991 LMH  IR-0079  ADDED RETURN-LOAN, APPLY-DAMAGE,            
004900*                             PAY-DEBTS TXNS VIA LNAPPLY.                 
005000*    05/06/1991 RCK  IR-0088  ADDED RETIRE-FROM-REPAIR TXN, CALLS         
005100*                             TUAPPLY PARA 200.                           
005200*    10/22/1992 DS   IR-0103  RAISED TOOL-UNIT TABLE FROM 500 TO          
005300*                             1000 ENTRIES, BRANCH GROWTH.                
005400*    03/03/1994 JT   IR-0126  FIX: 900-FIND-CUSTOMER FELL THROUGH         
005500*                             TO WRONG INDEX ON EMPTY TABLE.              
005600*    08/19/1996 JT   IR-0140  RAISED LOAN TABLE FROM 1000 TO 2000.        
005700*    12/01/1998 RCK  IR-0155  Y2K -- LN-LOAN-DATE AND KIN ALREADY         
005800*                             CARRY 4-DIGIT YEAR (9(14) YYYYMMDD          
005900*                             HHMMSS), CONFIRMED NO WINDOWING             
006000*                             LOGIC ANYWHERE IN THIS PROGRAM.             
006100*    04/14/1999 RCK  IR-0161  Y2K -- REVIEWED RUNPARM TIMESTAMP           
006200*                             PARSING, NO 2-DIGIT YEAR IN USE.            
006300*    09/09/2001 LMH  IR-0178  ADDED WS-RUN-USER STAMP TO KARDEX           
006400*                             DETAILS ON EVERY MOVEMENT LINE.             
006500*    02/27/2004 JT   IR-0190  ADDED SYSTEM CUSTOMER AUTO-CREATE           
006600*                             (900-FIND-CUSTOMER,                         
006700*                             905-GET-SYS-CUST).                          
006800*    03/18/2009 RCK  IR-0214  STANDARDS REVIEW -- FILE-STATUS,            
006900*                             EOF SWITCH AND A COUPLE OF SEARCH           
007000*                             SUBSCRIPTS MOVED TO 77-LEVEL ITEMS          
007100*                             PER SHOP CONVENTION.                        
007200*    06/02/2009 RCK  IR-0220  AUDIT FINDING -- 3300-CREATE-UNITS          
007300*                             KEYED THE INITIAL-STOCK REGISTRY            
007400*                             KARDEX MOVEMENT OFF TU-ID (TUNT-            
007500*                             COUNT), WHICH BY LOOP EXIT IS THE           
007600*                             GROUP'S LAST NEW UNIT, NOT ITS              
007700*                             FIRST.  3310-CREATE-ONE-UNIT NOW            
007800*                             SAVES THE FIRST PASS'S TU-ID INTO           
007900*                             WS-FIRST-UNIT-ID FOR 3300 TO USE.           
008000*****************************************************************         
008100 ENVIRONMENT DIVISION.                                                    
008200 CONFIGURATION SECTION.                                                   
008300 SOURCE-COMPUTER.  IBM-4381.                                              
008400 OBJECT-COMPUTER.  IBM-4381.                                              
008500 SPECIAL-NAMES.                                                           
008600     C01 IS TOP-OF-FORM.                                                  
008700 INPUT-OUTPUT SECTION.                                                    
008800 FILE-CONTROL.                                                            
008900     SELECT CUSTOMER-FILE  ASSIGN TO CUSTFILE                             
009000         ORGANIZATION IS LINE SEQUENTIAL                                  
009100         FILE STATUS  IS WS-CUSTFILE-STATUS.                              
009200     SELECT TOOLGROUP-FILE ASSIGN TO TGRPFILE                             
009300         ORGANIZATION IS LINE SEQUENTIAL                                  
009400         FILE STATUS  IS WS-TGRPFILE-STATUS.                              
009500     SELECT TARIFF-FILE    ASSIGN TO TRFFILE                              
009600         ORGANIZATION IS LINE SEQUENTIAL                                  
009700         FILE STATUS  IS WS-TRFFILE-STATUS.                               
009800     SELECT TOOLUNIT-FILE  ASSIGN TO TUNTFILE                             
009900         ORGANIZATION IS LINE SEQUENTIAL                                  
010000         FILE STATUS  IS WS-TUNTFILE-STATUS.                              
010100     SELECT LOAN-FILE      ASSIGN TO LOANFILE                             
010200         ORGANIZATION IS LINE SEQUENTIAL                                  
010300         FILE STATUS  IS WS-LOANFILE-STATUS.                              
010400     SELECT TRANS-FILE     ASSIGN TO TRANFILE                             
010500         ORGANIZATION IS LINE SEQUENTIAL                                  
010600         FILE STATUS  IS WS-TRANFILE-STATUS.                              
010700     SELECT KARDEX-FILE    ASSIGN TO KDXFILE                              
010800         ORGANIZATION IS LINE SEQUENTIAL                                  
010900         FILE STATUS  IS WS-KDXFILE-STATUS.                               
011000*****************************************************************         
011100 DATA DIVISION.                                                           
011200 FILE SECTION.                                                            
011300*                                                                         
011400 FD  CUSTOMER-FILE                                                        
011500     RECORDING MODE IS F.                                                 
011600 COPY CUSTREC.                                                            
011700*                                                                         
011800 FD  TOOLGROUP-FILE                                                       
011900     RECORDING MODE IS F.                                                 
012000 COPY TGRPREC.                                                            
012100*                                                                         
012200 FD  TARIFF-FILE                                                          
012300     RECORDING MODE IS F.                                                 
012400 COPY TRFREC.                                                             
012500*                                                                         
012600 FD  TOOLUNIT-FILE                                                        
012700     RECORDING MODE IS F.                                                 
012800 COPY TUNTREC.                                                            
012900*                                                                         
013000 FD  LOAN-FILE                                                            
013100     RECORDING MODE IS F.                                                 
013200 COPY LOANREC.                                                            
013300*                                                                         
013400 FD  TRANS-FILE                                                           
013500     RECORDING MODE IS F.                                                 
013600 COPY TRANREC.                                                            
013700*                                                                         
013800 FD  KARDEX-FILE                                                          
013900     RECORDING MODE IS F.                                                 
014000 COPY KDXREC.                                                             
014100*****************************************************************         
014200 WORKING-STORAGE SECTION.                                                 
014300*****************************************************************         
014400*                                                                         
014500* SCALAR FILE-STATUS, EOF AND SUBSCRIPT WORK CELLS -- SHOP HABIT          
014600* IS TO CARRY THESE AS STANDALONE 77-LEVEL ITEMS RATHER THAN              
014700* BURY THEM IN A GROUP, SAME AS THE OLD YEAR-END REDEMPTION RUN.          
014800 77  WS-TRANFILE-STATUS              PIC X(02) VALUE SPACES.              
014900 77  WS-KDXFILE-STATUS               PIC X(02) VALUE SPACES.              
015000 77  WS-TRAN-EOF                     PIC X(01) VALUE 'N'.                 
015100     88  TRAN-IS-EOF                     VALUE 'Y'.                       
015200 77  WS-CUST-IX2                     PIC S9(4) COMP.                      
015300 77  WS-TRF-IX2                      PIC S9(4) COMP.                      
015400*                                                                         
015500 01  WS-SWITCHES.                                                         
015600     05  WS-CUSTFILE-STATUS          PIC X(02) VALUE SPACES.              
015700     05  WS-TGRPFILE-STATUS          PIC X(02) VALUE SPACES.              
015800     05  WS-TRFFILE-STATUS           PIC X(02) VALUE SPACES.              
015900     05  WS-TUNTFILE-STATUS          PIC X(02) VALUE SPACES.              
016000     05  WS-LOANFILE-STATUS          PIC X(02) VALUE SPACES.              
016100     05  WS-CUST-FOUND-SW            PIC X(01) VALUE 'N'.                 
016200         88  WS-CUST-FOUND               VALUE 'Y'.                       
016300     05  WS-TGRP-FOUND-SW            PIC X(01) VALUE 'N'.                 
016400         88  WS-TGRP-FOUND               VALUE 'Y'.                       
016500     05  WS-TRF-FOUND-SW             PIC X(01) VALUE 'N'.                 
016600         88  WS-TRF-FOUND                VALUE 'Y'.                       
016700     05  WS-TUNT-FOUND-SW            PIC X(01) VALUE 'N'.                 
016800         88  WS-TUNT-FOUND               VALUE 'Y'.                       
016900     05  WS-LOAN-FOUND-SW            PIC X(01) VALUE 'N'.                 
017000         88  WS-LOAN-FOUND               VALUE 'Y'.                       
017100     05  WS-REJECT-SW                PIC X(01) VALUE 'N'.                 
017200         88  WS-TXN-REJECTED             VALUE 'Y'.                       
017300*                                                                         
017400 01  WS-COUNTERS.                                                         
017500     05  WS-TGRP-IX2                 PIC S9(4) COMP.                      
017600     05  WS-TUNT-IX2                 PIC S9(4) COMP.                      
017700     05  WS-LOAN-IX2                 PIC S9(4) COMP.                      
017800     05  WS-TRAN-COUNT               PIC S9(7) COMP-3 VALUE +0.           
017900     05  WS-TRAN-REJECT-COUNT        PIC S9(7) COMP-3 VALUE +0.           
018000     05  WS-KARDEX-NEXT-ID           PIC 9(06) VALUE ZEROES.              
018100     05  WS-FIRST-UNIT-ID            PIC 9(06) VALUE ZEROES.              
018200*                                                                         
018300 01  WS-RUN-PARMS.                                                        
018400     05  WS-RUN-TIMESTAMP            PIC 9(14) VALUE ZEROES.              
018500     05  WS-RUN-TS-R REDEFINES WS-RUN-TIMESTAMP.                          
018600         10  WS-RUN-TS-YMD               PIC 9(08).                       
018700         10  WS-RUN-TS-HMS               PIC 9(06).                       
018800     05  WS-RUN-USER                 PIC X(08) VALUE 'BATCH'.             
018900     05  WS-1MONTH-BEFORE            PIC 9(08).                           
019000     05  WS-1MONTH-AFTER             PIC 9(08).                           
019100*                                                                         
019200 01  WS-EDIT-AREA.                                                        
019300     05  WS-REJECT-MSG               PIC X(60) VALUE SPACES.              
019400     05  WS-KDX-DETAILS              PIC X(80) VALUE SPACES.              
019500*                                                                         
019600 01  WS-LNAPPLY-FUNCTION             PIC X(20) VALUE SPACES.              
019700 01  WS-TUAPPLY-FUNCTION             PIC X(20) VALUE SPACES.              
019800*                                                                         
019900* THE FOUR NUMBERS BELOW REDEFINE ONE ANOTHER ONLY BY EXAMPLE OF          
020000* THE SHOP'S HOUSE STYLE -- KEPT SEPARATE HERE BECAUSE EACH TXN           
020100* KEY IS A DIFFERENT MASTER'S ID, NOT INTERCHANGEABLE.                    
020200 01  WS-KEY-AREA.                                                         
020300     05  WS-SRCH-CUST-ID             PIC 9(06).                           
020400     05  WS-SRCH-TGRP-ID             PIC 9(06).                           
020500     05  WS-SRCH-TRF-ID              PIC 9(06).                           
020600     05  WS-SRCH-TUNT-ID             PIC 9(06).                           
020700     05  WS-SRCH-LOAN-ID             PIC 9(06).                           
020800*                                                                         
020900 COPY CUSTTAB.                                                            
021000 COPY TGRPTAB.                                                            
021100 COPY TRFTAB.                                                             
021200 COPY TUNTTAB.                                                            
021300 COPY LOANTAB.                                                            
021400*                                                                         
021500*****************************************************************         
021600 PROCEDURE DIVISION.                                                      
021700*****************************************************************         
021800*                                                                         
021900 000-MAIN-LINE.                                                           
022000     DISPLAY 'TRNDRV STARTING - TOOLRENT TRANSACTION DRIVER'.             
022100     PERFORM 700-OPEN-MASTERS      THRU 700-EXIT.                         
022200     PERFORM 710-LOAD-CUST-TABLE   THRU 710-EXIT.                         
022300     PERFORM 720-LOAD-TGRP-TABLE   THRU 720-EXIT.                         
022400     PERFORM 730-LOAD-TRF-TABLE    THRU 730-EXIT.                         
022500     PERFORM 740-LOAD-TUNT-TABLE   THRU 740-EXIT.                         
022600     PERFORM 750-LOAD-LOAN-TABLE   THRU 750-EXIT.                         
022700     PERFORM 760-CLOSE-MASTER-IN   THRU 760-EXIT.                         
022800*                                                                         
022900     PERFORM 780-OPEN-TRAN-KDX     THRU 780-EXIT.                         
023000     PERFORM 790-READ-TRAN         THRU 790-EXIT.                         
023100     PERFORM 1000-PROCESS-ONE-TRAN THRU 1000-EXIT                         
023200             UNTIL TRAN-IS-EOF.                                           
023300     PERFORM 795-CLOSE-TRAN-KDX    THRU 795-EXIT.                         
023400*                                                                         
023500     PERFORM 800-REWRITE-MASTERS   THRU 800-EXIT.                         
023600*                                                                         
023700     DISPLAY 'TRNDRV TRANSACTIONS READ    = ' WS-TRAN-COUNT.              
023800     DISPLAY 'TRNDRV TRANSACTIONS REJECTED= '                             
023900             WS-TRAN-REJECT-COUNT.                                        
024000     DISPLAY 'TRNDRV ENDING NORMALLY'.                                    
024100     GOBACK.                                                              
024200*                                                                         
024300*****************************************************************         
024400*    TRANSACTION DISPATCH                                                 
024500*****************************************************************         
024600 1000-PROCESS-ONE-TRAN.                                                   
024700     MOVE 'N' TO WS-REJECT-SW.                                            
024800     IF TRAN-IS-RUNPARM                                                   
024900         PERFORM 1900-APPLY-RUNPARM THRU 1900-EXIT                        
025000     ELSE                                                                 
025100         ADD 1 TO WS-TRAN-COUNT                                           
025200         EVALUATE TRUE                                                    
025300             WHEN TRAN-IS-REG-CUSTOMER                                    
025400                 PERFORM 2000-REGISTER-CUSTOMER  THRU 2000-EXIT           
025500             WHEN TRAN-IS-CHG-CUST-STATUS                                 
025600                 PERFORM 2100-CHANGE-CUST-STATUS THRU 2100-EXIT           
025700             WHEN TRAN-IS-REG-TOOL-GROUP                                  
025800                 PERFORM 3000-REGISTER-TOOL-GROUP THRU 3000-EXIT          
025900             WHEN TRAN-IS-CHG-UNIT-STATUS                                 
026000                 PERFORM 4200-CHANGE-UNIT-STATUS THRU 4200-EXIT           
026100             WHEN TRAN-IS-RETIRE-REPAIR                                   
026200                 PERFORM 4300-RETIRE-FROM-REPAIR THRU 4300-EXIT           
026300             WHEN TRAN-IS-UPDATE-TARIFF                                   
026400                 PERFORM 5000-UPDATE-TARIFF      THRU 5000-EXIT           
026500             WHEN TRAN-IS-REG-LOAN                                        
026600                 PERFORM 6000-REGISTER-LOAN      THRU 6000-EXIT           
026700             WHEN TRAN-IS-RETURN-LOAN                                     
026800                 PERFORM 6100-RETURN-LOAN        THRU 6100-EXIT           
026900             WHEN TRAN-IS-APPLY-DAMAGE                                    
027000                 PERFORM 6200-APPLY-DAMAGE       THRU 6200-EXIT           
027100             WHEN TRAN-IS-PAY-DEBTS                                       
027200                 PERFORM 6300-PAY-DEBTS          THRU 6300-EXIT           
027300             WHEN OTHER                                                   
027400                 MOVE 'UNKNOWN TRANSACTION TYPE' TO WS-REJECT-MSG         
027500                 MOVE 'Y' TO WS-REJECT-SW                                 
027600         END-EVALUATE                                                     
027700         IF WS-TXN-REJECTED                                               
027800             ADD 1 TO WS-TRAN-REJECT-COUNT                                
027900             DISPLAY 'TRNDRV REJECT: ' TRAN-TYPE ' - '                    
028000                     WS-REJECT-MSG                                        
028100         END-IF                                                           
028200     END-IF.                                                              
028300     PERFORM 790-READ-TRAN THRU 790-EXIT.                                 
028400 1000-EXIT.                                                               
028500     EXIT.                                                                
028600*                                                                         
028700 1900-APPLY-RUNPARM.                                                      
028800     MOVE TRAN-RUN-TIMESTAMP TO WS-RUN-TIMESTAMP.                         
028900     MOVE TRAN-RUN-USER      TO WS-RUN-USER.                              
029000     DISPLAY 'TRNDRV RUN TIMESTAMP = ' WS-RUN-TIMESTAMP.                  
029100     DISPLAY 'TRNDRV RUN USER      = ' WS-RUN-USER.                       
029200 1900-EXIT.                                                               
029300     EXIT.                                                                
029400*                                                                         
029500*****************************************************************         
029600*    CUSTOMER TRANSACTIONS  (RULE C1)                                     
029700*****************************************************************         
029800 2000-REGISTER-CUSTOMER.                                                  
029900     IF TRAN-CUST-NAME  = SPACES OR                                       
030000        TRAN-CUST-RUT   = SPACES OR                                       
030100        TRAN-CUST-PHONE = SPACES OR                                       
030200        TRAN-CUST-EMAIL = SPACES                                          
030300         MOVE 'MANDATORY CUSTOMER FIELD MISSING' TO WS-REJECT-MSG         
030400         MOVE 'Y' TO WS-REJECT-SW                                         
030500     ELSE                                                                 
030600         ADD 1 TO CUST-COUNT                                              
030700         SET CUST-IX TO CUST-COUNT                                        
030800         COMPUTE CUST-ID (CUST-IX) =                                      
030900                 900000 + CUST-COUNT                                      
031000         MOVE TRAN-CUST-NAME  TO CUST-NAME  (CUST-IX)                     
031100         MOVE TRAN-CUST-RUT   TO CUST-RUT   (CUST-IX)                     
031200         MOVE TRAN-CUST-PHONE TO CUST-PHONE (CUST-IX)                     
031300         MOVE TRAN-CUST-EMAIL TO CUST-EMAIL (CUST-IX)                     
031400         MOVE 'ACTIVE    '       TO CUST-STATUS (CUST-IX)                 
031500     END-IF.                                                              
031600 2000-EXIT.                                                               
031700     EXIT.                                                                
031800*                                                                         
031900 2100-CHANGE-CUST-STATUS.                                                 
032000     MOVE TRAN-CUST-ID TO WS-SRCH-CUST-ID.                                
032100     PERFORM 900-FIND-CUSTOMER THRU 900-EXIT.                             
032200     IF NOT WS-CUST-FOUND                                                 
032300         MOVE 'CUSTOMER NOT FOUND' TO WS-REJECT-MSG                       
032400         MOVE 'Y' TO WS-REJECT-SW                                         
032500     ELSE                                                                 
032600         MOVE TRAN-NEW-STATUS-CU TO CUST-STATUS (CUST-IX)                 
032700     END-IF.                                                              
032800 2100-EXIT.                                                               
032900     EXIT.                                                                
033000*                                                                         
033100*****************************************************************         
033200*    TOOL GROUP TRANSACTIONS  (RULES G1, G2)                              
033300*****************************************************************         
033400 3000-REGISTER-TOOL-GROUP.                                                
033500     IF TRAN-TG-NAME     = SPACES OR                                      
033600        TRAN-TG-CATEGORY = SPACES OR                                      
033700        TRAN-TG-REPL-VALUE NOT > 0                                        
033800         MOVE 'MANDATORY TOOL GROUP FIELD MISSING'                        
033900                 TO WS-REJECT-MSG                                         
034000         MOVE 'Y' TO WS-REJECT-SW                                         
034100     ELSE                                                                 
034200         PERFORM 3100-CREATE-TARIFF     THRU 3100-EXIT                    
034300         PERFORM 3200-CREATE-GROUP      THRU 3200-EXIT                    
034400         PERFORM 3300-CREATE-UNITS      THRU 3300-EXIT                    
034500     END-IF.                                                              
034600 3000-EXIT.                                                               
034700     EXIT.                                                                
034800*                                                                         
034900 3100-CREATE-TARIFF.                                                      
035000     ADD 1 TO TRF-COUNT.                                                  
035100     SET TRF-IX TO TRF-COUNT.                                             
035200     COMPUTE TRF-ID (TRF-IX) = 800000 + TRF-COUNT.                        
035300     MOVE TRAN-TG-PRICE-DAY TO TRF-DAILY-RENTAL (TRF-IX).                 
035400     MOVE 2500.00              TO TRF-DAILY-FINE   (TRF-IX).              
035500 3100-EXIT.                                                               
035600     EXIT.                                                                
035700*                                                                         
035800 3200-CREATE-GROUP.                                                       
035900     ADD 1 TO TGRP-COUNT.                                                 
036000     SET TGRP-IX TO TGRP-COUNT.                                           
036100     COMPUTE TG-ID (TGRP-IX) = 700000 + TGRP-COUNT.                       
036200     MOVE TRAN-TG-NAME       TO TG-NAME       (TGRP-IX).                  
036300     MOVE TRAN-TG-CATEGORY   TO TG-CATEGORY   (TGRP-IX).                  
036400     MOVE TRAN-TG-REPL-VALUE TO TG-REPL-VALUE (TGRP-IX).                  
036500     MOVE TRF-ID (TRF-IX)       TO TG-TARIFF-ID  (TGRP-IX).               
036600 3200-EXIT.                                                               
036700     EXIT.                                                                
036800*                                                                         
036900 3300-CREATE-UNITS.                                                       
037000     MOVE ZEROES TO WS-TUNT-IX2.                                          
037100     MOVE ZEROES TO WS-FIRST-UNIT-ID.                                     
037200     PERFORM 3310-CREATE-ONE-UNIT THRU 3310-EXIT                          
037300             VARYING WS-TUNT-IX2 FROM 1 BY 1                              
037400             UNTIL WS-TUNT-IX2 > TRAN-TG-STOCK.                           
037500     IF TRAN-TG-STOCK > 0                                                 
037600         MOVE WS-FIRST-UNIT-ID   TO WS-SRCH-TUNT-ID                       
037700         STRING 'INITIAL STOCK OF ' DELIMITED BY SIZE                     
037800                TRAN-TG-NAME    DELIMITED BY SIZE                         
037900                ' - QTY '          DELIMITED BY SIZE                      
038000                INTO WS-KDX-DETAILS                                       
038100         PERFORM 905-GET-SYSTEM-CUSTOMER THRU 905-EXIT                    
038200         PERFORM 8000-WRITE-KARDEX THRU 8000-EXIT                         
038300     END-IF.                                                              
038400 3300-EXIT.                                                               
038500     EXIT.                                                                
038600*                                                                         
038700 3310-CREATE-ONE-UNIT.                                                    
038800     ADD 1 TO TUNT-COUNT.                                                 
038900     SET TUNT-IX TO TUNT-COUNT.                                           
039000     COMPUTE TU-ID (TUNT-IX) = 600000 + TUNT-COUNT.                       
039100     MOVE TG-ID (TGRP-IX)     TO TU-GROUP-ID (TUNT-IX).                   
039200     MOVE 'AVAILABLE '        TO TU-STATUS   (TUNT-IX).                   
039300     IF WS-TUNT-IX2 = 1                                                   
039400         MOVE TU-ID (TUNT-IX) TO WS-FIRST-UNIT-ID                         
039500     END-IF.                                                              
039600 3310-EXIT.                                                               
039700     EXIT.                                                                
039800*                                                                         
039900*****************************************************************         
040000*    TOOL UNIT TRANSACTIONS  (CALLS TUAPPLY -- RULES U1-U3)               
040100*****************************************************************         
040200 4200-CHANGE-UNIT-STATUS.                                                 
040300     MOVE '100-CHANGE-STATUS' TO WS-TUAPPLY-FUNCTION.                     
040400     MOVE TRAN-TU-ID           TO WS-SRCH-TUNT-ID.                        
040500     PERFORM 4900-CALL-TUAPPLY THRU 4900-EXIT.                            
040600 4200-EXIT.                                                               
040700     EXIT.                                                                
040800*                                                                         
040900 4300-RETIRE-FROM-REPAIR.                                                 
041000     MOVE '200-RETIRE-FROM-REPAIR' TO WS-TUAPPLY-FUNCTION.                
041100     MOVE TRAN-TU-ID-RETIRE       TO WS-SRCH-TUNT-ID.                     
041200     PERFORM 4900-CALL-TUAPPLY THRU 4900-EXIT.                            
041300 4300-EXIT.                                                               
041400     EXIT.                                                                
041500*                                                                         
041600 4900-CALL-TUAPPLY.                                                       
041700     MOVE SPACES TO WS-REJECT-MSG.                                        
041800     MOVE 'N'     TO WS-REJECT-SW.                                        
041900     CALL 'TUAPPLY' USING WS-TUAPPLY-FUNCTION,                            
042000                           WS-SRCH-TUNT-ID,                               
042100                           TRAN-NEW-STATUS-TU,                            
042200                           TGRP-TABLE,                                    
042300                           TUNT-TABLE,                                    
042400                           LOAN-TABLE,                                    
042500                           CUST-TABLE,                                    
042600                           WS-RUN-TIMESTAMP,                              
042700                           WS-RUN-USER,                                   
042800                           WS-KARDEX-NEXT-ID,                             
042900                           KARDEX-RECORD,                                 
043000                           WS-REJECT-SW,                                  
043100                           WS-REJECT-MSG.                                 
043200     IF WS-TXN-REJECTED                                                   
043300         CONTINUE                                                         
043400     ELSE                                                                 
043500         IF KM-ID OF KARDEX-RECORD NOT = ZEROES                           
043600             WRITE KARDEX-RECORD                                          
043700             ADD 1 TO WS-KARDEX-NEXT-ID                                   
043800         END-IF                                                           
043900     END-IF.                                                              
044000 4900-EXIT.                                                               
044100     EXIT.                                                                
044200*                                                                         
044300*****************************************************************         
044400*    TARIFF TRANSACTIONS                                                  
044500*****************************************************************         
044600 5000-UPDATE-TARIFF.                                                      
044700     MOVE 1 TO WS-SRCH-TRF-ID.                                            
044800     PERFORM 930-FIND-TARIFF THRU 930-EXIT.                               
044900     IF NOT WS-TRF-FOUND                                                  
045000         ADD 1 TO TRF-COUNT                                               
045100         SET TRF-IX TO TRF-COUNT                                          
045200         MOVE 1 TO TRF-ID (TRF-IX)                                        
045300     END-IF.                                                              
045400     MOVE TRAN-DAILY-RENTAL TO TRF-DAILY-RENTAL (TRF-IX).                 
045500     MOVE TRAN-DAILY-FINE   TO TRF-DAILY-FINE   (TRF-IX).                 
045600 5000-EXIT.                                                               
045700     EXIT.                                                                
045800*                                                                         
045900*****************************************************************         
046000*    LOAN TRANSACTIONS  (CALLS LNAPPLY -- RULES L1-L7, R1-R3)             
046100*****************************************************************         
046200 6000-REGISTER-LOAN.                                                      
046300     MOVE '100-CHECK-ELIGIBILITY'  TO WS-LNAPPLY-FUNCTION.                
046400     PERFORM 6900-CALL-LNAPPLY THRU 6900-EXIT.                            
046500 6000-EXIT.                                                               
046600     EXIT.                                                                
046700*                                                                         
046800 6100-RETURN-LOAN.                                                        
046900     MOVE '300-PROCESS-RETURN' TO WS-LNAPPLY-FUNCTION.                    
047000     PERFORM 6900-CALL-LNAPPLY THRU 6900-EXIT.                            
047100 6100-EXIT.                                                               
047200     EXIT.                                                                
047300*                                                                         
047400 6200-APPLY-DAMAGE.                                                       
047500     MOVE '400-APPLY-DAMAGE' TO WS-LNAPPLY-FUNCTION.                      
047600     PERFORM 6900-CALL-LNAPPLY THRU 6900-EXIT.                            
047700 6200-EXIT.                                                               
047800     EXIT.                                                                
047900*                                                                         
048000 6300-PAY-DEBTS.                                                          
048100     MOVE '500-PAY-DEBTS' TO WS-LNAPPLY-FUNCTION.                         
048200     PERFORM 6900-CALL-LNAPPLY THRU 6900-EXIT.                            
048300 6300-EXIT.                                                               
048400     EXIT.                                                                
048500*                                                                         
048600 6900-CALL-LNAPPLY.                                                       
048700     MOVE SPACES TO WS-REJECT-MSG.                                        
048800     MOVE 'N'     TO WS-REJECT-SW.                                        
048900     CALL 'LNAPPLY' USING WS-LNAPPLY-FUNCTION,                            
049000                           TRAN-RECORD,                                   
049100                           CUST-TABLE,                                    
049200                           TGRP-TABLE,                                    
049300                           TRF-TABLE,                                     
049400                           TUNT-TABLE,                                    
049500                           LOAN-TABLE,                                    
049600                           WS-RUN-TIMESTAMP,                              
049700                           WS-RUN-USER,                                   
049800                           WS-KARDEX-NEXT-ID,                             
049900                           KARDEX-RECORD,                                 
050000                           WS-REJECT-SW,                                  
050100                           WS-REJECT-MSG.                                 
050200     IF WS-TXN-REJECTED                                                   
050300         CONTINUE                                                         
050400     ELSE                                                                 
050500         IF KM-ID OF KARDEX-RECORD NOT = ZEROES                           
050600             WRITE KARDEX-RECORD                                          
050700             ADD 1 TO WS-KARDEX-NEXT-ID                                   
050800         END-IF                                                           
050900     END-IF.                                                              
051000 6900-EXIT.                                                               
051100     EXIT.                                                                
051200*                                                                         
051300*****************************************************************         
051400*    TABLE SEARCH PARAGRAPHS                                              
051500*****************************************************************         
051600 900-FIND-CUSTOMER.                                                       
051700     MOVE 'N' TO WS-CUST-FOUND-SW.                                        
051800     SET CUST-IX TO 1.                                                    
051900     SEARCH CUST-ENTRY                                                    
052000         AT END                                                           
052100             MOVE 'N' TO WS-CUST-FOUND-SW                                 
052200         WHEN CUST-ID (CUST-IX) = WS-SRCH-CUST-ID                         
052300             MOVE 'Y' TO WS-CUST-FOUND-SW                                 
052400     END-SEARCH.                                                          
052500 900-EXIT.                                                                
052600     EXIT.                                                                
052700*                                                                         
052800 905-GET-SYSTEM-CUSTOMER.                                                 
052900     MOVE ZEROES TO WS-SRCH-CUST-ID.                                      
053000     MOVE 'N' TO WS-CUST-FOUND-SW.                                        
053100     SET CUST-IX TO 1.                                                    
053200     SEARCH CUST-ENTRY                                                    
053300         AT END                                                           
053400             MOVE 'N' TO WS-CUST-FOUND-SW                                 
053500         WHEN CUST-EMAIL (CUST-IX) = 'system@toolrent.com'                
053600             MOVE 'Y' TO WS-CUST-FOUND-SW                                 
053700             MOVE CUST-ID (CUST-IX) TO WS-SRCH-CUST-ID                    
053800     END-SEARCH.                                                          
053900     IF NOT WS-CUST-FOUND                                                 
054000         ADD 1 TO CUST-COUNT                                              
054100         SET CUST-IX TO CUST-COUNT                                        
054200         MOVE 999999                     TO CUST-ID (CUST-IX)             
054300         MOVE 'Sistema'                  TO CUST-NAME (CUST-IX)           
054400         MOVE '0-0'                      TO CUST-RUT (CUST-IX)            
054500         MOVE '000'                      TO CUST-PHONE (CUST-IX)          
054600         MOVE 'system@toolrent.com'      TO CUST-EMAIL (CUST-IX)          
054700         MOVE 'ACTIVE    '               TO CUST-STATUS (CUST-IX)         
054800         MOVE 999999                     TO WS-SRCH-CUST-ID               
054900     END-IF.                                                              
055000 905-EXIT.                                                                
055100     EXIT.                                                                
055200*                                                                         
055300 920-FIND-TOOL-GROUP.                                                     
055400     MOVE 'N' TO WS-TGRP-FOUND-SW.                                        
055500     SET TGRP-IX TO 1.                                                    
055600     SEARCH TGRP-ENTRY                                                    
055700         AT END                                                           
055800             MOVE 'N' TO WS-TGRP-FOUND-SW                                 
055900         WHEN TG-ID (TGRP-IX) = WS-SRCH-TGRP-ID                           
056000             MOVE 'Y' TO WS-TGRP-FOUND-SW                                 
056100     END-SEARCH.                                                          
056200 920-EXIT.                                                                
056300     EXIT.                                                                
056400*                                                                         
056500 930-FIND-TARIFF.                                                         
056600     MOVE 'N' TO WS-TRF-FOUND-SW.                                         
056700     SET TRF-IX TO 1.                                                     
056800     SEARCH TRF-ENTRY                                                     
056900         AT END                                                           
057000             MOVE 'N' TO WS-TRF-FOUND-SW                                  
057100         WHEN TRF-ID (TRF-IX) = WS-SRCH-TRF-ID                            
057200             MOVE 'Y' TO WS-TRF-FOUND-SW                                  
057300     END-SEARCH.                                                          
057400 930-EXIT.                                                                
057500     EXIT.                                                                
057600*                                                                         
057700*****************************************************************         
057800*    KARDEX JOURNAL WRITE                                                 
057900*****************************************************************         
058000 8000-WRITE-KARDEX.                                                       
058100     ADD 1 TO WS-KARDEX-NEXT-ID.                                          
058200     MOVE WS-KARDEX-NEXT-ID TO KM-ID OF KARDEX-RECORD.                    
058300     MOVE TU-ID (TUNT-COUNT) TO KM-UNIT-ID OF KARDEX-RECORD.              
058400     MOVE WS-SRCH-CUST-ID    TO KM-CUST-ID OF KARDEX-RECORD.              
058500     MOVE 'REGISTRY  '       TO KM-TYPE OF KARDEX-RECORD.                 
058600     MOVE WS-RUN-TIMESTAMP   TO KM-DATE OF KARDEX-RECORD.                 
058700     MOVE WS-KDX-DETAILS     TO KM-DETAILS OF KARDEX-RECORD.              
058800     WRITE KARDEX-RECORD.                                                 
058900 8000-EXIT.                                                               
059000     EXIT.                                                                
059100*                                                                         
059200*****************************************************************         
059300*    FILE OPEN / LOAD / CLOSE PARAGRAPHS                                  
059400*****************************************************************         
059500 700-OPEN-MASTERS.                                                        
059600     OPEN INPUT CUSTOMER-FILE TOOLGROUP-FILE TARIFF-FILE                  
059700                TOOLUNIT-FILE LOAN-FILE.                                  
059800 700-EXIT.                                                                
059900     EXIT.                                                                
060000*                                                                         
060100 710-LOAD-CUST-TABLE.                                                     
060200     MOVE ZEROES TO CUST-COUNT.                                           
060300     READ CUSTOMER-FILE                                                   
060400         AT END MOVE HIGH-VALUES TO WS-CUSTFILE-STATUS                    
060500     END-READ.                                                            
060600     PERFORM 711-LOAD-ONE-CUST THRU 711-EXIT                              
060700             UNTIL WS-CUSTFILE-STATUS = HIGH-VALUES.                      
060800 710-EXIT.                                                                
060900     EXIT.                                                                
061000*                                                                         
061100 711-LOAD-ONE-CUST.                                                       
061200     ADD 1 TO CUST-COUNT.                                                 
061300     SET CUST-IX TO CUST-COUNT.                                           
061400     MOVE CORRESPONDING CUST-RECORD TO CUST-ENTRY (CUST-IX).              
061500     READ CUSTOMER-FILE                                                   
061600         AT END MOVE HIGH-VALUES TO WS-CUSTFILE-STATUS                    
061700     END-READ.                                                            
061800 711-EXIT.                                                                
061900     EXIT.                                                                
062000*                                                                         
062100 720-LOAD-TGRP-TABLE.                                                     
062200     MOVE ZEROES TO TGRP-COUNT.                                           
062300     READ TOOLGROUP-FILE                                                  
062400         AT END MOVE HIGH-VALUES TO WS-TGRPFILE-STATUS                    
062500     END-READ.                                                            
062600     PERFORM 721-LOAD-ONE-TGRP THRU 721-EXIT                              
062700             UNTIL WS-TGRPFILE-STATUS = HIGH-VALUES.                      
062800 720-EXIT.                                                                
062900     EXIT.                                                                
063000*                                                                         
063100 721-LOAD-ONE-TGRP.                                                       
063200     ADD 1 TO TGRP-COUNT.                                                 
063300     SET TGRP-IX TO TGRP-COUNT.                                           
063400     MOVE CORRESPONDING TOOL-GROUP-RECORD TO TGRP-ENTRY (TGRP-IX).        
063500     READ TOOLGROUP-FILE                                                  
063600         AT END MOVE HIGH-VALUES TO WS-TGRPFILE-STATUS                    
063700     END-READ.                                                            
063800 721-EXIT.                                                                
063900     EXIT.                                                                
064000*                                                                         
064100 730-LOAD-TRF-TABLE.                                                      
064200     MOVE ZEROES TO TRF-COUNT.                                            
064300     READ TARIFF-FILE                                                     
064400         AT END MOVE HIGH-VALUES TO WS-TRFFILE-STATUS                     
064500     END-READ.                                                            
064600     PERFORM 731-LOAD-ONE-TRF THRU 731-EXIT                               
064700             UNTIL WS-TRFFILE-STATUS = HIGH-VALUES.                       
064800 730-EXIT.                                                                
064900     EXIT.                                                                
065000*                                                                         
065100 731-LOAD-ONE-TRF.                                                        
065200     ADD 1 TO TRF-COUNT.                                                  
065300     SET TRF-IX TO TRF-COUNT.                                             
065400     MOVE CORRESPONDING TARIFF-RECORD TO TRF-ENTRY (TRF-IX).              
065500     READ TARIFF-FILE                                                     
065600         AT END MOVE HIGH-VALUES TO WS-TRFFILE-STATUS                     
065700     END-READ.                                                            
065800 731-EXIT.                                                                
065900     EXIT.                                                                
066000*                                                                         
066100 740-LOAD-TUNT-TABLE.                                                     
066200     MOVE ZEROES TO TUNT-COUNT.                                           
066300     READ TOOLUNIT-FILE                                                   
066400         AT END MOVE HIGH-VALUES TO WS-TUNTFILE-STATUS                    
066500     END-READ.                                                            
066600     PERFORM 741-LOAD-ONE-TUNT THRU 741-EXIT                              
066700             UNTIL WS-TUNTFILE-STATUS = HIGH-VALUES.                      
066800 740-EXIT.                                                                
066900     EXIT.                                                                
067000*                                                                         
067100 741-LOAD-ONE-TUNT.                                                       
067200     ADD 1 TO TUNT-COUNT.                                                 
067300     SET TUNT-IX TO TUNT-COUNT.                                           
067400     MOVE CORRESPONDING TOOL-UNIT-RECORD TO TUNT-ENTRY (TUNT-IX).         
067500     READ TOOLUNIT-FILE                                                   
067600         AT END MOVE HIGH-VALUES TO WS-TUNTFILE-STATUS                    
067700     END-READ.                                                            
067800 741-EXIT.                                                                
067900     EXIT.                                                                
068000*                                                                         
068100 750-LOAD-LOAN-TABLE.                                                     
068200     MOVE ZEROES TO LOAN-COUNT.                                           
068300     READ LOAN-FILE                                                       
068400         AT END MOVE HIGH-VALUES TO WS-LOANFILE-STATUS                    
068500     END-READ.                                                            
068600     PERFORM 751-LOAD-ONE-LOAN THRU 751-EXIT                              
068700             UNTIL WS-LOANFILE-STATUS = HIGH-VALUES.                      
068800 750-EXIT.                                                                
068900     EXIT.                                                                
069000*                                                                         
069100 751-LOAD-ONE-LOAN.                                                       
069200     ADD 1 TO LOAN-COUNT.                                                 
069300     SET LOAN-IX TO LOAN-COUNT.                                           
069400     MOVE CORRESPONDING LOAN-RECORD TO LOAN-ENTRY (LOAN-IX).              
069500     READ LOAN-FILE                                                       
069600         AT END MOVE HIGH-VALUES TO WS-LOANFILE-STATUS                    
069700     END-READ.                                                            
069800 751-EXIT.                                                                
069900     EXIT.                                                                
070000*                                                                         
070100 760-CLOSE-MASTER-IN.                                                     
070200     CLOSE CUSTOMER-FILE TOOLGROUP-FILE TARIFF-FILE                       
070300           TOOLUNIT-FILE LOAN-FILE.                                       
070400 760-EXIT.                                                                
070500     EXIT.                                                                
070600*                                                                         
070700 780-OPEN-TRAN-KDX.                                                       
070800     OPEN INPUT TRANS-FILE.                                               
070900     OPEN OUTPUT KARDEX-FILE.                                             
071000 780-EXIT.                                                                
071100     EXIT.                                                                
071200*                                                                         
071300 790-READ-TRAN.                                                           
071400     READ TRANS-FILE                                                      
071500         AT END MOVE 'Y' TO WS-TRAN-EOF                                   
071600     END-READ.                                                            
071700 790-EXIT.                                                                
071800     EXIT.                                                                
071900*                                                                         
072000 795-CLOSE-TRAN-KDX.                                                      
072100     CLOSE TRANS-FILE KARDEX-FILE.                                        
072200 795-EXIT.                                                                
072300     EXIT.                                                                
072400*                                                                         
072500 800-REWRITE-MASTERS.                                                     
072600     OPEN OUTPUT CUSTOMER-FILE.                                           
072700     PERFORM 801-WRITE-ONE-CUST THRU 801-EXIT                             
072800             VARYING CUST-IX FROM 1 BY 1                                  
072900             UNTIL CUST-IX > CUST-COUNT.                                  
073000     CLOSE CUSTOMER-FILE.                                                 
073100*                                                                         
073200     OPEN OUTPUT TOOLGROUP-FILE.                                          
073300     PERFORM 802-WRITE-ONE-TGRP THRU 802-EXIT                             
073400             VARYING TGRP-IX FROM 1 BY 1                                  
073500             UNTIL TGRP-IX > TGRP-COUNT.                                  
073600     CLOSE TOOLGROUP-FILE.                                                
073700*                                                                         
073800     OPEN OUTPUT TARIFF-FILE.                                             
073900     PERFORM 803-WRITE-ONE-TRF THRU 803-EXIT                              
074000             VARYING TRF-IX FROM 1 BY 1                                   
074100             UNTIL TRF-IX > TRF-COUNT.                                    
074200     CLOSE TARIFF-FILE.                                                   
074300*                                                                         
074400     OPEN OUTPUT TOOLUNIT-FILE.                                           
074500     PERFORM 804-WRITE-ONE-TUNT THRU 804-EXIT                             
074600             VARYING TUNT-IX FROM 1 BY 1                                  
074700             UNTIL TUNT-IX > TUNT-COUNT.                                  
074800     CLOSE TOOLUNIT-FILE.                                                 
074900*                                                                         
075000     OPEN OUTPUT LOAN-FILE.                                               
075100     PERFORM 805-WRITE-ONE-LOAN THRU 805-EXIT                             
075200             VARYING LOAN-IX FROM 1 BY 1                                  
075300             UNTIL LOAN-IX > LOAN-COUNT.                                  
075400     CLOSE LOAN-FILE.                                                     
075500 800-EXIT.                                                                
075600     EXIT.                                                                
075700*                                                                         
075800 801-WRITE-ONE-CUST.                                                      
075900     MOVE CORRESPONDING CUST-ENTRY (CUST-IX) TO CUST-RECORD.              
076000     WRITE CUST-RECORD.                                                   
076100 801-EXIT.                                                                
076200     EXIT.                                                                
076300*                                                                         
076400 802-WRITE-ONE-TGRP.                                                      
076500     MOVE CORRESPONDING TGRP-ENTRY (TGRP-IX) TO TOOL-GROUP-RECORD.        
076600     WRITE TOOL-GROUP-RECORD.                                             
076700 802-EXIT.                                                                
076800     EXIT.                                                                
076900*                                                                         
077000 803-WRITE-ONE-TRF.                                                       
077100     MOVE CORRESPONDING TRF-ENTRY (TRF-IX) TO TARIFF-RECORD.              
077200     WRITE TARIFF-RECORD.                                                 
077300 803-EXIT.                                                                
077400     EXIT.                                                                
077500*                                                                         
077600 804-WRITE-ONE-TUNT.                                                      
077700     MOVE CORRESPONDING TUNT-ENTRY (TUNT-IX) TO TOOL-UNIT-RECORD.         
077800     WRITE TOOL-UNIT-RECORD.                                              
077900 804-EXIT.                                                                
078000     EXIT.                                                                
078100*                                                                         
078200 805-WRITE-ONE-LOAN.                                                      
078300     MOVE CORRESPONDING LOAN-ENTRY (LOAN-IX) TO LOAN-RECORD.              
078400     WRITE LOAN-RECORD.                                                   
078500 805-EXIT.                                                                
078600     EXIT.                                                                
