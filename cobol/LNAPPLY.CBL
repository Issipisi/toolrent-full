000100*****************************************************************         
000200* LICENSED MATERIALS - PROPERTY OF ACME TOOL RENTAL CORP                  
000300* ALL RIGHTS RESERVED                                                     
000400*****************************************************************         
000500 IDENTIFICATION DIVISION.                                                 
000600 PROGRAM-ID.     LNAPPLY.                                                 
000700 AUTHOR.         L HARGROVE.                                              
000800 INSTALLATION.   ACME TOOL RENTAL CORP - DATA PROCESSING.                 
000900 DATE-WRITTEN.   09/30/1990.                                              
001000 DATE-COMPILED.                                                           
001100 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                
001200*                                                                         
001300*****************************************************************         
001400*    L N A P P L Y   --  LOAN BUSINESS RULES SUBPROGRAM                   
001500*                                                                         
001600*    CALLED BY TRNDRV FOR THE FOUR LOAN TRANSACTIONS:                     
001700*    REGISTER-LOAN, RETURN-LOAN, APPLY-DAMAGE, PAY-DEBTS.                 
001800*    OWNS THE LOAN ELIGIBILITY RULES (L1-L6), THE RENTAL COST             
001900*    RULE (L7), THE RETURN FINE AND DAMAGE RULES (R1-R2) AND THE          
002000*    RETURN KARDEX TYPE RULE (R3).  CALLER SUPPLIES THE FUNCTION          
002100*    CODE IN LK-FUNCTION-CODE; THIS PROGRAM NEVER READS OR                
002200*    WRITES A FILE OF ITS OWN -- ALL FIVE TABLES AND THE KARDEX           
002300*    RECORD AREA ARE PASSED BY REFERENCE FROM TRNDRV.                     
002400*****************************************************************         
002500*                                                                         
002600*    C H A N G E   L O G                                                  
002700*                                                                         
002800*    DATE       BY   REQ NO   DESCRIPTION                                 
002900*    ---------- ---  -------  --------------------------------            
003000*    09/30/1990 LMH  IR-0072  ORIGINAL PROGRAM -- REGISTER-LOAN           
003100*                             ONLY (RULES L1-L7).                         
003200*    01/15/1991 LMH  IR-0079  ADDED 300-PROCESS-RETURN (R1-R2),           
003300*                             400-APPLY-DAMAGE, 500-PAY-DEBTS.            
003400*    07/09/1992 RCK  IR-0098  FIX: L2 COMPARED DUE DATE TO ZERO           
003500*                             INSTEAD OF THE RUN TIMESTAMP ON AN          
003600*                             UNRETURNED LOAN.                            
003700*    04/02/1995 JT   IR-0131  FIX: L5 ACTIVE LOAN COUNT INCLUDED          
003800*                             LOANS OF OTHER CUSTOMERS.                   
003900*    12/01/1998 RCK  IR-0155  Y2K -- CONFIRMED DAY-COUNT                  
004000*                             ARITHMETIC IN 310-DAY-DIFFERENCE            
004100*                             USES THE FULL 4-DIGIT YEAR, NO              
004200*                             2-DIGIT WINDOWING ANYWHERE HERE.            
004300*    04/14/1999 RCK  IR-0161  Y2K -- REGRESSION RUN OF LOAN               
004400*                             REGISTRATION AND RETURN ACROSS THE          
004500*                             1999/2000 BOUNDARY, NO FAULTS.              
004600*    09/09/2001 LMH  IR-0178  FACTORED THE TARIFF LOOKUP DONE BY          
004700*                             BOTH 150 AND 300 INTO 930-FIND-             
004800*                             TARIFF, SAME AS TRNDRV'S OWN COPY.          
004900*    02/27/2004 JT   IR-0190  ADDED LK-RUN-USER STAMP TO KARDEX           
005000*                             DETAILS ON THE RETURN MOVEMENT.             
005100*    03/18/2009 RCK  IR-0214  AUDIT FINDING -- 310-DAY-DIFFERENCE         
005200*                             WAS PRORATING ON A 30/360 CALENDAR          
005300*                             AND UNDERCOUNTING LATE DAYS ACROSS          
005400*                             SHORT MONTHS.  REPLACED WITH A TRUE         
005500*                             CALENDAR-DAY (JULIAN DAY NUMBER)            
005600*                             ELAPSED-TIME CALCULATION.                   
005700*****************************************************************         
005800 ENVIRONMENT DIVISION.                                                    
005900 CONFIGURATION SECTION.                                                   
006000 SOURCE-COMPUTER.  IBM-4381.                                              
006100 OBJECT-COMPUTER.  IBM-4381.                                              
006200 SPECIAL-NAMES.                                                           
006300     C01 IS TOP-OF-FORM.                                                  
006400*****************************************************************         
006500 DATA DIVISION.                                                           
006600 WORKING-STORAGE SECTION.                                                 
006700*                                                                         
006800 01  WS-WORK-AREA.                                                        
006900     05  WS-DAYS-TO-DUE              PIC S9(7) COMP-3 VALUE +0.           
007000     05  WS-DAYS-LATE                PIC S9(7) COMP-3 VALUE +0.           
007100     05  WS-ACTIVE-LOAN-COUNT        PIC S9(4) COMP   VALUE +0.           
007200     05  WS-LOAN-IX2                 PIC S9(4) COMP.                      
007300     05  WS-TUNT-IX2                 PIC S9(4) COMP.                      
007400     05  WS-CUST-FOUND-SW            PIC X(01) VALUE 'N'.                 
007500         88  WS-CUST-FOUND               VALUE 'Y'.                       
007600     05  WS-TGRP-FOUND-SW            PIC X(01) VALUE 'N'.                 
007700         88  WS-TGRP-FOUND               VALUE 'Y'.                       
007800     05  WS-UNIT-FOUND-SW            PIC X(01) VALUE 'N'.                 
007900         88  WS-UNIT-FOUND               VALUE 'Y'.                       
008000     05  WS-LOAN-FOUND-SW            PIC X(01) VALUE 'N'.                 
008100         88  WS-LOAN-FOUND               VALUE 'Y'.                       
008200     05  WS-TRF-FOUND-SW             PIC X(01) VALUE 'N'.                 
008300         88  WS-TRF-FOUND                VALUE 'Y'.                       
008400     05  WS-SRCH-CUST-ID             PIC 9(06).                           
008500     05  WS-SRCH-TGRP-ID             PIC 9(06).                           
008600     05  WS-SRCH-UNIT-ID             PIC 9(06).                           
008700     05  WS-SRCH-LOAN-ID             PIC 9(06).                           
008800     05  WS-SRCH-TRF-ID              PIC 9(06).                           
008900*                                                                         
009000* DAY-COUNT WORK AREA FOR 310-DAY-DIFFERENCE.  RENTAL AND FINE            
009100* PERIODS ARE PRORATED ON TRUE CALENDAR DAYS -- WHOLE 24-HOUR             
009200* PERIODS BETWEEN THE TWO YYYYMMDDHHMMSS TIMESTAMPS, FRACTION             
009300* TRUNCATED.  SEE IR-0214.  WS-JD-xxx FIELDS ARE SHARED SCRATCH           
009400* FOR THE JULIAN-DAY-NUMBER CONVERSION IN 315-COMPUTE-JULIAN-DAY.         
009500 01  WS-CALENDAR-AREA.                                                    
009600     05  WS-DATE-FROM                PIC 9(14).                           
009700     05  WS-DATE-FROM-R REDEFINES WS-DATE-FROM.                           
009800         10  WS-YEAR-FROM                PIC 9(04).                       
009900         10  WS-MONTH-FROM               PIC 9(02).                       
010000         10  WS-DAY-FROM                 PIC 9(02).                       
010100         10  WS-HOUR-FROM                PIC 9(02).                       
010200         10  WS-MINUTE-FROM              PIC 9(02).                       
010300         10  WS-SECOND-FROM              PIC 9(02).                       
010400     05  WS-DATE-TO                  PIC 9(14).                           
010500     05  WS-DATE-TO-R REDEFINES WS-DATE-TO.                               
010600         10  WS-YEAR-TO                  PIC 9(04).                       
010700         10  WS-MONTH-TO                 PIC 9(02).                       
010800         10  WS-DAY-TO                   PIC 9(02).                       
010900         10  WS-HOUR-TO                  PIC 9(02).                       
011000         10  WS-MINUTE-TO                PIC 9(02).                       
011100         10  WS-SECOND-TO                PIC 9(02).                       
011200     05  WS-DC-FROM                  PIC S9(9) COMP-3.                    
011300     05  WS-DC-TO                    PIC S9(9) COMP-3.                    
011400     05  WS-SC-FROM                  PIC S9(9) COMP-3.                    
011500     05  WS-SC-TO                    PIC S9(9) COMP-3.                    
011600     05  WS-ELAPSED-SECS-SIGNED      PIC S9(11) COMP-3 VALUE +0.          
011700     05  WS-ELAPSED-DAYS-SIGNED      PIC S9(9) COMP-3 VALUE +0.           
011800     05  WS-JD-YEAR                  PIC 9(04).                           
011900     05  WS-JD-MONTH                 PIC 9(02).                           
012000     05  WS-JD-DAY                   PIC 9(02).                           
012100     05  WS-JD-A                     PIC S9(9) COMP-3.                    
012200     05  WS-JD-Y                     PIC S9(9) COMP-3.                    
012300     05  WS-JD-M                     PIC S9(9) COMP-3.                    
012400     05  WS-JD-T1                    PIC S9(9) COMP-3.                    
012500     05  WS-JD-T2                    PIC S9(9) COMP-3.                    
012600     05  WS-JD-T3                    PIC S9(9) COMP-3.                    
012700     05  WS-JD-T4                    PIC S9(9) COMP-3.                    
012800     05  WS-JD-RESULT                PIC S9(9) COMP-3.                    
012900*                                                                         
013000*****************************************************************         
013100 LINKAGE SECTION.                                                         
013200*****************************************************************         
013300 01  LK-FUNCTION-CODE                PIC X(20).                           
013400 COPY TRANREC.                                                            
013500 COPY CUSTTAB.                                                            
013600 COPY TGRPTAB.                                                            
013700 COPY TRFTAB.                                                             
013800 COPY TUNTTAB.                                                            
013900 COPY LOANTAB.                                                            
014000 01  LK-RUN-TIMESTAMP                PIC 9(14).                           
014100 01  LK-RUN-USER                     PIC X(08).                           
014200 01  LK-KARDEX-NEXT-ID               PIC 9(06).                           
014300 COPY KDXREC.                                                             
014400 01  LK-REJECT-SW                    PIC X(01).                           
014500 01  LK-REJECT-MSG                   PIC X(60).                           
014600*                                                                         
014700*****************************************************************         
014800 PROCEDURE DIVISION USING LK-FUNCTION-CODE,                               
014900                           TRAN-RECORD,                                   
015000                           CUST-TABLE,                                    
015100                           TGRP-TABLE,                                    
015200                           TRF-TABLE,                                     
015300                           TUNT-TABLE,                                    
015400                           LOAN-TABLE,                                    
015500                           LK-RUN-TIMESTAMP,                              
015600                           LK-RUN-USER,                                   
015700                           LK-KARDEX-NEXT-ID,                             
015800                           KARDEX-RECORD,                                 
015900                           LK-REJECT-SW,                                  
016000                           LK-REJECT-MSG.                                 
016100*****************************************************************         
016200*                                                                         
016300 000-MAIN-LINE.                                                           
016400     MOVE 'N'    TO LK-REJECT-SW.                                         
016500     MOVE SPACES TO LK-REJECT-MSG.                                        
016600     MOVE ZEROES TO KM-ID.                                                
016700     EVALUATE LK-FUNCTION-CODE                                            
016800         WHEN '100-CHECK-ELIGIBILITY'                                     
016900             PERFORM 100-CHECK-ELIGIBILITY THRU 100-EXIT                  
017000         WHEN '300-PROCESS-RETURN'                                        
017100             PERFORM 300-PROCESS-RETURN    THRU 300-EXIT                  
017200         WHEN '400-APPLY-DAMAGE'                                          
017300             PERFORM 400-APPLY-DAMAGE      THRU 400-EXIT                  
017400         WHEN '500-PAY-DEBTS'                                             
017500             PERFORM 500-PAY-DEBTS         THRU 500-EXIT                  
017600         WHEN OTHER                                                       
017700             MOVE 'Y' TO LK-REJECT-SW                                     
017800             MOVE 'LNAPPLY - UNKNOWN FUNCTION CODE'                       
017900                     TO LK-REJECT-MSG                                     
018000     END-EVALUATE.                                                        
018100     GOBACK.                                                              
018200*                                                                         
018300*****************************************************************         
018400*    REGISTER-LOAN  --  RULES L1 THRU L6, THEN L7                         
018500*****************************************************************         
018600 100-CHECK-ELIGIBILITY.                                                   
018700     IF TRAN-DUE-DATE < LK-RUN-TIMESTAMP                                  
018800         MOVE 'Y' TO LK-REJECT-SW                                         
018900         MOVE 'DUE DATE BEFORE CURRENT DATE' TO LK-REJECT-MSG             
019000         GO TO 100-EXIT                                                   
019100     END-IF.                                                              
019200*                                                                         
019300     MOVE TRAN-CUST-ID-LOAN TO WS-SRCH-CUST-ID.                           
019400     MOVE ZEROES            TO WS-ACTIVE-LOAN-COUNT.                      
019500     PERFORM 110-SCAN-CUST-LOANS THRU 110-EXIT                            
019600             VARYING WS-LOAN-IX2 FROM 1 BY 1                              
019700             UNTIL WS-LOAN-IX2 > LOAN-COUNT.                              
019800     IF LK-REJECT-SW = 'Y'                                                
019900         GO TO 100-EXIT                                                   
020000     END-IF.                                                              
020100*                                                                         
020200     IF WS-ACTIVE-LOAN-COUNT NOT < 5                                      
020300         MOVE 'Y' TO LK-REJECT-SW                                         
020400         MOVE 'MAX 5 ACTIVE LOANS' TO LK-REJECT-MSG                       
020500         GO TO 100-EXIT                                                   
020600     END-IF.                                                              
020700*                                                                         
020800     PERFORM 120-FIND-GROUP THRU 120-EXIT.                                
020900     IF NOT WS-TGRP-FOUND                                                 
021000         MOVE 'Y' TO LK-REJECT-SW                                         
021100         MOVE 'TOOL GROUP NOT FOUND' TO LK-REJECT-MSG                     
021200         GO TO 100-EXIT                                                   
021300     END-IF.                                                              
021400*                                                                         
021500     PERFORM 130-CHECK-SAME-GROUP THRU 130-EXIT.                          
021600     IF LK-REJECT-SW = 'Y'                                                
021700         GO TO 100-EXIT                                                   
021800     END-IF.                                                              
021900*                                                                         
022000     PERFORM 140-FIND-AVAILABLE-UNIT THRU 140-EXIT.                       
022100     IF NOT WS-UNIT-FOUND                                                 
022200         MOVE 'Y' TO LK-REJECT-SW                                         
022300         MOVE 'NO AVAILABLE UNIT IN GROUP' TO LK-REJECT-MSG               
022400         GO TO 100-EXIT                                                   
022500     END-IF.                                                              
022600*                                                                         
022700     PERFORM 900-FIND-CUSTOMER THRU 900-EXIT.                             
022800     IF NOT WS-CUST-FOUND                                                 
022900         MOVE 'Y' TO LK-REJECT-SW                                         
023000         MOVE 'CUSTOMER NOT FOUND' TO LK-REJECT-MSG                       
023100         GO TO 100-EXIT                                                   
023200     END-IF.                                                              
023300*                                                                         
023400     PERFORM 150-COMPUTE-TOTAL-COST THRU 150-EXIT.                        
023500     PERFORM 160-CREATE-LOAN        THRU 160-EXIT.                        
023600 100-EXIT.                                                                
023700     EXIT.                                                                
023800*                                                                         
023900* L2 (OVERDUE), L3 (UNPAID FINE), L4 (UNPAID DAMAGE) ARE ALL              
024000* CHECKED IN ONE PASS OVER THE CUSTOMER'S LOANS, ALONG WITH THE           
024100* L5 ACTIVE-LOAN COUNT.                                                   
024200 110-SCAN-CUST-LOANS.                                                     
024300     IF LN-CUST-ID (WS-LOAN-IX2) NOT = WS-SRCH-CUST-ID                    
024400         GO TO 110-EXIT                                                   
024500     END-IF.                                                              
024600     IF LN-RETURN-DATE (WS-LOAN-IX2) = ZEROES                             
024700         ADD 1 TO WS-ACTIVE-LOAN-COUNT                                    
024800         IF LN-DUE-DATE (WS-LOAN-IX2) < LK-RUN-TIMESTAMP                  
024900             MOVE 'Y' TO LK-REJECT-SW                                     
025000             MOVE 'CUSTOMER HAS OVERDUE LOANS' TO LK-REJECT-MSG           
025100         END-IF                                                           
025200     ELSE                                                                 
025300         IF LN-FINE-AMOUNT (WS-LOAN-IX2) > 0                              
025400             MOVE 'Y' TO LK-REJECT-SW                                     
025500             MOVE 'CUSTOMER HAS UNPAID FINES' TO LK-REJECT-MSG            
025600         END-IF                                                           
025700         IF LN-DAMAGE-CHARGE (WS-LOAN-IX2) > 0                            
025800             MOVE 'Y' TO LK-REJECT-SW                                     
025900             MOVE 'CUSTOMER HAS UNPAID DAMAGE CHARGES'                    
026000                     TO LK-REJECT-MSG                                     
026100         END-IF                                                           
026200     END-IF.                                                              
026300 110-EXIT.                                                                
026400     EXIT.                                                                
026500*                                                                         
026600 120-FIND-GROUP.                                                          
026700     MOVE TRAN-TG-ID TO WS-SRCH-TGRP-ID.                                  
026800     MOVE 'N' TO WS-TGRP-FOUND-SW.                                        
026900     SET TGRP-IX TO 1.                                                    
027000     SEARCH TGRP-ENTRY                                                    
027100         AT END                                                           
027200             MOVE 'N' TO WS-TGRP-FOUND-SW                                 
027300         WHEN TG-ID (TGRP-IX) = WS-SRCH-TGRP-ID                           
027400             MOVE 'Y' TO WS-TGRP-FOUND-SW                                 
027500     END-SEARCH.                                                          
027600 120-EXIT.                                                                
027700     EXIT.                                                                
027800*                                                                         
027900* L6 -- CUSTOMER MAY NOT ALREADY HOLD AN ACTIVE LOAN OF A UNIT            
028000* OF THIS SAME TOOL GROUP.                                                
028100 130-CHECK-SAME-GROUP.                                                    
028200     PERFORM 131-CHECK-ONE-GROUP-LOAN THRU 131-EXIT                       
028300             VARYING WS-LOAN-IX2 FROM 1 BY 1                              
028400             UNTIL WS-LOAN-IX2 > LOAN-COUNT                               
028500             OR LK-REJECT-SW = 'Y'.                                       
028600 130-EXIT.                                                                
028700     EXIT.                                                                
028800*                                                                         
028900 131-CHECK-ONE-GROUP-LOAN.                                                
029000     IF LN-CUST-ID (WS-LOAN-IX2) NOT = WS-SRCH-CUST-ID                    
029100         GO TO 131-EXIT                                                   
029200     END-IF.                                                              
029300     IF LN-RETURN-DATE (WS-LOAN-IX2) NOT = ZEROES                         
029400         GO TO 131-EXIT                                                   
029500     END-IF.                                                              
029600     MOVE LN-UNIT-ID (WS-LOAN-IX2) TO WS-SRCH-UNIT-ID.                    
029700     PERFORM 940-FIND-UNIT-BY-ID THRU 940-EXIT.                           
029800     IF WS-UNIT-FOUND                                                     
029900         IF TU-GROUP-ID (TUNT-IX) = WS-SRCH-TGRP-ID                       
030000             MOVE 'Y' TO LK-REJECT-SW                                     
030100             MOVE 'ALREADY HAS THIS TOOL ON LOAN' TO LK-REJECT-MSG        
030200         END-IF                                                           
030300     END-IF.                                                              
030400 131-EXIT.                                                                
030500     EXIT.                                                                
030600*                                                                         
030700 140-FIND-AVAILABLE-UNIT.                                                 
030800     MOVE 'N' TO WS-UNIT-FOUND-SW.                                        
030900     PERFORM 141-SCAN-FOR-AVAIL THRU 141-EXIT                             
031000             VARYING WS-TUNT-IX2 FROM 1 BY 1                              
031100             UNTIL WS-TUNT-IX2 > TUNT-COUNT                               
031200             OR WS-UNIT-FOUND.                                            
031300 140-EXIT.                                                                
031400     EXIT.                                                                
031500*                                                                         
031600 141-SCAN-FOR-AVAIL.                                                      
031700     IF TU-GROUP-ID (WS-TUNT-IX2) = WS-SRCH-TGRP-ID                       
031800        AND TU-STAT-AVAILABLE (WS-TUNT-IX2)                               
031900         MOVE 'Y' TO WS-UNIT-FOUND-SW                                     
032000         SET TUNT-IX TO WS-TUNT-IX2                                       
032100     END-IF.                                                              
032200 141-EXIT.                                                                
032300     EXIT.                                                                
032400*                                                                         
032500* L7 -- RENTAL COST = DAILY RATE TIMES WHOLE DAYS TO DUE DATE,            
032600* MINIMUM ONE DAY.                                                        
032700 150-COMPUTE-TOTAL-COST.                                                  
032800     MOVE TG-TARIFF-ID (TGRP-IX) TO WS-SRCH-TRF-ID.                       
032900     PERFORM 930-FIND-TARIFF THRU 930-EXIT.                               
033000     MOVE LK-RUN-TIMESTAMP TO WS-DATE-FROM.                               
033100     MOVE TRAN-DUE-DATE    TO WS-DATE-TO.                                 
033200     PERFORM 310-DAY-DIFFERENCE THRU 310-EXIT.                            
033300     MOVE WS-ELAPSED-DAYS-SIGNED TO WS-DAYS-TO-DUE.                       
033400     IF WS-DAYS-TO-DUE < 1                                                
033500         MOVE 1 TO WS-DAYS-TO-DUE                                         
033600     END-IF.                                                              
033700 150-EXIT.                                                                
033800     EXIT.                                                                
033900*                                                                         
034000 160-CREATE-LOAN.                                                         
034100     ADD 1 TO LOAN-COUNT.                                                 
034200     SET LOAN-IX TO LOAN-COUNT.                                           
034300     COMPUTE LN-ID (LOAN-IX) = 500000 + LOAN-COUNT.                       
034400     MOVE WS-SRCH-CUST-ID    TO LN-CUST-ID (LOAN-IX).                     
034500     MOVE TU-ID (TUNT-IX)    TO LN-UNIT-ID (LOAN-IX).                     
034600     MOVE LK-RUN-TIMESTAMP   TO LN-LOAN-DATE (LOAN-IX).                   
034700     MOVE TRAN-DUE-DATE      TO LN-DUE-DATE (LOAN-IX).                    
034800     MOVE ZEROES             TO LN-RETURN-DATE (LOAN-IX).                 
034900     COMPUTE LN-TOTAL-COST (LOAN-IX) ROUNDED =                            
035000             TRF-DAILY-RENTAL (TRF-IX) * WS-DAYS-TO-DUE.                  
035100     MOVE ZEROES             TO LN-FINE-AMOUNT (LOAN-IX).                 
035200     MOVE ZEROES             TO LN-DAMAGE-CHARGE (LOAN-IX).               
035300     MOVE 'LOANED    '       TO TU-STATUS (TUNT-IX).                      
035400     ADD 1 TO LK-KARDEX-NEXT-ID.                                          
035500     MOVE LK-KARDEX-NEXT-ID  TO KM-ID.                                    
035600     MOVE TU-ID (TUNT-IX)    TO KM-UNIT-ID.                               
035700     MOVE WS-SRCH-CUST-ID    TO KM-CUST-ID.                               
035800     MOVE 'LOAN      '       TO KM-TYPE.                                  
035900     MOVE LK-RUN-TIMESTAMP   TO KM-DATE.                                  
036000     STRING 'LOANED TO CUSTOMER ID ' DELIMITED BY SIZE                    
036100            WS-SRCH-CUST-ID  DELIMITED BY SIZE                            
036200            INTO KM-DETAILS.                                              
036300 160-EXIT.                                                                
036400     EXIT.                                                                
036500*                                                                         
036600*****************************************************************         
036700*    RETURN-LOAN  --  RULES R1, R2, R3                                    
036800*****************************************************************         
036900 300-PROCESS-RETURN.                                                      
037000     MOVE TRAN-LN-ID TO WS-SRCH-LOAN-ID.                                  
037100     PERFORM 950-FIND-LOAN THRU 950-EXIT.                                 
037200     IF NOT WS-LOAN-FOUND                                                 
037300         MOVE 'Y' TO LK-REJECT-SW                                         
037400         MOVE 'LOAN NOT FOUND' TO LK-REJECT-MSG                           
037500         GO TO 300-EXIT                                                   
037600     END-IF.                                                              
037700     MOVE LK-RUN-TIMESTAMP TO LN-RETURN-DATE (LOAN-IX).                   
037800     MOVE ZEROES TO LN-FINE-AMOUNT (LOAN-IX).                             
037900     MOVE LN-UNIT-ID (LOAN-IX) TO WS-SRCH-UNIT-ID.                        
038000     PERFORM 940-FIND-UNIT-BY-ID THRU 940-EXIT.                           
038100     MOVE TU-GROUP-ID (TUNT-IX) TO WS-SRCH-TGRP-ID.                       
038200     PERFORM 120-FIND-GROUP     THRU 120-EXIT.                            
038300*                                                                         
038400     IF LN-RETURN-DATE (LOAN-IX) > LN-DUE-DATE (LOAN-IX)                  
038500         MOVE LN-DUE-DATE (LOAN-IX)    TO WS-DATE-FROM                    
038600         MOVE LN-RETURN-DATE (LOAN-IX) TO WS-DATE-TO                      
038700         PERFORM 310-DAY-DIFFERENCE THRU 310-EXIT                         
038800         MOVE WS-ELAPSED-DAYS-SIGNED TO WS-DAYS-LATE                      
038900         MOVE TG-TARIFF-ID (TGRP-IX) TO WS-SRCH-TRF-ID                    
039000         PERFORM 930-FIND-TARIFF THRU 930-EXIT                            
039100         COMPUTE LN-FINE-AMOUNT (LOAN-IX) ROUNDED =                       
039200                 WS-DAYS-LATE * TRF-DAILY-FINE (TRF-IX)                   
039300     END-IF.                                                              
039400*                                                                         
039500     IF TRAN-IRREPARABLE-FLAG = 'Y'                                       
039600         MOVE TG-REPL-VALUE (TGRP-IX)                                     
039700                 TO LN-DAMAGE-CHARGE (LOAN-IX)                            
039800         MOVE 'RETIRED   '            TO TU-STATUS (TUNT-IX)              
039900     ELSE                                                                 
040000         MOVE TRAN-DAMAGE-AMT TO LN-DAMAGE-CHARGE (LOAN-IX)               
040100         IF TRAN-DAMAGE-AMT > 0                                           
040200             MOVE 'IN_REPAIR ' TO TU-STATUS (TUNT-IX)                     
040300         ELSE                                                             
040400             MOVE 'AVAILABLE ' TO TU-STATUS (TUNT-IX)                     
040500         END-IF                                                           
040600     END-IF.                                                              
040700*                                                                         
040800     PERFORM 310-MAP-RETURN-KARDEX THRU 310-MAP-EXIT.                     
040900 300-EXIT.                                                                
041000     EXIT.                                                                
041100*                                                                         
041200* R3 -- KARDEX MOVEMENT TYPE ON RETURN.                                   
041300 310-MAP-RETURN-KARDEX.                                                   
041400     ADD 1 TO LK-KARDEX-NEXT-ID.                                          
041500     MOVE LK-KARDEX-NEXT-ID    TO KM-ID.                                  
041600     MOVE TU-ID (TUNT-IX)      TO KM-UNIT-ID.                             
041700     MOVE LN-CUST-ID (LOAN-IX) TO KM-CUST-ID.                             
041800     MOVE LK-RUN-TIMESTAMP     TO KM-DATE.                                
041900     IF TRAN-IRREPARABLE-FLAG = 'Y'                                       
042000         MOVE 'RETIRE    ' TO KM-TYPE                                     
042100     ELSE                                                                 
042200         IF TRAN-DAMAGE-AMT > 0                                           
042300             MOVE 'REPAIR    ' TO KM-TYPE                                 
042400         ELSE                                                             
042500             MOVE 'RETURN    ' TO KM-TYPE                                 
042600         END-IF                                                           
042700     END-IF.                                                              
042800     STRING 'RETURNED BY USER ' DELIMITED BY SIZE                         
042900            LK-RUN-USER         DELIMITED BY SIZE                         
043000            INTO KM-DETAILS.                                              
043100 310-MAP-EXIT.                                                            
043200     EXIT.                                                                
043300*                                                                         
043400*****************************************************************         
043500*    APPLY-DAMAGE                                                         
043600*****************************************************************         
043700 400-APPLY-DAMAGE.                                                        
043800     MOVE TRAN-LN-ID-DMG TO WS-SRCH-LOAN-ID.                              
043900     PERFORM 950-FIND-LOAN THRU 950-EXIT.                                 
044000     IF NOT WS-LOAN-FOUND                                                 
044100         MOVE 'Y' TO LK-REJECT-SW                                         
044200         MOVE 'LOAN NOT FOUND' TO LK-REJECT-MSG                           
044300         GO TO 400-EXIT                                                   
044400     END-IF.                                                              
044500     IF LN-RETURN-DATE (LOAN-IX) = ZEROES                                 
044600         MOVE 'Y' TO LK-REJECT-SW                                         
044700         MOVE 'LOAN NOT YET RETURNED' TO LK-REJECT-MSG                    
044800         GO TO 400-EXIT                                                   
044900     END-IF.                                                              
045000     IF TRAN-IRREPARABLE-FLAG-2 = 'Y'                                     
045100         MOVE LN-UNIT-ID (LOAN-IX) TO WS-SRCH-UNIT-ID                     
045200         PERFORM 940-FIND-UNIT-BY-ID THRU 940-EXIT                        
045300         MOVE TU-GROUP-ID (TUNT-IX) TO WS-SRCH-TGRP-ID                    
045400         PERFORM 120-FIND-GROUP     THRU 120-EXIT                         
045500         MOVE TG-REPL-VALUE (TGRP-IX)                                     
045600                 TO LN-DAMAGE-CHARGE (LOAN-IX)                            
045700         MOVE 'RETIRED   '            TO TU-STATUS (TUNT-IX)              
045800     ELSE                                                                 
045900         MOVE TRAN-DAMAGE-AMT-2 TO LN-DAMAGE-CHARGE (LOAN-IX)             
046000     END-IF.                                                              
046100 400-EXIT.                                                                
046200     EXIT.                                                                
046300*                                                                         
046400*****************************************************************         
046500*    PAY-DEBTS                                                            
046600*****************************************************************         
046700 500-PAY-DEBTS.                                                           
046800     MOVE TRAN-LN-ID-PAY TO WS-SRCH-LOAN-ID.                              
046900     PERFORM 950-FIND-LOAN THRU 950-EXIT.                                 
047000     IF NOT WS-LOAN-FOUND                                                 
047100         MOVE 'Y' TO LK-REJECT-SW                                         
047200         MOVE 'LOAN NOT FOUND' TO LK-REJECT-MSG                           
047300         GO TO 500-EXIT                                                   
047400     END-IF.                                                              
047500     IF LN-RETURN-DATE (LOAN-IX) = ZEROES                                 
047600         MOVE 'Y' TO LK-REJECT-SW                                         
047700         MOVE 'LOAN NOT YET RETURNED' TO LK-REJECT-MSG                    
047800         GO TO 500-EXIT                                                   
047900     END-IF.                                                              
048000     MOVE ZEROES TO LN-FINE-AMOUNT   (LOAN-IX).                           
048100     MOVE ZEROES TO LN-DAMAGE-CHARGE (LOAN-IX).                           
048200 500-EXIT.                                                                
048300     EXIT.                                                                
048400*                                                                         
048500*****************************************************************         
048600*    SHARED SEARCH AND ARITHMETIC PARAGRAPHS                              
048700*****************************************************************         
048800 900-FIND-CUSTOMER.                                                       
048900     MOVE 'N' TO WS-CUST-FOUND-SW.                                        
049000     SET CUST-IX TO 1.                                                    
049100     SEARCH CUST-ENTRY                                                    
049200         AT END                                                           
049300             MOVE 'N' TO WS-CUST-FOUND-SW                                 
049400         WHEN CUST-ID (CUST-IX) = WS-SRCH-CUST-ID                         
049500             MOVE 'Y' TO WS-CUST-FOUND-SW                                 
049600     END-SEARCH.                                                          
049700 900-EXIT.                                                                
049800     EXIT.                                                                
049900*                                                                         
050000 930-FIND-TARIFF.                                                         
050100     MOVE 'N' TO WS-TRF-FOUND-SW.                                         
050200     SET TRF-IX TO 1.                                                     
050300     SEARCH TRF-ENTRY                                                     
050400         AT END                                                           
050500             MOVE 'N' TO WS-TRF-FOUND-SW                                  
050600         WHEN TRF-ID (TRF-IX) = WS-SRCH-TRF-ID                            
050700             MOVE 'Y' TO WS-TRF-FOUND-SW                                  
050800     END-SEARCH.                                                          
050900 930-EXIT.                                                                
051000     EXIT.                                                                
051100*                                                                         
051200 940-FIND-UNIT-BY-ID.                                                     
051300     MOVE 'N' TO WS-UNIT-FOUND-SW.                                        
051400     SET TUNT-IX TO 1.                                                    
051500     SEARCH TUNT-ENTRY                                                    
051600         AT END                                                           
051700             MOVE 'N' TO WS-UNIT-FOUND-SW                                 
051800         WHEN TU-ID (TUNT-IX) = WS-SRCH-UNIT-ID                           
051900             MOVE 'Y' TO WS-UNIT-FOUND-SW                                 
052000     END-SEARCH.                                                          
052100 940-EXIT.                                                                
052200     EXIT.                                                                
052300*                                                                         
052400 950-FIND-LOAN.                                                           
052500     MOVE 'N' TO WS-LOAN-FOUND-SW.                                        
052600     SET LOAN-IX TO 1.                                                    
052700     SEARCH LOAN-ENTRY                                                    
052800         AT END                                                           
052900             MOVE 'N' TO WS-LOAN-FOUND-SW                                 
053000         WHEN LN-ID (LOAN-IX) = WS-SRCH-LOAN-ID                           
053100             MOVE 'Y' TO WS-LOAN-FOUND-SW                                 
053200     END-SEARCH.                                                          
053300 950-EXIT.                                                                
053400     EXIT.                                                                
053500*                                                                         
053600* WHOLE 24-HOUR PERIODS BETWEEN WS-DATE-FROM AND WS-DATE-TO,              
053700* FRACTION TRUNCATED (IR-0214) -- TRUE CALENDAR DAYS, NOT A               
053800* 30/360 APPROXIMATION.  MOVE THE TWO YYYYMMDDHHMMSS TIMESTAMPS           
053900* TO COMPARE INTO WS-DATE-FROM/WS-DATE-TO BEFORE PERFORMING.              
054000* EACH DATE IS TURNED INTO A JULIAN DAY NUMBER SO SHORT MONTHS            
054100* AND LEAP YEARS COST THE RIGHT NUMBER OF DAYS; THE TWO JDNS ARE          
054200* THEN COMBINED WITH THE HH:MM:SS PORTIONS INTO A SIGNED SECONDS          
054300* COUNT AND DIVIDED DOWN TO WHOLE DAYS.                                   
054400 310-DAY-DIFFERENCE.                                                      
054500     MOVE WS-YEAR-FROM  TO WS-JD-YEAR.                                    
054600     MOVE WS-MONTH-FROM TO WS-JD-MONTH.                                   
054700     MOVE WS-DAY-FROM   TO WS-JD-DAY.                                     
054800     PERFORM 315-COMPUTE-JULIAN-DAY THRU 315-EXIT.                        
054900     MOVE WS-JD-RESULT TO WS-DC-FROM.                                     
055000*                                                                         
055100     MOVE WS-YEAR-TO    TO WS-JD-YEAR.                                    
055200     MOVE WS-MONTH-TO   TO WS-JD-MONTH.                                   
055300     MOVE WS-DAY-TO     TO WS-JD-DAY.                                     
055400     PERFORM 315-COMPUTE-JULIAN-DAY THRU 315-EXIT.                        
055500     MOVE WS-JD-RESULT TO WS-DC-TO.                                       
055600*                                                                         
055700     COMPUTE WS-SC-FROM =                                                 
055800             (WS-HOUR-FROM * 3600) + (WS-MINUTE-FROM * 60)                
055900                                    +  WS-SECOND-FROM.                    
056000     COMPUTE WS-SC-TO   =                                                 
056100             (WS-HOUR-TO   * 3600) + (WS-MINUTE-TO   * 60)                
056200                                    +  WS-SECOND-TO.                      
056300*                                                                         
056400     COMPUTE WS-ELAPSED-SECS-SIGNED =                                     
056500             ((WS-DC-TO - WS-DC-FROM) * 86400)                            
056600                    + (WS-SC-TO - WS-SC-FROM).                            
056700     COMPUTE WS-ELAPSED-DAYS-SIGNED =                                     
056800             WS-ELAPSED-SECS-SIGNED / 86400.                              
056900 310-EXIT.                                                                
057000     EXIT.                                                                
057100*                                                                         
057200* CONVERTS WS-JD-YEAR/WS-JD-MONTH/WS-JD-DAY TO A JULIAN DAY               
057300* NUMBER IN WS-JD-RESULT (FLIEGEL & VAN FLANDERN METHOD).  EACH           
057400* "/" BELOW MUST BE ITS OWN COMPUTE SO THE DIVISION TRUNCATES             
057500* BEFORE THE NEXT TERM USES IT -- DO NOT COLLAPSE THESE.                  
057600 315-COMPUTE-JULIAN-DAY.                                                  
057700     COMPUTE WS-JD-A = (14 - WS-JD-MONTH) / 12.                           
057800     COMPUTE WS-JD-Y = WS-JD-YEAR + 4800 - WS-JD-A.                       
057900     COMPUTE WS-JD-M = WS-JD-MONTH + (12 * WS-JD-A) - 3.                  
058000     COMPUTE WS-JD-T1 = ((153 * WS-JD-M) + 2) / 5.                        
058100     COMPUTE WS-JD-T2 = WS-JD-Y / 4.                                      
058200     COMPUTE WS-JD-T3 = WS-JD-Y / 100.                                    
058300     COMPUTE WS-JD-T4 = WS-JD-Y / 400.                                    
058400     COMPUTE WS-JD-RESULT =                                               
058500             WS-JD-DAY + WS-JD-T1 + (365 * WS-JD-Y)                       
058600                    + WS-JD-T2 - WS-JD-T3 + WS-JD-T4 - 32045.             
058700 315-EXIT.                                                                
058800     EXIT.                                                                
