000100*****************************************************************         
000200* LICENSED MATERIALS - PROPERTY OF ACME TOOL RENTAL CORP                  
000300* ALL RIGHTS RESERVED                                                     
000400*****************************************************************         
000500 IDENTIFICATION DIVISION.                                                 
000600 PROGRAM-ID.     RPTDRV.                                                  
000700 AUTHOR.         R KOVALIK.                                               
000800 INSTALLATION.   ACME TOOL RENTAL CORP - DATA PROCESSING.                 
000900 DATE-WRITTEN.   02/18/1993.                                              
001000 DATE-COMPILED.                                                           
001100 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                
001200*                                                                         
001300*****************************************************************         
001400*    R P T D R V   --  TOOLRENT MANAGEMENT REPORT DRIVER                  
001500*                                                                         
001600*    RE-READS THE FIVE MASTER FILES AND THE KARDEX JOURNAL AFTER          
001700*    TRNDRV HAS UPDATED THEM, BUILDS FOUR REPORT TABLES IN                
001800*    WORKING STORAGE, CALLS THE SHOP'S RANKSRT SUBROUTINE TO PUT          
001900*    EACH TABLE INTO THE ORDER MANAGEMENT WANTS, AND PRINTS THE           
002000*    ACTIVE LOANS, CUSTOMERS WITH DEBT, TOP TOOLS, AND KARDEX             
002100*    JOURNAL REPORTS ONTO REPORT-FILE.                                    
002200*                                                                         
002300*    THIS PROGRAM DOES NOT UPDATE ANY MASTER -- IT OPENS ALL              
002400*    SIX INPUT FILES, LOADS THEM, CLOSES THEM, AND NEVER                  
002500*    REWRITES THEM.  RUN IT ANY NUMBER OF TIMES AFTER A TRNDRV            
002600*    RUN WITHOUT FEAR OF DOUBLE-COUNTING.                                 
002700*                                                                         
002800*    THE "AS OF" TIMESTAMP AND THE ACTIVE-LOANS/TOP-TOOLS DATE            
002900*    RANGE ARE SUPPLIED AS A RUN PARAMETER CARD (SEE                      
003000*    1900-GET-RUN-PARMS) SO A RERUN OF THE SAME CARD DECK                 
003100*    AGAINST THE SAME MASTERS REPRODUCES AN IDENTICAL REPORT.             
003200*****************************************************************         
003300*                                                                         
003400*    C H A N G E   L O G                                                  
003500*                                                                         
003600*    DATE       BY   REQ NO   DESCRIPTION                                 
003700*    ---------- ---  -------  --------------------------------            
003800*    02/18/1993 RCK  IR-0108  ORIGINAL PROGRAM -- ACTIVE LOANS            
003900*                             AND TOP TOOLS REPORTS ONLY.                 
004000*    09/07/1993 RCK  IR-0112  ADDED CUSTOMERS WITH DEBT REPORT.           
004100*    04/25/1994 DS   IR-0121  ADDED KARDEX JOURNAL REPORT AND             
004200*                             THE PER-MOVEMENT-TYPE CONTROL               
004300*                             TOTALS ON ITS TRAILER.                      
004400*    11/02/1995 JT   IR-0133  RANKSRT NOW CALLED FOR ALL FOUR             
004500*                             REPORTS -- TOP TOOLS AND KARDEX             
004600*                             USED TO BE PRINTED IN LOAD ORDER,           
004700*                             WHICH DRIFTED FROM SPEC WHEN THE            
004800*                             MASTERS WERE REORGANIZED.                   
004900*    12/01/1998 RCK  IR-0155  Y2K -- ALL DATE FIELDS ALREADY              
005000*                             CARRY 4-DIGIT YEARS (9(14) YYYYMMDD         
005100*                             HHMMSS), CONFIRMED NO WINDOWING             
005200*                             LOGIC ANYWHERE IN THIS PROGRAM.             
005300*    04/14/1999 RCK  IR-0161  Y2K -- REVIEWED RUN PARAMETER CARD          
005400*                             LAYOUT, NO 2-DIGIT YEAR IN USE.             
005500*    08/30/2000 JT   IR-0168  RAISED KARDEX TABLE FROM 2000 TO            
005600*                             5000 ENTRIES, VOLUME GROWTH.                
005700*    07/30/2002 JT   IR-0184  KARDEX AND TOP TOOLS SORTS NOW USE          
005800*                             THE RAISED RANKSRT OCCURS LIMIT.            
005900*    02/27/2004 JT   IR-0190  DETAILS COLUMN ON THE KARDEX                
006000*                             JOURNAL NOW TRUNCATED TO 28 BYTES           
006100*                             TO MATCH THE 132-COLUMN PRINT               
006200*                             LINE -- WAS OVERFLOWING ONTO THE            
006300*                             NEXT REPORT'S HEADING ON SOME               
006400*                             PRINTERS.                                   
006500*    03/18/2009 RCK  IR-0214  AUDIT FINDING -- ADDED 1210-                
006600*                             COMPUTE-GROUP-STOCK/1211-COUNT-             
006700*                             ONE-UNIT-STOCK, A REAL GET-REAL-            
006800*                             STOCK COUNT OF AVAILABLE UNITS              
006900*                             PER TOOL GROUP.  WS-GROUP-STOCK-            
007000*                             TABLE WAS STANDING UNPOPULATED.             
007100*****************************************************************         
007200 ENVIRONMENT DIVISION.                                                    
007300 CONFIGURATION SECTION.                                                   
007400 SOURCE-COMPUTER.  IBM-4381.                                              
007500 OBJECT-COMPUTER.  IBM-4381.                                              
007600 SPECIAL-NAMES.                                                           
007700     C01 IS TOP-OF-FORM.                                                  
007800 INPUT-OUTPUT SECTION.                                                    
007900 FILE-CONTROL.                                                            
008000     SELECT CUSTOMER-FILE  ASSIGN TO CUSTFILE                             
008100         ORGANIZATION IS LINE SEQUENTIAL                                  
008200         FILE STATUS  IS WS-CUSTFILE-STATUS.                              
008300     SELECT TOOLGROUP-FILE ASSIGN TO TGRPFILE                             
008400         ORGANIZATION IS LINE SEQUENTIAL                                  
008500         FILE STATUS  IS WS-TGRPFILE-STATUS.                              
008600     SELECT TARIFF-FILE    ASSIGN TO TRFFILE                              
008700         ORGANIZATION IS LINE SEQUENTIAL                                  
008800         FILE STATUS  IS WS-TRFFILE-STATUS.                               
008900     SELECT TOOLUNIT-FILE  ASSIGN TO TUNTFILE                             
009000         ORGANIZATION IS LINE SEQUENTIAL                                  
009100         FILE STATUS  IS WS-TUNTFILE-STATUS.                              
009200     SELECT LOAN-FILE      ASSIGN TO LOANFILE                             
009300         ORGANIZATION IS LINE SEQUENTIAL                                  
009400         FILE STATUS  IS WS-LOANFILE-STATUS.                              
009500     SELECT KARDEX-FILE    ASSIGN TO KDXFILE                              
009600         ORGANIZATION IS LINE SEQUENTIAL                                  
009700         FILE STATUS  IS WS-KDXFILE-STATUS.                               
009800     SELECT REPORT-FILE    ASSIGN TO RPTFILE                              
009900         ORGANIZATION IS LINE SEQUENTIAL                                  
010000         FILE STATUS  IS WS-RPTFILE-STATUS.                               
010100*****************************************************************         
010200 DATA DIVISION.                                                           
010300 FILE SECTION.                                                            
010400*                                                                         
010500 FD  CUSTOMER-FILE                                                        
010600     RECORDING MODE IS F.                                                 
010700 COPY CUSTREC.                                                            
010800*                                                                         
010900 FD  TOOLGROUP-FILE                                                       
011000     RECORDING MODE IS F.                                                 
011100 COPY TGRPREC.                                                            
011200*                                                                         
011300 FD  TARIFF-FILE                                                          
011400     RECORDING MODE IS F.                                                 
011500 COPY TRFREC.                                                             
011600*                                                                         
011700 FD  TOOLUNIT-FILE                                                        
011800     RECORDING MODE IS F.                                                 
011900 COPY TUNTREC.                                                            
012000*                                                                         
012100 FD  LOAN-FILE                                                            
012200     RECORDING MODE IS F.                                                 
012300 COPY LOANREC.                                                            
012400*                                                                         
012500 FD  KARDEX-FILE                                                          
012600     RECORDING MODE IS F.                                                 
012700 COPY KDXREC.                                                             
012800*                                                                         
012900 FD  REPORT-FILE                                                          
013000     RECORDING MODE IS F.                                                 
013100 01  REPORT-REC                     PIC X(132).                           
013200*****************************************************************         
013300 WORKING-STORAGE SECTION.                                                 
013400*****************************************************************         
013500*                                                                         
013600* SCALAR FILE-STATUS AND SUBSCRIPT WORK CELLS -- SHOP HABIT IS TO         
013700* CARRY THESE AS STANDALONE 77-LEVEL ITEMS RATHER THAN BURY THEM          
013800* IN A GROUP, SAME AS THE OLD YEAR-END REDEMPTION RUN.                    
013900 77  WS-CUSTFILE-STATUS              PIC X(02) VALUE SPACES.              
014000 77  WS-RPTFILE-STATUS               PIC X(02) VALUE SPACES.              
014100 77  WS-CUST-IX2                     PIC S9(4) COMP.                      
014200 77  WS-KDX-IX2                      PIC S9(4) COMP.                      
014300 77  WS-SORT-IX2                     PIC S9(4) COMP.                      
014400*                                                                         
014500 01  WS-SWITCHES.                                                         
014600     05  WS-TGRPFILE-STATUS          PIC X(02) VALUE SPACES.              
014700     05  WS-TRFFILE-STATUS           PIC X(02) VALUE SPACES.              
014800     05  WS-TUNTFILE-STATUS          PIC X(02) VALUE SPACES.              
014900     05  WS-LOANFILE-STATUS          PIC X(02) VALUE SPACES.              
015000     05  WS-KDXFILE-STATUS           PIC X(02) VALUE SPACES.              
015100     05  WS-CUST-FOUND-SW            PIC X(01) VALUE 'N'.                 
015200         88  WS-CUST-FOUND               VALUE 'Y'.                       
015300     05  WS-TGRP-FOUND-SW            PIC X(01) VALUE 'N'.                 
015400         88  WS-TGRP-FOUND               VALUE 'Y'.                       
015500     05  WS-TUNT-FOUND-SW            PIC X(01) VALUE 'N'.                 
015600         88  WS-TUNT-FOUND               VALUE 'Y'.                       
015700*                                                                         
015800 01  WS-COUNTERS.                                                         
015900     05  WS-TGRP-IX2                 PIC S9(4) COMP.                      
016000     05  WS-TUNT-IX2                 PIC S9(4) COMP.                      
016100     05  WS-LOAN-IX2                 PIC S9(4) COMP.                      
016200     05  WS-AL-COUNT                 PIC S9(7) COMP-3 VALUE +0.           
016300     05  WS-TT-TOTAL                 PIC S9(7) COMP-3 VALUE +0.           
016400     05  WS-DEBT-CUST-COUNT          PIC S9(7) COMP-3 VALUE +0.           
016500     05  WS-DEBT-GRAND-TOTAL         PIC S9(9)V99 COMP-3 VALUE +0.        
016600     05  WS-KDX-TOTAL                PIC S9(7) COMP-3 VALUE +0.           
016700     05  WS-KDX-REG-CNT              PIC S9(7) COMP-3 VALUE +0.           
016800     05  WS-KDX-REN-CNT              PIC S9(7) COMP-3 VALUE +0.           
016900     05  WS-KDX-LOAN-CNT             PIC S9(7) COMP-3 VALUE +0.           
017000     05  WS-KDX-RET-CNT              PIC S9(7) COMP-3 VALUE +0.           
017100     05  WS-KDX-TIRE-CNT             PIC S9(7) COMP-3 VALUE +0.           
017200     05  WS-KDX-RPR-CNT              PIC S9(7) COMP-3 VALUE +0.           
017300*                                                                         
017400 01  WS-RUN-PARMS.                                                        
017500     05  WS-RUN-TIMESTAMP            PIC 9(14) VALUE ZEROES.              
017600     05  WS-RUN-TS-R REDEFINES WS-RUN-TIMESTAMP.                          
017700         10  WS-RUN-TS-YMD               PIC 9(08).                       
017800         10  WS-RUN-TS-HMS               PIC 9(06).                       
017900     05  WS-RPT-FROM-DATE            PIC 9(14) VALUE ZEROES.              
018000     05  WS-RPT-TO-DATE              PIC 9(14) VALUE ZEROES.              
018100*                                                                         
018200 01  WS-PARM-RECORD.                                                      
018300     05  PARM-RUN-TIMESTAMP          PIC 9(14).                           
018400     05  PARM-FROM-DATE              PIC 9(14).                           
018500     05  PARM-TO-DATE                PIC 9(14).                           
018600*                                                                         
018700 01  WS-KEY-AREA.                                                         
018800     05  WS-SRCH-CUST-ID             PIC 9(06).                           
018900     05  WS-SRCH-TGRP-ID             PIC 9(06).                           
019000     05  WS-SRCH-TUNT-ID             PIC 9(06).                           
019100*                                                                         
019200 01  WS-DEBT-TABLE.                                                       
019300     05  WS-DEBT-ENTRY OCCURS 300 TIMES INDEXED BY WS-DEBT-IX.            
019400         10  WS-DEBT-TOTAL               PIC S9(9)V99 COMP-3.             
019500         10  WS-DEBT-OVERDUE-SW          PIC X(01).                       
019600             88  WS-DEBT-IS-OVERDUE          VALUE 'Y'.                   
019700         10  WS-DEBT-OLDEST              PIC 9(14).                       
019800*                                                                         
019900 01  WS-TOP-COUNT-TABLE.                                                  
020000     05  WS-TOP-COUNT-ENTRY PIC S9(06) COMP OCCURS 100 TIMES.             
020100*                                                                         
020200* TOOLUNITSERVICE GET-REAL-STOCK -- ONE ENTRY PER TGRP-TABLE              
020300* SUBSCRIPT, COUNT OF UNITS CURRENTLY AVAILABLE IN THAT GROUP.            
020400 01  WS-GROUP-STOCK-TABLE.                                                
020500     05  WS-GROUP-STOCK-ENTRY PIC S9(06) COMP OCCURS 100 TIMES.           
020600*                                                                         
020700 01  WS-KDX-TABLE.                                                        
020800     05  WS-KDX-COUNT                PIC 9(04) COMP.                      
020900     05  WS-KDX-ENTRY OCCURS 5000 TIMES INDEXED BY WS-KDX-IX.             
021000         10  WS-KDX-ID                   PIC 9(06).                       
021100         10  WS-KDX-UNIT-ID              PIC 9(06).                       
021200         10  WS-KDX-CUST-ID              PIC 9(06).                       
021300         10  WS-KDX-TYPE                 PIC X(10).                       
021400         10  WS-KDX-DATE                 PIC 9(14).                       
021500         10  WS-KDX-DATE-R REDEFINES WS-KDX-DATE.                         
021600             15  WS-KDX-DATE-YMD             PIC 9(08).                   
021700             15  WS-KDX-DATE-HMS             PIC 9(06).                   
021800         10  WS-KDX-DETAILS              PIC X(80).                       
021900*                                                                         
022000 01  WS-SORT-WORK.                                                        
022100     05  WS-SORT-SIZE                PIC S9(08) COMP VALUE ZERO.          
022200     05  WS-SORT-TABLE.                                                   
022300         10  WS-SORT-ENTRY OCCURS 0 TO 5000 TIMES                         
022400                     DEPENDING ON WS-SORT-SIZE.                           
022500             15  WS-SORT-KEY             PIC S9(09)V99 COMP-3.            
022600             15  WS-SORT-SUBSCR          PIC S9(08) COMP.                 
022700*                                                                         
022800 01  WS-PRINT-LINE                   PIC X(132).                          
022900*                                                                         
023000 01  WS-AL-LINE REDEFINES WS-PRINT-LINE.                                  
023100     05  FILLER                      PIC X(02).                           
023200     05  AL-LOAN-ID                  PIC Z(5)9.                           
023300     05  FILLER                      PIC X(02).                           
023400     05  AL-CUST-NAME                PIC X(30).                           
023500     05  FILLER                      PIC X(02).                           
023600     05  AL-TOOL-NAME                PIC X(30).                           
023700     05  FILLER                      PIC X(02).                           
023800     05  AL-LOAN-DATE                PIC 9(08).                           
023900     05  FILLER                      PIC X(02).                           
024000     05  AL-DUE-DATE                 PIC 9(08).                           
024100     05  FILLER                      PIC X(02).                           
024200     05  AL-FINE                     PIC Z(7)9.99.                        
024300     05  FILLER                      PIC X(02).                           
024400     05  AL-DAMAGE                   PIC Z(7)9.99.                        
024500     05  FILLER                      PIC X(02).                           
024600     05  AL-STATUS                   PIC X(10).                           
024700     05  FILLER                      PIC X(02).                           
024800*                                                                         
024900 01  WS-DEBT-LINE REDEFINES WS-PRINT-LINE.                                
025000     05  FILLER                      PIC X(02).                           
025100     05  DL-CUST-ID                  PIC Z(5)9.                           
025200     05  FILLER                      PIC X(02).                           
025300     05  DL-NAME                     PIC X(30).                           
025400     05  FILLER                      PIC X(02).                           
025500     05  DL-RUT                      PIC X(12).                           
025600     05  FILLER                      PIC X(02).                           
025700     05  DL-EMAIL                    PIC X(30).                           
025800     05  FILLER                      PIC X(02).                           
025900     05  DL-DEBT                     PIC Z(7)9.99.                        
026000     05  FILLER                      PIC X(02).                           
026100     05  DL-OVERDUE                  PIC X(03).                           
026200     05  FILLER                      PIC X(02).                           
026300     05  DL-OLDEST-DUE               PIC 9(08).                           
026400     05  FILLER                      PIC X(16).                           
026500*                                                                         
026600 01  WS-TT-LINE REDEFINES WS-PRINT-LINE.                                  
026700     05  FILLER                      PIC X(02).                           
026800     05  TT-GROUP-ID                 PIC Z(5)9.                           
026900     05  FILLER                      PIC X(02).                           
027000     05  TT-NAME                     PIC X(30).                           
027100     05  FILLER                      PIC X(02).                           
027200     05  TT-COUNT                    PIC Z(5)9.                           
027300     05  FILLER                      PIC X(82).                           
027400*                                                                         
027500 01  WS-KDX-LINE REDEFINES WS-PRINT-LINE.                                 
027600     05  FILLER                      PIC X(02).                           
027700     05  KL-MOVE-ID                  PIC Z(5)9.                           
027800     05  FILLER                      PIC X(02).                           
027900     05  KL-DATE                     PIC 9(08).                           
028000     05  FILLER                      PIC X(02).                           
028100     05  KL-TYPE                     PIC X(10).                           
028200     05  FILLER                      PIC X(02).                           
028300     05  KL-UNIT-ID                  PIC Z(5)9.                           
028400     05  FILLER                      PIC X(02).                           
028500     05  KL-GROUP-NAME                PIC X(30).                          
028600     05  FILLER                      PIC X(02).                           
028700     05  KL-CUST-NAME                PIC X(30).                           
028800     05  FILLER                      PIC X(02).                           
028900     05  KL-DETAILS                  PIC X(28).                           
029000*                                                                         
029100 01  WS-TRAILER-LINE REDEFINES WS-PRINT-LINE.                             
029200     05  FILLER                      PIC X(02).                           
029300     05  TR-TEXT                     PIC X(40).                           
029400     05  TR-NUM-1                    PIC Z(6)9.                           
029500     05  FILLER                      PIC X(02).                           
029600     05  TR-NUM-2                    PIC Z(6)9.99.                        
029700     05  FILLER                      PIC X(71).                           
029800*                                                                         
029900 01  WS-AL-HEADING-1.                                                     
030000     05  FILLER PIC X(40) VALUE 'ACTIVE LOANS REPORT'.                    
030100     05  FILLER PIC X(92) VALUE SPACES.                                   
030200 01  WS-AL-HEADING-2.                                                     
030300     05  FILLER PIC X(10) VALUE 'LOAN-ID'.                                
030400     05  FILLER PIC X(32) VALUE 'CUSTOMER NAME'.                          
030500     05  FILLER PIC X(32) VALUE 'TOOL NAME'.                              
030600     05  FILLER PIC X(10) VALUE 'LOAN DATE'.                              
030700     05  FILLER PIC X(10) VALUE 'DUE DATE'.                               
030800     05  FILLER PIC X(12) VALUE 'FINE'.                                   
030900     05  FILLER PIC X(14) VALUE 'DAMAGE'.                                 
031000     05  FILLER PIC X(12) VALUE 'STATUS'.                                 
031100*                                                                         
031200 01  WS-DEBT-HEADING-1.                                                   
031300     05  FILLER PIC X(40) VALUE 'CUSTOMERS WITH DEBT REPORT'.             
031400     05  FILLER PIC X(92) VALUE SPACES.                                   
031500 01  WS-DEBT-HEADING-2.                                                   
031600     05  FILLER PIC X(09) VALUE 'CUST-ID'.                                
031700     05  FILLER PIC X(32) VALUE 'NAME'.                                   
031800     05  FILLER PIC X(14) VALUE 'RUT'.                                    
031900     05  FILLER PIC X(32) VALUE 'EMAIL'.                                  
032000     05  FILLER PIC X(13) VALUE 'TOTAL DEBT'.                             
032100     05  FILLER PIC X(10) VALUE 'OVERDUE'.                                
032200     05  FILLER PIC X(22) VALUE 'OLDEST DUE DATE'.                        
032300*                                                                         
032400 01  WS-TT-HEADING-1.                                                     
032500     05  FILLER PIC X(40) VALUE 'TOP TOOLS REPORT'.                       
032600     05  FILLER PIC X(92) VALUE SPACES.                                   
032700 01  WS-TT-HEADING-2.                                                     
032800     05  FILLER PIC X(10) VALUE 'GROUP-ID'.                               
032900     05  FILLER PIC X(32) VALUE 'NAME'.                                   
033000     05  FILLER PIC X(15) VALUE 'TIMES LOANED'.                           
033100     05  FILLER PIC X(75) VALUE SPACES.                                   
033200*                                                                         
033300 01  WS-KDX-HEADING-1.                                                    
033400     05  FILLER PIC X(40) VALUE 'KARDEX JOURNAL REPORT'.                  
033500     05  FILLER PIC X(92) VALUE SPACES.                                   
033600 01  WS-KDX-HEADING-2.                                                    
033700     05  FILLER PIC X(09) VALUE 'MOVE-ID'.                                
033800     05  FILLER PIC X(10) VALUE 'DATE'.                                   
033900     05  FILLER PIC X(12) VALUE 'TYPE'.                                   
034000     05  FILLER PIC X(09) VALUE 'UNIT-ID'.                                
034100     05  FILLER PIC X(32) VALUE 'GROUP NAME'.                             
034200     05  FILLER PIC X(32) VALUE 'CUSTOMER NAME'.                          
034300     05  FILLER PIC X(28) VALUE 'DETAILS'.                                
034400*                                                                         
034500 COPY CUSTTAB.                                                            
034600 COPY TGRPTAB.                                                            
034700 COPY TRFTAB.                                                             
034800 COPY TUNTTAB.                                                            
034900 COPY LOANTAB.                                                            
035000*                                                                         
035100*****************************************************************         
035200 PROCEDURE DIVISION.                                                      
035300*****************************************************************         
035400*                                                                         
035500 000-MAIN-LINE.                                                           
035600     DISPLAY 'RPTDRV STARTING - TOOLRENT MANAGEMENT REPORTS'.             
035700     PERFORM 1900-GET-RUN-PARMS       THRU 1900-EXIT.                     
035800     PERFORM 1000-OPEN-MASTERS        THRU 1000-EXIT.                     
035900     PERFORM 1050-LOAD-CUST-TABLE     THRU 1050-EXIT.                     
036000     PERFORM 1100-LOAD-TRF-TABLE      THRU 1100-EXIT.                     
036100     PERFORM 1150-LOAD-TUNT-TABLE     THRU 1150-EXIT.                     
036200     PERFORM 1200-LOAD-TOOLGROUP-TABLE THRU 1200-EXIT.                    
036300     PERFORM 1210-COMPUTE-GROUP-STOCK THRU 1210-EXIT.                     
036400     PERFORM 1250-LOAD-LOAN-TABLE     THRU 1250-EXIT.                     
036500     PERFORM 1300-LOAD-KDX-TABLE      THRU 1300-EXIT.                     
036600     PERFORM 1400-CLOSE-MASTER-IN     THRU 1400-EXIT.                     
036700*                                                                         
036800     OPEN OUTPUT REPORT-FILE.                                             
036900     PERFORM 2000-ACTIVE-LOANS-REPORT     THRU 2000-EXIT.                 
037000     PERFORM 2200-TOP-TOOLS-REPORT        THRU 2200-EXIT.                 
037100     PERFORM 2400-CUSTOMERS-DEBT-REPORT   THRU 2400-EXIT.                 
037200     PERFORM 2600-KARDEX-JOURNAL-REPORT   THRU 2600-EXIT.                 
037300     CLOSE REPORT-FILE.                                                   
037400*                                                                         
037500     DISPLAY 'RPTDRV ENDING NORMALLY'.                                    
037600     GOBACK.                                                              
037700*                                                                         
037800*****************************************************************         
037900*    RUN PARAMETER CARD                                                   
038000*****************************************************************         
038100 1900-GET-RUN-PARMS.                                                      
038200     ACCEPT WS-PARM-RECORD.                                               
038300     MOVE PARM-RUN-TIMESTAMP TO WS-RUN-TIMESTAMP.                         
038400     MOVE PARM-FROM-DATE     TO WS-RPT-FROM-DATE.                         
038500     MOVE PARM-TO-DATE       TO WS-RPT-TO-DATE.                           
038600     DISPLAY 'RPTDRV AS-OF TIMESTAMP = ' WS-RUN-TIMESTAMP.                
038700 1900-EXIT.                                                               
038800     EXIT.                                                                
038900*                                                                         
039000*****************************************************************         
039100*    FILE OPEN / LOAD / CLOSE PARAGRAPHS                                  
039200*****************************************************************         
039300 1000-OPEN-MASTERS.                                                       
039400     OPEN INPUT CUSTOMER-FILE TOOLGROUP-FILE TARIFF-FILE                  
039500                TOOLUNIT-FILE LOAN-FILE KARDEX-FILE.                      
039600 1000-EXIT.                                                               
039700     EXIT.                                                                
039800*                                                                         
039900 1050-LOAD-CUST-TABLE.                                                    
040000     MOVE ZEROES TO CUST-COUNT.                                           
040100     READ CUSTOMER-FILE                                                   
040200         AT END MOVE HIGH-VALUES TO WS-CUSTFILE-STATUS                    
040300     END-READ.                                                            
040400     PERFORM 1051-LOAD-ONE-CUST THRU 1051-EXIT                            
040500             UNTIL WS-CUSTFILE-STATUS = HIGH-VALUES.                      
040600 1050-EXIT.                                                               
040700     EXIT.                                                                
040800*                                                                         
040900 1051-LOAD-ONE-CUST.                                                      
041000     ADD 1 TO CUST-COUNT.                                                 
041100     SET CUST-IX TO CUST-COUNT.                                           
041200     MOVE CORRESPONDING CUST-RECORD TO CUST-ENTRY (CUST-IX).              
041300     READ CUSTOMER-FILE                                                   
041400         AT END MOVE HIGH-VALUES TO WS-CUSTFILE-STATUS                    
041500     END-READ.                                                            
041600 1051-EXIT.                                                               
041700     EXIT.                                                                
041800*                                                                         
041900 1100-LOAD-TRF-TABLE.                                                     
042000     MOVE ZEROES TO TRF-COUNT.                                            
042100     READ TARIFF-FILE                                                     
042200         AT END MOVE HIGH-VALUES TO WS-TRFFILE-STATUS                     
042300     END-READ.                                                            
042400     PERFORM 1101-LOAD-ONE-TRF THRU 1101-EXIT                             
042500             UNTIL WS-TRFFILE-STATUS = HIGH-VALUES.                       
042600 1100-EXIT.                                                               
042700     EXIT.                                                                
042800*                                                                         
042900 1101-LOAD-ONE-TRF.                                                       
043000     ADD 1 TO TRF-COUNT.                                                  
043100     SET TRF-IX TO TRF-COUNT.                                             
043200     MOVE CORRESPONDING TARIFF-RECORD TO TRF-ENTRY (TRF-IX).              
043300     READ TARIFF-FILE                                                     
043400         AT END MOVE HIGH-VALUES TO WS-TRFFILE-STATUS                     
043500     END-READ.                                                            
043600 1101-EXIT.                                                               
043700     EXIT.                                                                
043800*                                                                         
043900 1150-LOAD-TUNT-TABLE.                                                    
044000     MOVE ZEROES TO TUNT-COUNT.                                           
044100     READ TOOLUNIT-FILE                                                   
044200         AT END MOVE HIGH-VALUES TO WS-TUNTFILE-STATUS                    
044300     END-READ.                                                            
044400     PERFORM 1151-LOAD-ONE-TUNT THRU 1151-EXIT                            
044500             UNTIL WS-TUNTFILE-STATUS = HIGH-VALUES.                      
044600 1150-EXIT.                                                               
044700     EXIT.                                                                
044800*                                                                         
044900 1151-LOAD-ONE-TUNT.                                                      
045000     ADD 1 TO TUNT-COUNT.                                                 
045100     SET TUNT-IX TO TUNT-COUNT.                                           
045200     MOVE CORRESPONDING TOOL-UNIT-RECORD TO TUNT-ENTRY (TUNT-IX).         
045300     READ TOOLUNIT-FILE                                                   
045400         AT END MOVE HIGH-VALUES TO WS-TUNTFILE-STATUS                    
045500     END-READ.                                                            
045600 1151-EXIT.                                                               
045700     EXIT.                                                                
045800*                                                                         
045900* GROUP-NAME LOOKUP TABLE USED BY EVERY ONE OF THE FOUR REPORTS.          
046000* GET-REAL-STOCK ITSELF IS COMPUTED SEPARATELY, RIGHT AFTER THIS          
046100* TABLE LOADS, BY 1210-COMPUTE-GROUP-STOCK BELOW.                         
046200 1200-LOAD-TOOLGROUP-TABLE.                                               
046300     MOVE ZEROES TO TGRP-COUNT.                                           
046400     READ TOOLGROUP-FILE                                                  
046500         AT END MOVE HIGH-VALUES TO WS-TGRPFILE-STATUS                    
046600     END-READ.                                                            
046700     PERFORM 1201-LOAD-ONE-TGRP THRU 1201-EXIT                            
046800             UNTIL WS-TGRPFILE-STATUS = HIGH-VALUES.                      
046900 1200-EXIT.                                                               
047000     EXIT.                                                                
047100*                                                                         
047200 1201-LOAD-ONE-TGRP.                                                      
047300     ADD 1 TO TGRP-COUNT.                                                 
047400     SET TGRP-IX TO TGRP-COUNT.                                           
047500     MOVE CORRESPONDING TOOL-GROUP-RECORD TO TGRP-ENTRY (TGRP-IX).        
047600     READ TOOLGROUP-FILE                                                  
047700         AT END MOVE HIGH-VALUES TO WS-TGRPFILE-STATUS                    
047800     END-READ.                                                            
047900 1201-EXIT.                                                               
048000     EXIT.                                                                
048100*                                                                         
048200* TOOLUNITSERVICE GET-REAL-STOCK QUERY -- COUNTS UNITS CURRENTLY          
048300* AVAILABLE PER TOOL GROUP.  NOT PRINTED ON ANY REPORT TODAY (NO          
048400* REPORT IN SPEC CARRIES A STOCK COLUMN) BUT KEPT AS A REAL,              
048500* CALLABLE COUNT IN WS-GROUP-STOCK-TABLE FOR WHEN ONE IS ADDED.           
048600 1210-COMPUTE-GROUP-STOCK.                                                
048700     INITIALIZE WS-GROUP-STOCK-TABLE.                                     
048800     IF TUNT-COUNT > 0                                                    
048900         PERFORM 1211-COUNT-ONE-UNIT-STOCK THRU 1211-EXIT                 
049000                 VARYING TUNT-IX FROM 1 BY 1                              
049100                 UNTIL TUNT-IX > TUNT-COUNT                               
049200     END-IF.                                                              
049300 1210-EXIT.                                                               
049400     EXIT.                                                                
049500*                                                                         
049600 1211-COUNT-ONE-UNIT-STOCK.                                               
049700     IF TU-STAT-AVAILABLE (TUNT-IX)                                       
049800         MOVE TU-GROUP-ID (TUNT-IX) TO WS-SRCH-TGRP-ID                    
049900         PERFORM 910-FIND-TGRP-IX THRU 910-EXIT                           
050000         IF WS-TGRP-FOUND                                                 
050100             ADD 1 TO WS-GROUP-STOCK-ENTRY (TGRP-IX)                      
050200         END-IF                                                           
050300     END-IF.                                                              
050400 1211-EXIT.                                                               
050500     EXIT.                                                                
050600*                                                                         
050700 1250-LOAD-LOAN-TABLE.                                                    
050800     MOVE ZEROES TO LOAN-COUNT.                                           
050900     READ LOAN-FILE                                                       
051000         AT END MOVE HIGH-VALUES TO WS-LOANFILE-STATUS                    
051100     END-READ.                                                            
051200     PERFORM 1251-LOAD-ONE-LOAN THRU 1251-EXIT                            
051300             UNTIL WS-LOANFILE-STATUS = HIGH-VALUES.                      
051400 1250-EXIT.                                                               
051500     EXIT.                                                                
051600*                                                                         
051700 1251-LOAD-ONE-LOAN.                                                      
051800     ADD 1 TO LOAN-COUNT.                                                 
051900     SET LOAN-IX TO LOAN-COUNT.                                           
052000     MOVE CORRESPONDING LOAN-RECORD TO LOAN-ENTRY (LOAN-IX).              
052100     READ LOAN-FILE                                                       
052200         AT END MOVE HIGH-VALUES TO WS-LOANFILE-STATUS                    
052300     END-READ.                                                            
052400 1251-EXIT.                                                               
052500     EXIT.                                                                
052600*                                                                         
052700 1300-LOAD-KDX-TABLE.                                                     
052800     MOVE ZEROES TO WS-KDX-COUNT.                                         
052900     READ KARDEX-FILE                                                     
053000         AT END MOVE HIGH-VALUES TO WS-KDXFILE-STATUS                     
053100     END-READ.                                                            
053200     PERFORM 1301-LOAD-ONE-KDX THRU 1301-EXIT                             
053300             UNTIL WS-KDXFILE-STATUS = HIGH-VALUES.                       
053400 1300-EXIT.                                                               
053500     EXIT.                                                                
053600*                                                                         
053700 1301-LOAD-ONE-KDX.                                                       
053800     ADD 1 TO WS-KDX-COUNT.                                               
053900     SET WS-KDX-IX TO WS-KDX-COUNT.                                       
054000     MOVE KM-ID      TO WS-KDX-ID      (WS-KDX-IX).                       
054100     MOVE KM-UNIT-ID  TO WS-KDX-UNIT-ID (WS-KDX-IX).                      
054200     MOVE KM-CUST-ID  TO WS-KDX-CUST-ID (WS-KDX-IX).                      
054300     MOVE KM-TYPE     TO WS-KDX-TYPE    (WS-KDX-IX).                      
054400     MOVE KM-DATE     TO WS-KDX-DATE    (WS-KDX-IX).                      
054500     MOVE KM-DETAILS  TO WS-KDX-DETAILS (WS-KDX-IX).                      
054600     READ KARDEX-FILE                                                     
054700         AT END MOVE HIGH-VALUES TO WS-KDXFILE-STATUS                     
054800     END-READ.                                                            
054900 1301-EXIT.                                                               
055000     EXIT.                                                                
055100*                                                                         
055200 1400-CLOSE-MASTER-IN.                                                    
055300     CLOSE CUSTOMER-FILE TOOLGROUP-FILE TARIFF-FILE                       
055400           TOOLUNIT-FILE LOAN-FILE KARDEX-FILE.                           
055500 1400-EXIT.                                                               
055600     EXIT.                                                                
055700*                                                                         
055800*****************************************************************         
055900*    REPORT 1 -- ACTIVE LOANS  (DUE DATE ASCENDING)                       
056000*****************************************************************         
056100 2000-ACTIVE-LOANS-REPORT.                                                
056200     MOVE ZERO TO WS-SORT-SIZE.                                           
056300     IF LOAN-COUNT > 0                                                    
056400         PERFORM 2010-SCAN-ONE-LOAN-AL THRU 2010-EXIT                     
056500                 VARYING LOAN-IX FROM 1 BY 1                              
056600                 UNTIL LOAN-IX > LOAN-COUNT                               
056700     END-IF.                                                              
056800     CALL 'RANKSRT' USING WS-SORT-SIZE, WS-SORT-TABLE.                    
056900     PERFORM 2050-PRINT-ACTIVE-LOANS THRU 2050-EXIT.                      
057000 2000-EXIT.                                                               
057100     EXIT.                                                                
057200*                                                                         
057300* AN "ACTIVE" LOAN HAS NO RETURN DATE YET AND WAS LOANED WITHIN           
057400* THE REPORTING WINDOW.  THE SORT KEY IS THE DUE DATE'S YMD               
057500* HALF -- RANKSRT'S KEY FIELD IS ONLY S9(09)V99, TOO NARROW FOR           
057600* A FULL 14-DIGIT TIMESTAMP, SO WE SORT ON CALENDAR DATE AND              
057700* LET LOANS DUE ON THE SAME DAY FALL BACK TO LOAN-FILE ORDER              
057800* (RANKSRT'S INSERTION SORT IS STABLE).                                   
057900 2010-SCAN-ONE-LOAN-AL.                                                   
058000     IF LN-RETURN-DATE (LOAN-IX) = ZERO                                   
058100        AND LN-LOAN-DATE (LOAN-IX) NOT < WS-RPT-FROM-DATE                 
058200        AND LN-LOAN-DATE (LOAN-IX) NOT > WS-RPT-TO-DATE                   
058300         ADD 1 TO WS-SORT-SIZE                                            
058400         MOVE LN-DUE-DATE-YMD (LOAN-IX)                                   
058500                 TO WS-SORT-KEY (WS-SORT-SIZE)                            
058600         MOVE LOAN-IX TO WS-SORT-SUBSCR (WS-SORT-SIZE)                    
058700     END-IF.                                                              
058800 2010-EXIT.                                                               
058900     EXIT.                                                                
059000*                                                                         
059100 2050-PRINT-ACTIVE-LOANS.                                                 
059200     MOVE WS-AL-HEADING-1 TO WS-PRINT-LINE.                               
059300     PERFORM 9900-WRITE-LINE THRU 9900-EXIT.                              
059400     MOVE WS-AL-HEADING-2 TO WS-PRINT-LINE.                               
059500     PERFORM 9900-WRITE-LINE THRU 9900-EXIT.                              
059600     MOVE ZERO TO WS-AL-COUNT.                                            
059700     IF WS-SORT-SIZE > 0                                                  
059800         PERFORM 2060-PRINT-ONE-AL-LINE THRU 2060-EXIT                    
059900                 VARYING WS-SORT-IX2 FROM 1 BY 1                          
060000                 UNTIL WS-SORT-IX2 > WS-SORT-SIZE                         
060100     END-IF.                                                              
060200     MOVE SPACES TO WS-TRAILER-LINE.                                      
060300     MOVE 'ACTIVE LOANS LISTED' TO TR-TEXT.                               
060400     MOVE WS-AL-COUNT TO TR-NUM-1.                                        
060500     MOVE WS-TRAILER-LINE TO WS-PRINT-LINE.                               
060600     PERFORM 9900-WRITE-LINE THRU 9900-EXIT.                              
060700 2050-EXIT.                                                               
060800     EXIT.                                                                
060900*                                                                         
061000 2060-PRINT-ONE-AL-LINE.                                                  
061100     SET LOAN-IX TO WS-SORT-SUBSCR (WS-SORT-IX2).                         
061200     MOVE SPACES TO WS-AL-LINE.                                           
061300     MOVE LN-ID (LOAN-IX)          TO AL-LOAN-ID.                         
061400     MOVE LN-LOAN-DATE-YMD (LOAN-IX) TO AL-LOAN-DATE.                     
061500     MOVE LN-DUE-DATE-YMD (LOAN-IX)  TO AL-DUE-DATE.                      
061600     MOVE LN-FINE-AMOUNT (LOAN-IX)   TO AL-FINE.                          
061700     MOVE LN-DAMAGE-CHARGE (LOAN-IX) TO AL-DAMAGE.                        
061800     MOVE 'ACTIVE'                   TO AL-STATUS.                        
061900     MOVE LN-CUST-ID (LOAN-IX) TO WS-SRCH-CUST-ID.                        
062000     PERFORM 900-FIND-CUST-IX THRU 900-EXIT.                              
062100     IF WS-CUST-FOUND                                                     
062200         MOVE CUST-NAME (CUST-IX) TO AL-CUST-NAME                         
062300     ELSE                                                                 
062400         MOVE SPACES TO AL-CUST-NAME                                      
062500     END-IF.                                                              
062600     MOVE LN-UNIT-ID (LOAN-IX) TO WS-SRCH-TUNT-ID.                        
062700     PERFORM 920-FIND-TUNT-IX THRU 920-EXIT.                              
062800     MOVE SPACES TO AL-TOOL-NAME.                                         
062900     IF WS-TUNT-FOUND                                                     
063000         MOVE TU-GROUP-ID (TUNT-IX) TO WS-SRCH-TGRP-ID                    
063100         PERFORM 910-FIND-TGRP-IX THRU 910-EXIT                           
063200         IF WS-TGRP-FOUND                                                 
063300             MOVE TG-NAME (TGRP-IX) TO AL-TOOL-NAME                       
063400         END-IF                                                           
063500     END-IF.                                                              
063600     MOVE WS-AL-LINE TO WS-PRINT-LINE.                                    
063700     PERFORM 9900-WRITE-LINE THRU 9900-EXIT.                              
063800     ADD 1 TO WS-AL-COUNT.                                                
063900 2060-EXIT.                                                               
064000     EXIT.                                                                
064100*                                                                         
064200*****************************************************************         
064300*    REPORT 2 -- TOP TOOLS  (TIMES LOANED DESCENDING)                     
064400*****************************************************************         
064500 2200-TOP-TOOLS-REPORT.                                                   
064600     INITIALIZE WS-TOP-COUNT-TABLE.                                       
064700     MOVE ZERO TO WS-TT-TOTAL.                                            
064800     IF LOAN-COUNT > 0                                                    
064900         PERFORM 2210-COUNT-ONE-LOAN-TT THRU 2210-EXIT                    
065000                 VARYING LOAN-IX FROM 1 BY 1                              
065100                 UNTIL LOAN-IX > LOAN-COUNT                               
065200     END-IF.                                                              
065300     MOVE ZERO TO WS-SORT-SIZE.                                           
065400     IF TGRP-COUNT > 0                                                    
065500         PERFORM 2220-BUILD-TT-SORT THRU 2220-EXIT                        
065600                 VARYING TGRP-IX FROM 1 BY 1                              
065700                 UNTIL TGRP-IX > TGRP-COUNT                               
065800     END-IF.                                                              
065900     CALL 'RANKSRT' USING WS-SORT-SIZE, WS-SORT-TABLE.                    
066000     PERFORM 2250-PRINT-TOP-TOOLS THRU 2250-EXIT.                         
066100 2200-EXIT.                                                               
066200     EXIT.                                                                
066300*                                                                         
066400* COUNTS EVERY LOAN (RETURNED OR NOT) IN THE REPORTING WINDOW             
066500* AGAINST THE TOOL GROUP OWNING THE LOANED UNIT.  RULE D3.                
066600 2210-COUNT-ONE-LOAN-TT.                                                  
066700     IF LN-LOAN-DATE (LOAN-IX) NOT < WS-RPT-FROM-DATE                     
066800        AND LN-LOAN-DATE (LOAN-IX) NOT > WS-RPT-TO-DATE                   
066900         MOVE LN-UNIT-ID (LOAN-IX) TO WS-SRCH-TUNT-ID                     
067000         PERFORM 920-FIND-TUNT-IX THRU 920-EXIT                           
067100         IF WS-TUNT-FOUND                                                 
067200             MOVE TU-GROUP-ID (TUNT-IX) TO WS-SRCH-TGRP-ID                
067300             PERFORM 910-FIND-TGRP-IX THRU 910-EXIT                       
067400             IF WS-TGRP-FOUND                                             
067500                 ADD 1 TO WS-TOP-COUNT-ENTRY (TGRP-IX)                    
067600                 ADD 1 TO WS-TT-TOTAL                                     
067700             END-IF                                                       
067800         END-IF                                                           
067900     END-IF.                                                              
068000 2210-EXIT.                                                               
068100     EXIT.                                                                
068200*                                                                         
068300* NEGATE THE COUNT SO RANKSRT'S ASCENDING SORT COMES OUT                  
068400* DESCENDING BY TIMES LOANED -- SEE RANKSRT'S OWN HEADER NOTE.            
068500 2220-BUILD-TT-SORT.                                                      
068600     IF WS-TOP-COUNT-ENTRY (TGRP-IX) > 0                                  
068700         ADD 1 TO WS-SORT-SIZE                                            
068800         COMPUTE WS-SORT-KEY (WS-SORT-SIZE) =                             
068900                 WS-TOP-COUNT-ENTRY (TGRP-IX) * -1                        
069000         MOVE TGRP-IX TO WS-SORT-SUBSCR (WS-SORT-SIZE)                    
069100     END-IF.                                                              
069200 2220-EXIT.                                                               
069300     EXIT.                                                                
069400*                                                                         
069500 2250-PRINT-TOP-TOOLS.                                                    
069600     MOVE WS-TT-HEADING-1 TO WS-PRINT-LINE.                               
069700     PERFORM 9900-WRITE-LINE THRU 9900-EXIT.                              
069800     MOVE WS-TT-HEADING-2 TO WS-PRINT-LINE.                               
069900     PERFORM 9900-WRITE-LINE THRU 9900-EXIT.                              
070000     IF WS-SORT-SIZE > 0                                                  
070100         PERFORM 2260-PRINT-ONE-TT-LINE THRU 2260-EXIT                    
070200                 VARYING WS-SORT-IX2 FROM 1 BY 1                          
070300                 UNTIL WS-SORT-IX2 > WS-SORT-SIZE                         
070400     END-IF.                                                              
070500     MOVE SPACES TO WS-TRAILER-LINE.                                      
070600     MOVE 'TOTAL LOANS IN RANGE' TO TR-TEXT.                              
070700     MOVE WS-TT-TOTAL TO TR-NUM-1.                                        
070800     MOVE WS-TRAILER-LINE TO WS-PRINT-LINE.                               
070900     PERFORM 9900-WRITE-LINE THRU 9900-EXIT.                              
071000 2250-EXIT.                                                               
071100     EXIT.                                                                
071200*                                                                         
071300 2260-PRINT-ONE-TT-LINE.                                                  
071400     SET TGRP-IX TO WS-SORT-SUBSCR (WS-SORT-IX2).                         
071500     MOVE SPACES TO WS-TT-LINE.                                           
071600     MOVE TG-ID (TGRP-IX)   TO TT-GROUP-ID.                               
071700     MOVE TG-NAME (TGRP-IX) TO TT-NAME.                                   
071800     MOVE WS-TOP-COUNT-ENTRY (TGRP-IX) TO TT-COUNT.                       
071900     MOVE WS-TT-LINE TO WS-PRINT-LINE.                                    
072000     PERFORM 9900-WRITE-LINE THRU 9900-EXIT.                              
072100 2260-EXIT.                                                               
072200     EXIT.                                                                
072300*                                                                         
072400*****************************************************************         
072500*    REPORT 3 -- CUSTOMERS WITH DEBT  (TOTAL DEBT DESCENDING)             
072600*****************************************************************         
072700 2400-CUSTOMERS-DEBT-REPORT.                                              
072800     MOVE ZERO TO WS-SORT-SIZE.                                           
072900     IF CUST-COUNT > 0                                                    
073000         PERFORM 2410-COMPUTE-ONE-CUST-DEBT THRU 2410-EXIT                
073100                 VARYING CUST-IX FROM 1 BY 1                              
073200                 UNTIL CUST-IX > CUST-COUNT                               
073300     END-IF.                                                              
073400     CALL 'RANKSRT' USING WS-SORT-SIZE, WS-SORT-TABLE.                    
073500     PERFORM 2450-PRINT-CUSTOMERS-DEBT THRU 2450-EXIT.                    
073600 2400-EXIT.                                                               
073700     EXIT.                                                                
073800*                                                                         
073900* RULES D1/D2 -- SCANS THE WHOLE LOAN TABLE ONCE PER CUSTOMER.            
074000* THE LOAN TABLE IS SMALL ENOUGH (2000 ENTRIES) THAT A NESTED             
074100* SCAN AGAINST 300 CUSTOMERS RUNS IN A FRACTION OF A SECOND OF            
074200* CPU ON THE 4381 -- NO NEED FOR A SORTED WORK FILE.                      
074300 2410-COMPUTE-ONE-CUST-DEBT.                                              
074400     MOVE ZERO  TO WS-DEBT-TOTAL (CUST-IX).                               
074500     MOVE 'N'   TO WS-DEBT-OVERDUE-SW (CUST-IX).                          
074600     MOVE ZERO  TO WS-DEBT-OLDEST (CUST-IX).                              
074700     IF LOAN-COUNT > 0                                                    
074800         PERFORM 2415-SCAN-ONE-LOAN-FOR-CUST THRU 2415-EXIT               
074900                 VARYING LOAN-IX FROM 1 BY 1                              
075000                 UNTIL LOAN-IX > LOAN-COUNT                               
075100     END-IF.                                                              
075200     IF WS-DEBT-TOTAL (CUST-IX) > 0                                       
075300        OR WS-DEBT-IS-OVERDUE (CUST-IX)                                   
075400         ADD 1 TO WS-SORT-SIZE                                            
075500         COMPUTE WS-SORT-KEY (WS-SORT-SIZE) =                             
075600                 WS-DEBT-TOTAL (CUST-IX) * -1                             
075700         MOVE CUST-IX TO WS-SORT-SUBSCR (WS-SORT-SIZE)                    
075800     END-IF.                                                              
075900 2410-EXIT.                                                               
076000     EXIT.                                                                
076100*                                                                         
076200 2415-SCAN-ONE-LOAN-FOR-CUST.                                             
076300     IF LN-CUST-ID (LOAN-IX) = CUST-ID (CUST-IX)                          
076400         IF LN-RETURN-DATE (LOAN-IX) NOT = ZERO                           
076500            AND (LN-FINE-AMOUNT (LOAN-IX) > 0                             
076600                 OR LN-DAMAGE-CHARGE (LOAN-IX) > 0)                       
076700             ADD LN-FINE-AMOUNT (LOAN-IX)                                 
076800                 LN-DAMAGE-CHARGE (LOAN-IX)                               
076900                     TO WS-DEBT-TOTAL (CUST-IX)                           
077000         END-IF                                                           
077100         IF LN-RETURN-DATE (LOAN-IX) = ZERO                               
077200            AND LN-DUE-DATE (LOAN-IX) < WS-RUN-TIMESTAMP                  
077300             MOVE 'Y' TO WS-DEBT-OVERDUE-SW (CUST-IX)                     
077400             IF WS-DEBT-OLDEST (CUST-IX) = ZERO                           
077500                OR LN-DUE-DATE (LOAN-IX) <                                
077600                   WS-DEBT-OLDEST (CUST-IX)                               
077700                 MOVE LN-DUE-DATE (LOAN-IX)                               
077800                         TO WS-DEBT-OLDEST (CUST-IX)                      
077900             END-IF                                                       
078000         END-IF                                                           
078100     END-IF.                                                              
078200 2415-EXIT.                                                               
078300     EXIT.                                                                
078400*                                                                         
078500 2450-PRINT-CUSTOMERS-DEBT.                                               
078600     MOVE WS-DEBT-HEADING-1 TO WS-PRINT-LINE.                             
078700     PERFORM 9900-WRITE-LINE THRU 9900-EXIT.                              
078800     MOVE WS-DEBT-HEADING-2 TO WS-PRINT-LINE.                             
078900     PERFORM 9900-WRITE-LINE THRU 9900-EXIT.                              
079000     MOVE ZERO TO WS-DEBT-CUST-COUNT.                                     
079100     MOVE ZERO TO WS-DEBT-GRAND-TOTAL.                                    
079200     IF WS-SORT-SIZE > 0                                                  
079300         PERFORM 2460-PRINT-ONE-DEBT-LINE THRU 2460-EXIT                  
079400                 VARYING WS-SORT-IX2 FROM 1 BY 1                          
079500                 UNTIL WS-SORT-IX2 > WS-SORT-SIZE                         
079600     END-IF.                                                              
079700     MOVE SPACES TO WS-TRAILER-LINE.                                      
079800     MOVE 'CUSTOMER COUNT / GRAND TOTAL DEBT' TO TR-TEXT.                 
079900     MOVE WS-DEBT-CUST-COUNT TO TR-NUM-1.                                 
080000     MOVE WS-DEBT-GRAND-TOTAL TO TR-NUM-2.                                
080100     MOVE WS-TRAILER-LINE TO WS-PRINT-LINE.                               
080200     PERFORM 9900-WRITE-LINE THRU 9900-EXIT.                              
080300 2450-EXIT.                                                               
080400     EXIT.                                                                
080500*                                                                         
080600 2460-PRINT-ONE-DEBT-LINE.                                                
080700     SET CUST-IX TO WS-SORT-SUBSCR (WS-SORT-IX2).                         
080800     MOVE SPACES TO WS-DEBT-LINE.                                         
080900     MOVE CUST-ID (CUST-IX)    TO DL-CUST-ID.                             
081000     MOVE CUST-NAME (CUST-IX)  TO DL-NAME.                                
081100     MOVE CUST-RUT (CUST-IX)   TO DL-RUT.                                 
081200     MOVE CUST-EMAIL (CUST-IX) TO DL-EMAIL.                               
081300     MOVE WS-DEBT-TOTAL (CUST-IX) TO DL-DEBT.                             
081400     IF WS-DEBT-IS-OVERDUE (CUST-IX)                                      
081500         MOVE 'YES' TO DL-OVERDUE                                         
081600     ELSE                                                                 
081700         MOVE 'NO ' TO DL-OVERDUE                                         
081800     END-IF.                                                              
081900     MOVE WS-DEBT-OLDEST (CUST-IX) TO DL-OLDEST-DUE.                      
082000     MOVE WS-DEBT-LINE TO WS-PRINT-LINE.                                  
082100     PERFORM 9900-WRITE-LINE THRU 9900-EXIT.                              
082200     ADD 1 TO WS-DEBT-CUST-COUNT.                                         
082300     ADD WS-DEBT-TOTAL (CUST-IX) TO WS-DEBT-GRAND-TOTAL.                  
082400 2460-EXIT.                                                               
082500     EXIT.                                                                
082600*                                                                         
082700*****************************************************************         
082800*    REPORT 4 -- KARDEX JOURNAL  (MOVEMENT DATE DESCENDING)               
082900*****************************************************************         
083000 2600-KARDEX-JOURNAL-REPORT.                                              
083100     MOVE ZERO TO WS-SORT-SIZE.                                           
083200     IF WS-KDX-COUNT > 0                                                  
083300         PERFORM 2610-BUILD-KDX-SORT THRU 2610-EXIT                       
083400                 VARYING WS-KDX-IX FROM 1 BY 1                            
083500                 UNTIL WS-KDX-IX > WS-KDX-COUNT                           
083600     END-IF.                                                              
083700     CALL 'RANKSRT' USING WS-SORT-SIZE, WS-SORT-TABLE.                    
083800     PERFORM 2650-PRINT-KARDEX-JOURNAL THRU 2650-EXIT.                    
083900 2600-EXIT.                                                               
084000     EXIT.                                                                
084100*                                                                         
084200* SAME YMD-ONLY, NEGATED-KEY TRICK AS THE OTHER TWO DESCENDING            
084300* REPORTS -- SEE THE NOTE ON 2010-SCAN-ONE-LOAN-AL.                       
084400 2610-BUILD-KDX-SORT.                                                     
084500     ADD 1 TO WS-SORT-SIZE.                                               
084600     COMPUTE WS-SORT-KEY (WS-SORT-SIZE) =                                 
084700             WS-KDX-DATE-YMD (WS-KDX-IX) * -1.                            
084800     MOVE WS-KDX-IX TO WS-SORT-SUBSCR (WS-SORT-SIZE).                     
084900 2610-EXIT.                                                               
085000     EXIT.                                                                
085100*                                                                         
085200 2650-PRINT-KARDEX-JOURNAL.                                               
085300     MOVE WS-KDX-HEADING-1 TO WS-PRINT-LINE.                              
085400     PERFORM 9900-WRITE-LINE THRU 9900-EXIT.                              
085500     MOVE WS-KDX-HEADING-2 TO WS-PRINT-LINE.                              
085600     PERFORM 9900-WRITE-LINE THRU 9900-EXIT.                              
085700     MOVE ZERO TO WS-KDX-TOTAL WS-KDX-REG-CNT WS-KDX-REN-CNT              
085800                  WS-KDX-LOAN-CNT WS-KDX-RET-CNT WS-KDX-TIRE-CNT          
085900                  WS-KDX-RPR-CNT.                                         
086000     IF WS-SORT-SIZE > 0                                                  
086100         PERFORM 2660-PRINT-ONE-KDX-LINE THRU 2660-EXIT                   
086200                 VARYING WS-SORT-IX2 FROM 1 BY 1                          
086300                 UNTIL WS-SORT-IX2 > WS-SORT-SIZE                         
086400     END-IF.                                                              
086500     MOVE SPACES TO WS-TRAILER-LINE.                                      
086600     MOVE 'MOVEMENTS - REG/REN/LOAN/RET/TIRE/RPR' TO TR-TEXT.             
086700     MOVE WS-KDX-TOTAL TO TR-NUM-1.                                       
086800     MOVE WS-TRAILER-LINE TO WS-PRINT-LINE.                               
086900     PERFORM 9900-WRITE-LINE THRU 9900-EXIT.                              
087000     PERFORM 2670-PRINT-KDX-TYPE-TOTALS THRU 2670-EXIT.                   
087100 2650-EXIT.                                                               
087200     EXIT.                                                                
087300*                                                                         
087400 2660-PRINT-ONE-KDX-LINE.                                                 
087500     SET WS-KDX-IX TO WS-SORT-SUBSCR (WS-SORT-IX2).                       
087600     MOVE SPACES TO WS-KDX-LINE.                                          
087700     MOVE WS-KDX-ID (WS-KDX-IX)         TO KL-MOVE-ID.                    
087800     MOVE WS-KDX-DATE-YMD (WS-KDX-IX)   TO KL-DATE.                       
087900     MOVE WS-KDX-TYPE (WS-KDX-IX)       TO KL-TYPE.                       
088000     MOVE WS-KDX-UNIT-ID (WS-KDX-IX)    TO KL-UNIT-ID.                    
088100     MOVE WS-KDX-DETAILS (WS-KDX-IX)    TO KL-DETAILS.                    
088200     MOVE SPACES TO KL-GROUP-NAME.                                        
088300     MOVE WS-KDX-UNIT-ID (WS-KDX-IX) TO WS-SRCH-TUNT-ID.                  
088400     PERFORM 920-FIND-TUNT-IX THRU 920-EXIT.                              
088500     IF WS-TUNT-FOUND                                                     
088600         MOVE TU-GROUP-ID (TUNT-IX) TO WS-SRCH-TGRP-ID                    
088700         PERFORM 910-FIND-TGRP-IX THRU 910-EXIT                           
088800         IF WS-TGRP-FOUND                                                 
088900             MOVE TG-NAME (TGRP-IX) TO KL-GROUP-NAME                      
089000         END-IF                                                           
089100     END-IF.                                                              
089200     MOVE WS-KDX-CUST-ID (WS-KDX-IX) TO WS-SRCH-CUST-ID.                  
089300     PERFORM 900-FIND-CUST-IX THRU 900-EXIT.                              
089400     IF WS-CUST-FOUND                                                     
089500         MOVE CUST-NAME (CUST-IX) TO KL-CUST-NAME                         
089600     ELSE                                                                 
089700         MOVE SPACES TO KL-CUST-NAME                                      
089800     END-IF.                                                              
089900     MOVE WS-KDX-LINE TO WS-PRINT-LINE.                                   
090000     PERFORM 9900-WRITE-LINE THRU 9900-EXIT.                              
090100     ADD 1 TO WS-KDX-TOTAL.                                               
090200     EVALUATE WS-KDX-TYPE (WS-KDX-IX)                                     
090300         WHEN 'REGISTRY  '                                                
090400             ADD 1 TO WS-KDX-REG-CNT                                      
090500         WHEN 'RE_ENTRY  '                                                
090600             ADD 1 TO WS-KDX-REN-CNT                                      
090700         WHEN 'LOAN      '                                                
090800             ADD 1 TO WS-KDX-LOAN-CNT                                     
090900         WHEN 'RETURN    '                                                
091000             ADD 1 TO WS-KDX-RET-CNT                                      
091100         WHEN 'RETIRE    '                                                
091200             ADD 1 TO WS-KDX-TIRE-CNT                                     
091300         WHEN 'REPAIR    '                                                
091400             ADD 1 TO WS-KDX-RPR-CNT                                      
091500         WHEN OTHER                                                       
091600             CONTINUE                                                     
091700     END-EVALUATE.                                                        
091800 2660-EXIT.                                                               
091900     EXIT.                                                                
092000*                                                                         
092100 2670-PRINT-KDX-TYPE-TOTALS.                                              
092200     MOVE SPACES TO WS-TRAILER-LINE.                                      
092300     MOVE 'REGISTRY/RE_ENTRY MOVEMENT COUNT' TO TR-TEXT.                  
092400     MOVE WS-KDX-REG-CNT TO TR-NUM-1.                                     
092500     MOVE WS-KDX-REN-CNT TO TR-NUM-2.                                     
092600     MOVE WS-TRAILER-LINE TO WS-PRINT-LINE.                               
092700     PERFORM 9900-WRITE-LINE THRU 9900-EXIT.                              
092800     MOVE SPACES TO WS-TRAILER-LINE.                                      
092900     MOVE 'LOAN/RETURN MOVEMENT COUNT' TO TR-TEXT.                        
093000     MOVE WS-KDX-LOAN-CNT TO TR-NUM-1.                                    
093100     MOVE WS-KDX-RET-CNT TO TR-NUM-2.                                     
093200     MOVE WS-TRAILER-LINE TO WS-PRINT-LINE.                               
093300     PERFORM 9900-WRITE-LINE THRU 9900-EXIT.                              
093400     MOVE SPACES TO WS-TRAILER-LINE.                                      
093500     MOVE 'RETIRE/REPAIR MOVEMENT COUNT' TO TR-TEXT.                      
093600     MOVE WS-KDX-TIRE-CNT TO TR-NUM-1.                                    
093700     MOVE WS-KDX-RPR-CNT TO TR-NUM-2.                                     
093800     MOVE WS-TRAILER-LINE TO WS-PRINT-LINE.                               
093900     PERFORM 9900-WRITE-LINE THRU 9900-EXIT.                              
094000 2670-EXIT.                                                               
094100     EXIT.                                                                
094200*                                                                         
094300*****************************************************************         
094400*    SHARED SEARCH PARAGRAPHS                                             
094500*****************************************************************         
094600 900-FIND-CUST-IX.                                                        
094700     SET CUST-IX TO 1.                                                    
094800     SET WS-CUST-FOUND-SW TO 'N'.                                         
094900     IF CUST-COUNT > 0                                                    
095000         SEARCH CUST-ENTRY                                                
095100             AT END MOVE 'N' TO WS-CUST-FOUND-SW                          
095200             WHEN CUST-ID (CUST-IX) = WS-SRCH-CUST-ID                     
095300                 MOVE 'Y' TO WS-CUST-FOUND-SW                             
095400         END-SEARCH                                                       
095500     END-IF.                                                              
095600 900-EXIT.                                                                
095700     EXIT.                                                                
095800*                                                                         
095900 910-FIND-TGRP-IX.                                                        
096000     SET TGRP-IX TO 1.                                                    
096100     SET WS-TGRP-FOUND-SW TO 'N'.                                         
096200     IF TGRP-COUNT > 0                                                    
096300         SEARCH TGRP-ENTRY                                                
096400             AT END MOVE 'N' TO WS-TGRP-FOUND-SW                          
096500             WHEN TG-ID (TGRP-IX) = WS-SRCH-TGRP-ID                       
096600                 MOVE 'Y' TO WS-TGRP-FOUND-SW                             
096700         END-SEARCH                                                       
096800     END-IF.                                                              
096900 910-EXIT.                                                                
097000     EXIT.                                                                
097100*                                                                         
097200 920-FIND-TUNT-IX.                                                        
097300     SET TUNT-IX TO 1.                                                    
097400     SET WS-TUNT-FOUND-SW TO 'N'.                                         
097500     IF TUNT-COUNT > 0                                                    
097600         SEARCH TUNT-ENTRY                                                
097700             AT END MOVE 'N' TO WS-TUNT-FOUND-SW                          
097800             WHEN TU-ID (TUNT-IX) = WS-SRCH-TUNT-ID                       
097900                 MOVE 'Y' TO WS-TUNT-FOUND-SW                             
098000         END-SEARCH                                                       
098100     END-IF.                                                              
098200 920-EXIT.                                                                
098300     EXIT.                                                                
098400*                                                                         
098500*****************************************************************         
098600*    PRINT LINE WRITER                                                    
098700*****************************************************************         
098800 9900-WRITE-LINE.                                                         
098900     MOVE WS-PRINT-LINE TO REPORT-REC.                                    
099000     WRITE REPORT-REC AFTER ADVANCING 1.                                  
099100 9900-EXIT.                                                               
099200     EXIT.                                                                
