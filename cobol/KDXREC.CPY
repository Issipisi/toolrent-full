000100*****************************************************************         
000200* KDXREC  --  KARDEX MOVEMENT RECORD LAYOUT                               
000300*             TOOLRENT RENTAL OPERATIONS SYSTEM                           
000400*                                                                         
000500* PERPETUAL-INVENTORY JOURNAL.  EVERY UNIT-STATUS CHANGE AND              
000600* EVERY GROUP REGISTRATION WRITES ONE OF THESE.  KM-CUST-ID               
000700* CARRIES THE RESERVED SYSTEM CUSTOMER (SEE CUSTREC) WHEN THE             
000800* MOVEMENT IS NOT TIED TO A REAL BORROWER.                                
000900*****************************************************************         
001000 01  KARDEX-RECORD.                                                       
001100     05  KM-ID                       PIC 9(06).                           
001200     05  KM-UNIT-ID                  PIC 9(06).                           
001300     05  KM-CUST-ID                  PIC 9(06).                           
001400     05  KM-TYPE                     PIC X(10).                           
001500         88  KM-TYPE-REGISTRY            VALUE 'REGISTRY  '.              
001600         88  KM-TYPE-RE-ENTRY            VALUE 'RE_ENTRY  '.              
001700         88  KM-TYPE-LOAN                VALUE 'LOAN      '.              
001800         88  KM-TYPE-RETURN              VALUE 'RETURN    '.              
001900         88  KM-TYPE-RETIRE              VALUE 'RETIRE    '.              
002000         88  KM-TYPE-REPAIR              VALUE 'REPAIR    '.              
002100     05  KM-DATE                     PIC 9(14).                           
002200     05  KM-DATE-R REDEFINES KM-DATE.                                     
002300         10  KM-DATE-YMD                 PIC 9(08).                       
002400         10  KM-DATE-HMS                 PIC 9(06).                       
002500     05  KM-DETAILS                  PIC X(80).                           
002600     05  FILLER                      PIC X(08).                           
