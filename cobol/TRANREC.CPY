000100*****************************************************************         
000200* TRANREC  --  TRANSACTION RECORD LAYOUT                                  
000300*              TOOLRENT RENTAL OPERATIONS SYSTEM                          
000400*                                                                         
000500* ONE GENERIC 120-BYTE RECORD ON TRANS-FILE, SHAPED BY                    
000600* TRAN-TYPE.  THE FIRST RECORD OF A RUN MAY BE A RUNPARM                  
000700* RECORD CARRYING THE FROZEN "CURRENT TIMESTAMP" THE WHOLE                
000800* RUN IS TO USE (SO RERUNS ARE REPRODUCIBLE) AND THE RUN-USER             
000900* ID STAMPED INTO KARDEX DETAILS.                                 CL02    
001000*                                                                         
001100*     0    1    1    2    2    3    3    4    4    5    5                 
001200* ....5....0....5....0....5....0....5....0....5....0....5                 
001300* TRAN-TYPE-----------TRAN-DATA (SHAPE DEPENDS ON TYPE)---                
001400*****************************************************************         
001500 01  TRAN-RECORD.                                                         
001600     05  TRAN-TYPE                   PIC X(20).                           
001700         88  TRAN-IS-RUNPARM             VALUE 'RUNPARM'.                 
001800         88  TRAN-IS-REG-CUSTOMER        VALUE                            
001900                 'REGISTER-CUSTOMER'.                                     
002000         88  TRAN-IS-CHG-CUST-STATUS     VALUE                            
002100                 'CHANGE-CUSTOMER-STATUS'.                                
002200         88  TRAN-IS-REG-TOOL-GROUP      VALUE                            
002300                 'REGISTER-TOOL-GROUP'.                                   
002400         88  TRAN-IS-CHG-UNIT-STATUS     VALUE                            
002500                 'CHANGE-UNIT-STATUS'.                                    
002600         88  TRAN-IS-RETIRE-REPAIR       VALUE                            
002700                 'RETIRE-FROM-REPAIR'.                                    
002800         88  TRAN-IS-UPDATE-TARIFF       VALUE                            
002900                 'UPDATE-TARIFF'.                                         
003000         88  TRAN-IS-REG-LOAN            VALUE                            
003100                 'REGISTER-LOAN'.                                         
003200         88  TRAN-IS-RETURN-LOAN         VALUE                            
003300                 'RETURN-LOAN'.                                           
003400         88  TRAN-IS-APPLY-DAMAGE        VALUE                            
003500                 'APPLY-DAMAGE'.                                          
003600         88  TRAN-IS-PAY-DEBTS           VALUE                            
003700                 'PAY-DEBTS'.                                             
003800     05  TRAN-DATA                   PIC X(90).                           
003900     05  TRAN-DATA-RUNPARM REDEFINES TRAN-DATA.                           
004000         10  TRAN-RUN-TIMESTAMP          PIC 9(14).                       
004100         10  TRAN-RUN-USER               PIC X(08).                       
004200         10  FILLER                      PIC X(68).                       
004300     05  TRAN-DATA-REG-CUST REDEFINES TRAN-DATA.                          
004400         10  TRAN-CUST-NAME              PIC X(30).                       
004500         10  TRAN-CUST-RUT               PIC X(12).                       
004600         10  TRAN-CUST-PHONE             PIC X(12).                       
004700         10  TRAN-CUST-EMAIL             PIC X(30).                       
004800         10  FILLER                      PIC X(06).                       
004900     05  TRAN-DATA-CHG-CUST-ST REDEFINES TRAN-DATA.                       
005000         10  TRAN-CUST-ID                PIC 9(06).                       
005100         10  TRAN-NEW-STATUS-CU          PIC X(10).                       
005200         10  FILLER                      PIC X(74).                       
005300     05  TRAN-DATA-REG-TOOL-GRP REDEFINES TRAN-DATA.                      
005400         10  TRAN-TG-NAME                PIC X(30).                       
005500         10  TRAN-TG-CATEGORY            PIC X(20).                       
005600         10  TRAN-TG-REPL-VALUE          PIC S9(9)V99.                    
005700         10  TRAN-TG-PRICE-DAY           PIC S9(9)V99.                    
005800         10  TRAN-TG-STOCK               PIC 9(04).                       
005900         10  FILLER                      PIC X(14).                       
006000     05  TRAN-DATA-CHG-UNIT-ST REDEFINES TRAN-DATA.                       
006100         10  TRAN-TU-ID                  PIC 9(06).                       
006200         10  TRAN-NEW-STATUS-TU          PIC X(10).                       
006300         10  FILLER                      PIC X(74).                       
006400     05  TRAN-DATA-RETIRE-RPR REDEFINES TRAN-DATA.                        
006500         10  TRAN-TU-ID-RETIRE           PIC 9(06).                       
006600         10  FILLER                      PIC X(84).                       
006700     05  TRAN-DATA-UPD-TARIFF REDEFINES TRAN-DATA.                        
006800         10  TRAN-DAILY-RENTAL           PIC S9(9)V99.                    
006900         10  TRAN-DAILY-FINE             PIC S9(9)V99.                    
007000         10  FILLER                      PIC X(68).                       
007100     05  TRAN-DATA-REG-LOAN REDEFINES TRAN-DATA.                          
007200         10  TRAN-TG-ID                  PIC 9(06).                       
007300         10  TRAN-CUST-ID-LOAN           PIC 9(06).                       
007400         10  TRAN-DUE-DATE               PIC 9(14).                       
007500         10  FILLER                      PIC X(64).                       
007600     05  TRAN-DATA-RETURN-LOAN REDEFINES TRAN-DATA.                       
007700         10  TRAN-LN-ID                  PIC 9(06).                       
007800         10  TRAN-DAMAGE-AMT             PIC S9(9)V99.                    
007900         10  TRAN-IRREPARABLE-FLAG       PIC X(01).                       
008000         10  FILLER                      PIC X(72).                       
008100     05  TRAN-DATA-APPLY-DAMAGE REDEFINES TRAN-DATA.                      
008200         10  TRAN-LN-ID-DMG              PIC 9(06).                       
008300         10  TRAN-DAMAGE-AMT-2           PIC S9(9)V99.                    
008400         10  TRAN-IRREPARABLE-FLAG-2     PIC X(01).                       
008500         10  FILLER                      PIC X(72).                       
008600     05  TRAN-DATA-PAY-DEBTS REDEFINES TRAN-DATA.                         
008700         10  TRAN-LN-ID-PAY              PIC 9(06).                       
008800         10  FILLER                      PIC X(84).                       
008900     05  FILLER                      PIC X(10).                           
