000100*****************************************************************         
000200* LOANREC  --  LOAN MASTER RECORD LAYOUT                                  
000300*              TOOLRENT RENTAL OPERATIONS SYSTEM                          
000400*                                                                         
000500* ONE ENTRY PER LOAN, ACTIVE OR RETURNED.  LN-RETURN-DATE OF              
000600* ZERO MEANS THE LOAN IS STILL ACTIVE.  THE THREE DATE FIELDS             
000700* ARE REDEFINED INTO A YYYYMMDD PART AND AN HHMMSS PART SO THE            
000800* DAY-DIFFERENCE ARITHMETIC IN LNAPPLY (PARAS 150, 300) CAN               
000900* WORK ON THE YMD HALF ALONE.                                             
001000*****************************************************************         
001100 01  LOAN-RECORD.                                                         
001200     05  LN-ID                       PIC 9(06).                           
001300     05  LN-CUST-ID                  PIC 9(06).                           
001400     05  LN-UNIT-ID                  PIC 9(06).                           
001500     05  LN-LOAN-DATE                PIC 9(14).                           
001600     05  LN-LOAN-DATE-R REDEFINES LN-LOAN-DATE.                           
001700         10  LN-LOAN-DATE-YMD            PIC 9(08).                       
001800         10  LN-LOAN-DATE-HMS            PIC 9(06).                       
001900     05  LN-DUE-DATE                 PIC 9(14).                           
002000     05  LN-DUE-DATE-R REDEFINES LN-DUE-DATE.                             
002100         10  LN-DUE-DATE-YMD             PIC 9(08).                       
002200         10  LN-DUE-DATE-HMS             PIC 9(06).                       
002300     05  LN-RETURN-DATE              PIC 9(14).                           
002400     05  LN-RETURN-DATE-R REDEFINES LN-RETURN-DATE.                       
002500         10  LN-RETURN-DATE-YMD          PIC 9(08).                       
002600         10  LN-RETURN-DATE-HMS          PIC 9(06).                       
002700     05  LN-TOTAL-COST               PIC S9(9)V99.                        
002800     05  LN-FINE-AMOUNT              PIC S9(9)V99.                        
002900     05  LN-DAMAGE-CHARGE            PIC S9(9)V99.                        
003000     05  FILLER                      PIC X(07).                           
